000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMESTCO.
000120 AUTHOR.        R FIGUEROA.
000130 INSTALLATION.  CONSORCIO DE PROCESAMIENTO DE DATOS SA - LOTES.
000140 DATE-WRITTEN.  22/03/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRINGIDO - CONTRATO INMET-94.
000170*     
000180*    ==========================================================
000190*    PGMESTCO
000200*    EXTRAI O REGISTRO MESTRE DE ESTACAO METEOROLOGICA A PARTIR
000210*    DO BLOCO DE CABECALHO (8 LINHAS ROTULO:VALOR) DE CADA
000220*    ARQUIVO DE ENTRADA LISTADO EM DDCTRL. VALIDA A ESTRUTURA
000230*    DO CABECALHO E OS CAMPOS DA ESTACAO, REJEITANDO O QUE FOR
000240*    INVALIDO, ELIMINA ESTACOES DUPLICADAS (MANTEM A PRIMEIRA
000250*    OCORRENCIA) E GRAVA O ARQUIVO MESTRE MESTESTA (DDESTM).
000260*    ==========================================================
000270*                          HISTORICO DE ALTERACOES
000280*    ----------------------------------------------------------
000290*    22/03/94  RFI  0002   VERSAO INICIAL - CONTRATO INMET-94
000300*    17/05/94  RFI  0008   INCLUIDA VALIDACAO DE ESTRUTURA DE
000310*                          CABECALHO ENTRE ARQUIVOS
000320*    30/09/94  MQU  0012   INCLUIDA ELIMINACAO DE DUPLICADOS
000330*                          POR CODIGO WMO (TABELA WS-TAB-CODIGOS)
000340*    14/02/95  MQU  0019   CORRIGIDA CONVERSAO DE COORDENADAS
000350*                          COM SEPARADOR VIRGULA
000360*    23/08/98  MQU  0041   CORRECAO ANO 2000 - DATA DE FUNDACAO
000370*                          COM ANO DE 2 DIGITOS PASSA A SOMAR 2000
000380*                          EM VEZ DE 1900
000390*    11/01/99  RFI  0044   REVISAO POS-VIRADA DE SECULO - OK
000400*    05/07/03  LTZ  0060   PADRONIZADO FORMATO DA MENSAGEM DE LOG
000410*                          DE REJEICAO
000420*    22/09/07  LTZ  0069   INCLUIDO CONTADOR DE ARQUIVOS RESTANTES
000430*                          NO DISPLAY DE ACOMPANHAMENTO DO LOTE
000440*    04/04/11  PSO  0081   REVISADO PARA NOVO LAYOUT DE CARTAO DDCTRL
000450*    19/08/11  PSO  0084   REGIAO/UF/ESTACAO PASSAM A SER NORMALI-
000460*                          ZADAS PARA MAIUSCULAS EM VEZ DE REJEI-
000470*                          TADAS QUANDO VEM EM MINUSCULAS DO ARQUI-
000480*                          VO; CODIGO WMO TAMBEM PASSA A SER NORMA-
000490*                          LIZADO ANTES DA CONFERENCIA DO PADRAO
000500*    19/08/11  PSO  0089   PASSA A RECEBER LK-COMUNICACAO (DATA DO
000510*                          LOTE) NA CHAMADA DO PGMETLPP, NO MOLDE
000520*                          DO LK-COMUNICACION DO PGMB4CAF - CAMPO
000530*                          NAO USADO NA VALIDACAO DE ESTACOES
000540*    ----------------------------------------------------------
000550*     
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS CLASSE-LETRA IS 'A' THRU 'Z'
000610     UPSI-0 ON  STATUS IS WS-MODO-DEBUG-LIGADO
000620            OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.
000630*     
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT DDCTRL  ASSIGN TO DDCTRL
000670            FILE STATUS IS FS-CTRL.
000680     SELECT DDENTRA ASSIGN TO WS-NOME-ARQ
000690            FILE STATUS IS FS-ENTRA.
000700     SELECT DDESTM  ASSIGN TO DDESTM
000710            FILE STATUS IS FS-ESTM.
000720     SELECT DDREJ   ASSIGN TO WS-NOME-REJ
000730            FILE STATUS IS FS-REJ.
000740     SELECT DDLOG   ASSIGN TO DDLOG
000750            FILE STATUS IS FS-LOG.
000760*     
000770 DATA DIVISION.
000780 FILE SECTION.
000790*     
000800*----------- DDCTRL - LISTA DE ARQUIVOS DE ENTRADA DO LOTE ----------
000810*    UMA LINHA POR ARQUIVO JA DESCOMPACTADO NUM PASSO ANTERIOR DA
000820*    JCL. CADA LINHA E O NOME DE UM ARQUIVO A SER LIDO POR DDENTRA.
000830 FD  DDCTRL
000840     BLOCK CONTAINS 0 RECORDS
000850     RECORDING MODE IS F.
000860 01  REG-CTRL.
000870     03  CTRL-NOME-ARQ         PIC X(44).
000880     03  FILLER                PIC X(36)    VALUE SPACES.
000890*     
000900*----------- DDENTRA - ARQUIVO DE ENTRADA CORRENTE DO LOTE ----------
000910*    ASSIGN DINAMICO (WS-NOME-ARQ) - REABERTO A CADA LINHA DE DDCTRL.
000920*    LAYOUT BRUTO DE 80 POSICOES; O CABECALHO E EXTRAIDO NA MARRA POR
000930*    UNSTRING, NAO POR GRUPO DE CAMPOS FIXOS.
000940 FD  DDENTRA
000950     BLOCK CONTAINS 0 RECORDS
000960     RECORDING MODE IS F.
000970 01  REG-ENTRA                 PIC X(80).
000980*     
000990*    ---- COPIA MANUAL DO LAYOUT MESTESTA (VER PGM_51-CP-ESTACAO) ----
001000 FD  DDESTM
001010     BLOCK CONTAINS 0 RECORDS
001020     RECORDING MODE IS F.
001030 01  REG-ESTACAO.
001040*        REGIAO/UF/NOME JA CHEGAM NORMALIZADOS PARA MAIUSCULAS -
001050*        VER 3000-VALIDAR-ESTACAO
001060     03  EST-REGIAO            PIC X(02)          VALUE SPACES.
001070     03  EST-UF                PIC X(02)          VALUE SPACES.
001080     03  EST-NOME              PIC X(30)          VALUE SPACES.
001090*        CODIGO WMO - 1 LETRA + 3 DIGITOS, CHAVE DE DEDUPLICACAO
001100     03  EST-CODIGO            PIC X(04)          VALUE SPACES.
001110*        COORDENADAS E ALTITUDE JA CONVERTIDAS DE TEXTO PARA NUMERICO
001120*        SINALIZADO EM 3100/3200/3300 - NADA DE PONTO OU VIRGULA AQUI
001130     03  EST-LATITUDE          PIC S9(03)V9(06)   VALUE ZEROS.
001140     03  EST-LONGITUDE         PIC S9(03)V9(06)   VALUE ZEROS.
001150     03  EST-ALTITUDE          PIC S9(04)V9(02)   VALUE ZEROS.
001160     03  EST-FUNDACAO          PIC 9(08)          VALUE ZEROS.
001170*        REDEFINE PARA EXPOR ANO/MES/DIA SEPARADOS A QUEM CONSOME
001180*        O MESTRE SEM PRECISAR REFAZER A CONTA DE DIVISAO/RESTO
001190     03  EST-FUNDACAO-R REDEFINES EST-FUNDACAO.
001200         05  EST-FUND-ANO      PIC 9(04).
001210         05  EST-FUND-MES      PIC 9(02).
001220         05  EST-FUND-DIA      PIC 9(02).
001230     03  FILLER                PIC X(10)          VALUE SPACES.
001240*     
001250*    ---- COPIA MANUAL DO LAYOUT REJEIT (VER PGM_53-CP-REJEIT) --------
001260 FD  DDREJ
001270     BLOCK CONTAINS 0 RECORDS
001280     RECORDING MODE IS F.
001290 01  REG-REJEICAO.
001300*        LAYOUT COMPARTILHADO COM PGMCLICO - VER PGM_53-CP-REJEIT
001310     03  REJ-ARQUIVO           PIC X(44)     VALUE SPACES.
001320     03  REJ-NUM-REG           PIC 9(07)     VALUE ZEROS.
001330     03  REJ-MENSAGEM          PIC X(80)     VALUE SPACES.
001340     03  FILLER                PIC X(04)     VALUE SPACES.
001350*     
001360*----------- DDLOG - LOG DE ACOMPANHAMENTO DO PASSO -----------------
001370*    RECEBE UMA LINHA POR EVENTO RELEVANTE DO PASSO (CABECALHO
001380*    DIVERGENTE, TOTAIS FINAIS) - NAO E O REJ, QUE E POR ARQUIVO.
001390 FD  DDLOG
001400     BLOCK CONTAINS 0 RECORDS
001410     RECORDING MODE IS F.
001420 01  REG-LOG.
001430     03  LOG-TEXTO             PIC X(76).
001440     03  FILLER                PIC X(04)    VALUE SPACES.
001450*     
001460 WORKING-STORAGE SECTION.
001470*=======================*
001480 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001490*     
001500*----------- ARCHIVOS ----------------------------------------------
001510 77  FS-CTRL                  PIC XX      VALUE SPACES.
001520*    '00' = LEITURA OK, '10' = FIM DE ARQUIVO (VER 88 ABAIXO)
001530     88  FS-CTRL-FIM                      VALUE '10'.
001540 77  FS-ENTRA                 PIC XX      VALUE SPACES.
001550     88  FS-ENTRA-FIM                     VALUE '10'.
001560*    ESTM E REJ SO SAO GRAVADOS, NUNCA LIDOS NESTE PASSO - NAO
001570*    PRECISAM DE CONDICAO 88 DE FIM DE ARQUIVO
001580 77  FS-ESTM                  PIC XX      VALUE SPACES.
001590 77  FS-REJ                   PIC XX      VALUE SPACES.
001600 77  FS-LOG                   PIC XX      VALUE SPACES.
001610*    WS-NOME-ARQ RECEBE O NOME LIDO DE DDCTRL PARA O ASSIGN DINAMICO
001620*    DE DDENTRA; WS-NOME-REJ/WS-NOME-BASE SAO USADOS SO NA MONTAGEM
001630*    DO NOME DO REJ CORRESPONDENTE (VER 7000-GRAVAR-REJEICAO)
001640 77  WS-NOME-ARQ               PIC X(44)  VALUE SPACES.
001650 77  WS-NOME-REJ               PIC X(48)  VALUE SPACES.
001660 77  WS-NOME-BASE              PIC X(44)  VALUE SPACES.
001670 77  WS-REJ-ABERTO             PIC X(01)  VALUE 'N'.
001680     88  REJ-ESTA-ABERTO                  VALUE 'S'.
001690     88  REJ-ESTA-FECHADO                 VALUE 'N'.
001700*    CHAVE MESTRA DE ABORTO DO LOTE - UMA VEZ LIGADA, NENHUM PASSO
001710*    SUBSEQUENTE DO PARAGRAFO PRINCIPAL E EXECUTADO (VER MAIN-PROGRAM)
001720 77  WS-ABORTAR-LOTE           PIC X(01)  VALUE 'N'.
001730     88  ABORTAR-O-LOTE                   VALUE 'S'.
001740*     
001750*----------- CONTADORES E INDICES (COMP) ---------------------------
001760*    WS-QTD-ARQ-TOTAL/PROC/REST SUPORTAM SO O DISPLAY DE ACOMPANHA-
001770*    MENTO (1050-CONTAR-ARQ FAZ A PRE-CONTAGEM, 2000-LER-CTRL VAI
001780*    DECREMENTANDO O RESTANTE); NAO PARTICIPAM DE NENHUMA REGRA
001790 77  WS-QTD-ARQ-TOTAL          PIC 9(04)  COMP  VALUE ZEROS.
001800 77  WS-QTD-ARQ-PROC           PIC 9(04)  COMP  VALUE ZEROS.
001810 77  WS-QTD-ARQ-REST           PIC 9(04)  COMP  VALUE ZEROS.
001820*    WS-IDX-CAB PERCORRE AS 8 LINHAS DO CABECALHO; WS-IDX/WS-IDX2 SAO
001830*    REUTILIZADOS NA DEDUPLICACAO (5000) PARA A TABELA BRUTA E A FINAL
001840 77  WS-IDX-CAB                PIC 9(02)  COMP  VALUE ZEROS.
001850 77  WS-IDX                    PIC 9(04)  COMP  VALUE ZEROS.
001860 77  WS-IDX2                   PIC 9(04)  COMP  VALUE ZEROS.
001870*    BRT = ESTACOES BRUTAS ACUMULADAS (ANTES DA DEDUPLICACAO); OK =
001880*    ESTACOES QUE SOBRARAM NA TABELA FINAL, JA SEM DUPLICADOS
001890 77  WS-QTD-ESTACOES-BRT       PIC 9(04)  COMP  VALUE ZEROS.
001900 77  WS-QTD-ESTACOES-OK        PIC 9(04)  COMP  VALUE ZEROS.
001910 77  WS-QTD-REJEITADAS         PIC 9(04)  COMP  VALUE ZEROS.
001920*    CAMPO DE EDICAO SO PARA MONTAR AS MENSAGENS NUMERICAS DO DDLOG
001930 77  WS-QTD-EDIT               PIC ZZZ9.
001940*     
001950*----------- ESTRUTURA DE ROTULOS ESPERADOS NO CABECALHO -----------
001960*    OS 8 ROTULOS ABAIXO PRECISAM APARECER, NESTA ORDEM EXATA, EM
001970*    TODOS OS ARQUIVOS DO LOTE - VER 2250-LER-UMA-LINHA-CAB
001980 01  WS-TAB-ROTULOS-DADOS.
001990     03  FILLER  PIC X(20)  VALUE 'REGIAO'.
002000     03  FILLER  PIC X(20)  VALUE 'UF'.
002010     03  FILLER  PIC X(20)  VALUE 'ESTACAO'.
002020     03  FILLER  PIC X(20)  VALUE 'CODIGO (WMO)'.
002030     03  FILLER  PIC X(20)  VALUE 'LATITUDE'.
002040     03  FILLER  PIC X(20)  VALUE 'LONGITUDE'.
002050     03  FILLER  PIC X(20)  VALUE 'ALTITUDE'.
002060     03  FILLER  PIC X(20)  VALUE 'DATA DE FUNDACAO'.
002070 01  WS-TAB-ROTULOS REDEFINES WS-TAB-ROTULOS-DADOS.
002080     03  WS-ROTULO-ESPERADO OCCURS 8 TIMES PIC X(20).
002090*     
002100 77  WS-ROTULO-LIDO            PIC X(20)  VALUE SPACES.
002110 77  WS-VALOR-LIDO             PIC X(60)  VALUE SPACES.
002120*     
002130*----------- CABECALHO EM CURSO (VER PGM_50-CP-CABECA) --------------
002140*    CADA CAMPO CORRESPONDE A UMA DAS 8 LINHAS ROTULO:VALOR, NA MESMA
002150*    ORDEM DE WS-TAB-ROTULOS - PREENCHIDO CAMPO A CAMPO PELO EVALUATE
002160*    DE 2250-LER-UMA-LINHA-CAB
002170 01  WS-CABECALHO.
002180     03  CAB-REGIAO-TXT        PIC X(02)     VALUE SPACES.
002190     03  CAB-UF-TXT            PIC X(02)     VALUE SPACES.
002200     03  CAB-ESTACAO-TXT       PIC X(30)     VALUE SPACES.
002210     03  CAB-CODIGO-TXT        PIC X(04)     VALUE SPACES.
002220     03  CAB-LATITUDE-TXT      PIC X(12)     VALUE SPACES.
002230     03  CAB-LONGITUDE-TXT     PIC X(12)     VALUE SPACES.
002240     03  CAB-ALTITUDE-TXT      PIC X(10)     VALUE SPACES.
002250     03  CAB-FUNDACAO-TXT      PIC X(10)     VALUE SPACES.
002260     03  FILLER                PIC X(18)     VALUE SPACES.
002270*     
002280*----------- AREA DE TRABALHO PARA NORMALIZACAO DE MAIUSCULAS -------
002290 77  WS-MINUSCULAS   PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
002300*    USADAS COMO ORIGEM/DESTINO DE INSPECT ... CONVERTING NOS CAMPOS
002310*    DE TEXTO DA ESTACAO ANTES DAS CONFERENCIAS DE 3000-VALIDAR
002320 77  WS-MAIUSCULAS   PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002330*     
002340*----------- AREA DE TRABALHO PARA CONVERSAO DE COORDENADAS ---------
002350*    AREA COMPARTILHADA PELAS TRES CONVERSOES (LATITUDE/LONGITUDE/
002360*    ALTITUDE) - CADA UMA A REUTILIZA E A REESCREVE DO ZERO
002370 77  WS-SINAL-COORD            PIC X(01)  VALUE '+'.
002380 77  WS-PARTE-INT-TXT          PIC X(04)  VALUE SPACES.
002390 77  WS-PARTE-DEC-TXT          PIC X(08)  VALUE SPACES.
002400 77  WS-PARTE-DEC-PAD          PIC X(08)  VALUE SPACES.
002410*    LIGADA POR 3100/3200/3300 - QUALQUER UMA DAS TRES CONVERSOES DE
002420*    COORDENADA QUE FALHAR DEIXA ESTE INDICADOR EM 'N' PARA SEMPRE
002430 77  WS-COORD-VALIDA           PIC X(01)  VALUE 'S'.
002440     88  COORD-E-VALIDA                   VALUE 'S'.
002450*    REDEFINE PARA DESCARTAR O DIGITO DE MILHAR - A PARTE INTEIRA DE
002460*    LATITUDE/LONGITUDE NUNCA PASSA DE 3 DIGITOS (-180 A 180 GRAUS)
002470 01  WS-PARTE-INT              PIC 9(04)  VALUE ZEROS.
002480 01  WS-PARTE-INT-R REDEFINES WS-PARTE-INT.
002490     03  FILLER                PIC 9(01).
002500     03  WS-PARTE-INT-3        PIC 9(03).
002510 77  WS-PARTE-DEC-6            PIC 9(06)  VALUE ZEROS.
002520 77  WS-PARTE-DEC-2            PIC 9(02)  VALUE ZEROS.
002530 77  WS-LATITUDE-CALC          PIC S9(03)V9(06) COMP    VALUE ZEROS.
002540 77  WS-LONGITUDE-CALC         PIC S9(03)V9(06) COMP    VALUE ZEROS.
002550 77  WS-ALTITUDE-CALC          PIC S9(04)V9(02) COMP    VALUE ZEROS.
002560*     
002570*----------- AREA DE TRABALHO PARA DATA DE FUNDACAO ------------------
002580*    AREA DE TRABALHO DE 3400-CONV-DATA-FUND - TXT SAO OS PEDACOS
002590*    QUEBRADOS PELO UNSTRING, NUM SAO AS VERSOES JA CONVERTIDAS
002600 77  WS-FUND-DIA-TXT           PIC X(02)  VALUE SPACES.
002610 77  WS-FUND-MES-TXT           PIC X(02)  VALUE SPACES.
002620 77  WS-FUND-ANO-TXT           PIC X(04)  VALUE SPACES.
002630 77  WS-FUND-DIA-NUM           PIC 9(02)  VALUE ZEROS.
002640 77  WS-FUND-MES-NUM           PIC 9(02)  VALUE ZEROS.
002650 77  WS-FUND-ANO-NUM           PIC 9(04)  VALUE ZEROS.
002660 77  WS-FUND-ANO-YY            PIC 9(02)  VALUE ZEROS.
002670 77  WS-FUND-DATA-VALIDA       PIC X(01)  VALUE 'S'.
002680     88  DATA-FUND-E-VALIDA                VALUE 'S'.
002690*     
002700*----------- RESULTADO CORRENTE DA VALIDACAO/CONVERSAO --------------
002710*    RESULTADO DA ESTACAO EM VALIDACAO NO MOMENTO - SO E COPIADO
002720*    PARA A TABELA WS-TAB-ESTACOES SE A ESTACAO FOR APROVADA
002730 77  WS-EST-LATITUDE-ATUAL     PIC S9(03)V9(06)   VALUE ZEROS.
002740 77  WS-EST-LONGITUDE-ATUAL    PIC S9(03)V9(06)   VALUE ZEROS.
002750 77  WS-EST-ALTITUDE-ATUAL     PIC S9(04)V9(02)   VALUE ZEROS.
002760 77  WS-EST-FUNDACAO-ATUAL     PIC 9(08)          VALUE ZEROS.
002770*     
002780*----------- ESTACAO EM VALIDACAO (RESULTADO DO CABECALHO) ----------
002790 77  WS-ESTACAO-VALIDA         PIC X(01)  VALUE 'S'.
002800     88  ESTACAO-E-VALIDA                  VALUE 'S'.
002810*    MONTADA PELO PRIMEIRO TESTE QUE FALHAR EM 3000-VALIDAR-ESTACAO -
002820*    SO A PRIMEIRA CAUSA DE REJEICAO E REGISTRADA, NAO TODAS
002830 77  WS-MSG-REJEICAO           PIC X(80)  VALUE SPACES.
002840*     
002850*----------- TABELA DE ESTACOES EXTRAIDAS (BRUTO, ORDEM DE ENTRADA) -
002860*    500 POSICOES COBRE COM FOLGA O UNIVERSO DE ESTACOES DE UM LOTE -
002870*    UM ARQUIVO DE ENTRADA POR ESTACAO, LIMITE PRATICO DA REDE INMET
002880 01  WS-TAB-ESTACOES.
002890     03  WS-EST-ITEM OCCURS 500 TIMES.
002900         05  WS-EST-REGIAO      PIC X(02).
002910         05  WS-EST-UF          PIC X(02).
002920         05  WS-EST-NOME        PIC X(30).
002930         05  WS-EST-CODIGO      PIC X(04).
002940         05  WS-EST-LATITUDE    PIC S9(03)V9(06).
002950         05  WS-EST-LONGITUDE   PIC S9(03)V9(06).
002960         05  WS-EST-ALTITUDE    PIC S9(04)V9(02).
002970         05  WS-EST-FUNDACAO    PIC 9(08).
002980     03  FILLER                 PIC X(01)  VALUE SPACE.
002990*     
003000*----------- TABELA DE CODIGOS JA ACEITOS (CONTROLE DE DUPLICADOS) --
003010*    PARALELA A WS-TAB-ESTACOES-FINAL, MESMA POSICAO - USADA SO PARA
003020*    A BUSCA RAPIDA DE 5150-COMPARAR-CODIGO NAO PRECISAR REFERENCIAR
003030*    O CAMPO COMPOSTO WS-EST-FIN-CODIGO A CADA COMPARACAO
003040 01  WS-TAB-CODIGOS.
003050     03  WS-COD-ACEITO OCCURS 500 TIMES PIC X(04).
003060     03  FILLER                 PIC X(01)  VALUE SPACE.
003070*     
003080*----------- TABELA DE ESTACOES FINAL (SEM DUPLICADOS) --------------
003090*    RESULTADO DE 5000-ELIMINAR-DUPLIC - E ESTA TABELA, NAO A BRUTA,
003100*    QUE 6000-GRAVAR-MESTRE PERCORRE PARA GRAVAR DDESTM
003110 01  WS-TAB-ESTACOES-FINAL.
003120     03  WS-EST-FIN-ITEM OCCURS 500 TIMES.
003130         05  WS-EST-FIN-REGIAO      PIC X(02).
003140         05  WS-EST-FIN-UF          PIC X(02).
003150         05  WS-EST-FIN-NOME        PIC X(30).
003160         05  WS-EST-FIN-CODIGO      PIC X(04).
003170         05  WS-EST-FIN-LATITUDE    PIC S9(03)V9(06).
003180         05  WS-EST-FIN-LONGITUDE   PIC S9(03)V9(06).
003190         05  WS-EST-FIN-ALTITUDE    PIC S9(04)V9(02).
003200         05  WS-EST-FIN-FUNDACAO    PIC 9(08).
003210     03  FILLER                     PIC X(01)  VALUE SPACE.
003220*     
003230*    LIGADO POR 5150-COMPARAR-CODIGO QUANDO O CODIGO WMO BRUTO JA
003240*    EXISTE NA TABELA FINAL - CONTROLA O LOOP DE 5100-TESTAR-UMA
003250 77  WS-ACHOU-DUPLIC           PIC X(01)  VALUE 'N'.
003260     88  ACHOU-O-DUPLICADO                VALUE 'S'.
003270*     
003280 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003290*     
003300 LINKAGE SECTION.
003310*----------- AREA DE COMUNICACAO RECEBIDA DO PGMETLPP - DATA DO ---
003320*----------- LOTE (NAO USADA NA VALIDACAO DE ESTACOES, MAS -------
003330*----------- RECEBIDA PARA MANTER O MESMO PROTOCOLO DE CALL DAS --
003340*----------- DEMAIS ETAPAS DO LOTE) -------------------------------
003350 01  LK-COMUNICACAO.
003360*        NAO USADO NESTE PASSO ALEM DE RECEBER O PARAMETRO - CAMPO SO
003370*        MANTIDO PARA O PROTOCOLO DE CALL SER IGUAL NAS TRES ETAPAS
003380     03  LK-DATA-LOTE          PIC 9(08).
003390*     
003400 PROCEDURE DIVISION USING LK-COMUNICACAO.
003410*     
003420 MAIN-PROGRAM-I.
003430*     
003440*    ABRE OS ARQUIVOS DE CONTROLE E DE SAIDA DO PASSO. SE A ABERTURA
003450*    FALHAR, O RESTANTE DO PARAGRAFO E PULADO PELO TESTE ABAIXO E O
003460*    LOTE TERMINA COM RETURN-CODE DE ABORTO.
003470     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F.
003480     IF NOT ABORTAR-O-LOTE
003490*        PRE-CONTAGEM DE DDCTRL (SO PARA O DISPLAY DE ACOMPANHAMENTO)
003500*        E DEPOIS A PASSADA REAL, UM ARQUIVO DE ENTRADA POR VEZ
003510         PERFORM 1050-CONTAR-ARQ-I THRU 1050-CONTAR-ARQ-F
003520         PERFORM 2000-LER-CTRL-I   THRU 2000-LER-CTRL-F
003530             UNTIL FS-CTRL-FIM OR ABORTAR-O-LOTE
003540         IF NOT ABORTAR-O-LOTE
003550*            SE NENHUM ARQUIVO DO LOTE PRODUZIU UMA ESTACAO SEQUER,
003560*            NAO HA O QUE ELIMINAR NEM GRAVAR - O LOTE E ABORTADO
003570*            (REGRA IGUAL A DO PGMCLICO PARA REGISTROS CLIMATICOS)
003580             IF WS-QTD-ESTACOES-BRT = ZERO
003590                 DISPLAY '* NENHUMA ESTACAO VALIDA FOI EXTRAIDA'
003600                 MOVE 'NENHUMA ESTACAO VALIDA EM TODOS OS ARQUIVOS'
003610                     TO LOG-TEXTO
003620                 WRITE REG-LOG
003630                 MOVE 9999 TO RETURN-CODE
003640             ELSE
003650*                SO AGORA, COM TODAS AS ESTACOES BRUTAS NA TABELA,
003660*                E QUE SE ELIMINAM AS DUPLICADAS E SE GRAVA O MESTRE -
003670*                A DEDUPLICACAO PRECISA VER O LOTE INTEIRO DE UMA VEZ
003680                 PERFORM 5000-ELIMINAR-DUPLIC-I THRU 5000-ELIMINAR-DUPLIC-F
003690                 PERFORM 6000-GRAVAR-MESTRE-I   THRU 6000-GRAVAR-MESTRE-F
003700             END-IF
003710         ELSE
003720             MOVE 9999 TO RETURN-CODE
003730         END-IF
003740     ELSE
003750         MOVE 9999 TO RETURN-CODE
003760     END-IF.
003770     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
003780*     
003790 MAIN-PROGRAM-F. GOBACK.
003800*     
003810*------------------------------------------------------------------
003820*    ABERTURA DOS ARQUIVOS DO PASSO. DDCTRL TEM QUE ABRIR PARA O LOTE
003830*    CONTINUAR; SE DDCTRL FALHAR NEM DDESTM NEM DDLOG SAO ABERTOS.
003840*------------------------------------------------------------------
003850 1000-INICIO-I.
003860*     
003870*    DDESTM E DDLOG SO SAO ABERTOS DEPOIS DE DDCTRL CONFIRMAR '00' -
003880*    NAO FAZ SENTIDO CRIAR O MESTRE OU O LOG DE UM LOTE QUE NEM VAI
003890*    TER A LISTA DE ARQUIVOS DE ENTRADA
003900     OPEN INPUT DDCTRL.
003910     IF FS-CTRL NOT = '00'
003920         DISPLAY '* ERRO NA ABERTURA DE DDCTRL = ' FS-CTRL
003930         MOVE 'S' TO WS-ABORTAR-LOTE
003940     ELSE
003950         OPEN OUTPUT DDESTM
003960         OPEN OUTPUT DDLOG
003970     END-IF.
003980*     
003990 1000-INICIO-F. EXIT.
004000*     
004010*------------------------------------------------------------------
004020*    PRIMEIRA PASSADA EM DDCTRL SOMENTE PARA CONTAR OS ARQUIVOS,
004030*    USADO NO DISPLAY DE ARQUIVOS RESTANTES DURANTE O LOTE.
004040*------------------------------------------------------------------
004050 1050-CONTAR-ARQ-I.
004060*     
004070*    DDCTRL E FECHADO E REABERTO APOS A CONTAGEM PARA VOLTAR AO INICIO
004080*    DO ARQUIVO - A LEITURA REAL DO LOTE (2000-LER-CTRL) COMECA DO
004090*    ZERO OUTRA VEZ, IGNORANDO O PONTEIRO DEIXADO POR ESTE PARAGRAFO
004100     PERFORM 1060-CONTAR-UM-I THRU 1060-CONTAR-UM-F
004110         UNTIL FS-CTRL-FIM.
004120     CLOSE DDCTRL.
004130     OPEN INPUT DDCTRL.
004140     IF FS-CTRL NOT = '00'
004150         DISPLAY '* ERRO NA REABERTURA DE DDCTRL = ' FS-CTRL
004160         MOVE 'S' TO WS-ABORTAR-LOTE
004170     END-IF.
004180*     
004190 1050-CONTAR-ARQ-F. EXIT.
004200*     
004210*    LE E DESCARTA UMA LINHA DE DDCTRL, SO PARA CONTAR - O NOME DO
004220*    ARQUIVO EM SI NAO INTERESSA NESTA PASSADA
004230 1060-CONTAR-UM-I.
004240*     
004250     READ DDCTRL INTO REG-CTRL
004260     IF FS-CTRL NOT = '00'
004270         GO TO 1060-CONTAR-UM-F
004280     END-IF
004290     ADD 1 TO WS-QTD-ARQ-TOTAL.
004300*     
004310 1060-CONTAR-UM-F. EXIT.
004320*     
004330*------------------------------------------------------------------
004340*    LE UMA LINHA DE DDCTRL (NOME DE UM ARQUIVO DE ENTRADA JA
004350*    DESCOMPACTADO NUM PASSO ANTERIOR DA JCL) E MANDA PROCESSAR ESSE
004360*    ARQUIVO. O DISPLAY DE ARQUIVOS RESTANTES USA A CONTAGEM FEITA EM
004370*    1050-CONTAR-ARQ, PARA A OPERACAO SABER QUANTO FALTA DO LOTE.
004380*------------------------------------------------------------------
004390 2000-LER-CTRL-I.
004400*     
004410     READ DDCTRL INTO REG-CTRL
004420     IF FS-CTRL NOT = '00'
004430         GO TO 2000-LER-CTRL-F
004440     END-IF
004450*    ARQ-REST E SO INFORMATIVO PARA O OPERADOR ACOMPANHAR O LOTE
004460     ADD 1 TO WS-QTD-ARQ-PROC
004470     COMPUTE WS-QTD-ARQ-REST = WS-QTD-ARQ-TOTAL - WS-QTD-ARQ-PROC
004480     DISPLAY '* PROCESSANDO ' CTRL-NOME-ARQ
004490             ' - ARQUIVOS RESTANTES APOS ESTE: ' WS-QTD-ARQ-REST
004500     PERFORM 2100-PROCESSAR-UM-ARQ-I THRU 2100-PROCESSAR-UM-ARQ-F.
004510*     
004520 2000-LER-CTRL-F. EXIT.
004530*     
004540*------------------------------------------------------------------
004550*    ABRE UM ARQUIVO DE ENTRADA, EXTRAI E VALIDA A ESTACAO DO SEU
004560*    CABECALHO E DECIDE ENTRE ACUMULAR (SE VALIDA) OU REJEITAR (SE
004570*    NAO). O REJ (DDREJ) DESSE ARQUIVO SO E ABERTO NO MOMENTO EM QUE
004580*    A PRIMEIRA REJEICAO OCORRE - VER 7000-GRAVAR-REJEICAO.
004590*------------------------------------------------------------------
004600 2100-PROCESSAR-UM-ARQ-I.
004610*     
004620*    UM REJ NOVO POR ARQUIVO DE ENTRADA - A FLAG E REZERADA AQUI
004630*    ANTES DE SE SABER SE HAVERA OU NAO REJEICAO NESTE ARQUIVO
004640     MOVE CTRL-NOME-ARQ TO WS-NOME-ARQ.
004650     MOVE 'N' TO WS-REJ-ABERTO.
004660     OPEN INPUT DDENTRA.
004670     IF FS-ENTRA NOT = '00'
004680         DISPLAY '* ERRO NA ABERTURA DE ' WS-NOME-ARQ ' = ' FS-ENTRA
004690         MOVE 'S' TO WS-ABORTAR-LOTE
004700     ELSE
004710         PERFORM 2200-LER-CABECALHO-I THRU 2200-LER-CABECALHO-F
004720         IF NOT ABORTAR-O-LOTE
004730             PERFORM 3000-VALIDAR-ESTACAO-I THRU 3000-VALIDAR-ESTACAO-F
004740             IF ESTACAO-E-VALIDA
004750            *                ACUMULA A BRUTA - A DEDUPLICACAO SO ENTRA MAIS TARDE
004760                 ADD 1 TO WS-QTD-ESTACOES-BRT
004770                 PERFORM 4000-ACUMULAR-ESTACAO-I THRU 4000-ACUMULAR-ESTACAO-F
004780*                REPROVADA - VAI DIRETO PARA O REJ, NAO ENTRA NA TABELA
004790             ELSE
004800                 ADD 1 TO WS-QTD-REJEITADAS
004810                 PERFORM 7000-GRAVAR-REJEICAO-I THRU 7000-GRAVAR-REJEICAO-F
004820             END-IF
004830         END-IF
004840         CLOSE DDENTRA
004850         IF REJ-ESTA-ABERTO
004860             CLOSE DDREJ
004870         END-IF
004880     END-IF.
004890*     
004900 2100-PROCESSAR-UM-ARQ-F. EXIT.
004910*     
004920*------------------------------------------------------------------
004930*    LE AS 8 LINHAS ROTULO:VALOR DO CABECALHO E CONFERE O ROTULO DE
004940*    CADA UMA CONTRA A TABELA WS-TAB-ROTULOS. SE ALGUM ROTULO NAO
004950*    CONFERIR EM QUALQUER ARQUIVO DO LOTE, O LOTE INTEIRO E ABORTADO
004960*    (ESTRUTURA DE CABECALHO E CONTRATUAL ENTRE OS ARQUIVOS).
004970*------------------------------------------------------------------
004980 2200-LER-CABECALHO-I.
004990*     
005000*    OITO ITERACOES, UMA POR LINHA ROTULO:VALOR DO CABECALHO -
005010*    O LOOP TERMINA CEDO SE UMA LINHA ABORTAR O LOTE INTEIRO
005020     MOVE 1 TO WS-IDX-CAB.
005030     PERFORM 2250-LER-UMA-LINHA-CAB-I THRU 2250-LER-UMA-LINHA-CAB-F
005040         UNTIL WS-IDX-CAB > 8 OR ABORTAR-O-LOTE.
005050*     
005060 2200-LER-CABECALHO-F. EXIT.
005070*     
005080 2250-LER-UMA-LINHA-CAB-I.
005090*     
005100*    UMA LEITURA CURTA (MENOS DE 8 LINHAS ANTES DO FIM DO ARQUIVO) E
005110*    TRATADA COMO CABECALHO INCOMPLETO E ABORTA O LOTE INTEIRO - NAO
005120*    SE TENTA APROVEITAR UM CABECALHO PARCIAL
005130     READ DDENTRA INTO REG-ENTRA
005140     IF FS-ENTRA NOT = '00'
005150         DISPLAY '* CABECALHO INCOMPLETO EM ' WS-NOME-ARQ
005160         MOVE 'S' TO WS-ABORTAR-LOTE
005170         GO TO 2250-LER-UMA-LINHA-CAB-F
005180     END-IF
005190     UNSTRING REG-ENTRA DELIMITED BY ':'
005200         INTO WS-ROTULO-LIDO WS-VALOR-LIDO.
005210*    O ROTULO DESTA LINHA TEM QUE BATER COM O ROTULO ESPERADO PARA A
005220*    POSICAO WS-IDX-CAB (TABELA WS-TAB-ROTULOS) - ISSO GARANTE QUE
005230*    TODOS OS ARQUIVOS DO LOTE TRAZEM O CABECALHO NA MESMA ORDEM
005240     IF WS-ROTULO-LIDO NOT = WS-ROTULO-ESPERADO(WS-IDX-CAB)
005250         DISPLAY '* ROTULO DE CABECALHO DIVERGENTE EM ' WS-NOME-ARQ
005260                 ' LINHA ' WS-IDX-CAB
005270         MOVE 'S' TO WS-ABORTAR-LOTE
005280         MOVE 'ESTRUTURA DE CABECALHO DIVERGENTE ENTRE ARQUIVOS'
005290             TO LOG-TEXTO
005300         WRITE REG-LOG
005310         GO TO 2250-LER-UMA-LINHA-CAB-F
005320     END-IF
005330*    CADA LINHA DO CABECALHO CAI NUM CAMPO DIFERENTE DE WS-CABECALHO,
005340*    NA ORDEM FIXA REGIAO/UF/ESTACAO/CODIGO/LATITUDE/LONGITUDE/
005350*    ALTITUDE/FUNDACAO - A ORDEM E A MESMA TABULADA EM WS-TAB-ROTULOS
005360     EVALUATE WS-IDX-CAB
005370         WHEN 1  MOVE WS-VALOR-LIDO(1:2)  TO CAB-REGIAO-TXT
005380         WHEN 2  MOVE WS-VALOR-LIDO(1:2)  TO CAB-UF-TXT
005390         WHEN 3  MOVE WS-VALOR-LIDO(1:30) TO CAB-ESTACAO-TXT
005400         WHEN 4  MOVE WS-VALOR-LIDO(1:4)  TO CAB-CODIGO-TXT
005410         WHEN 5  MOVE WS-VALOR-LIDO(1:12) TO CAB-LATITUDE-TXT
005420         WHEN 6  MOVE WS-VALOR-LIDO(1:12) TO CAB-LONGITUDE-TXT
005430         WHEN 7  MOVE WS-VALOR-LIDO(1:10) TO CAB-ALTITUDE-TXT
005440         WHEN 8  MOVE WS-VALOR-LIDO(1:10) TO CAB-FUNDACAO-TXT
005450     END-EVALUATE.
005460     IF WS-MODO-DEBUG-LIGADO
005470         DISPLAY '* LINHA CAB ' WS-IDX-CAB ' ROTULO=' WS-ROTULO-LIDO
005480                 ' VALOR=' WS-VALOR-LIDO
005490     END-IF.
005500     ADD 1 TO WS-IDX-CAB.
005510*     
005520 2250-LER-UMA-LINHA-CAB-F. EXIT.
005530*     
005540*------------------------------------------------------------------
005550*    VALIDACAO DOS CAMPOS DA ESTACAO EXTRAIDOS DO CABECALHO
005560*------------------------------------------------------------------
005570 3000-VALIDAR-ESTACAO-I.
005580*     
005590*    ESTACAO E TIDA COMO VALIDA ATE PROVA EM CONTRARIO - CADA TESTE
005600*    ABAIXO SO ATUA SE ELA AINDA NAO TIVER SIDO REPROVADA
005610     MOVE 'S' TO WS-ESTACAO-VALIDA.
005620     MOVE SPACES TO WS-MSG-REJEICAO.
005630*     
005640*    REGIAO, UF E NOME DA ESTACAO SAO NORMALIZADOS PARA MAIUSCULAS
005650*    ANTES DE QUALQUER OUTRA CONFERENCIA - NAO SAO REJEITADOS POR
005660*    VIREM EM MINUSCULAS DO ARQUIVO DE ENTRADA, SO POR VIREM VAZIOS
005670     INSPECT CAB-REGIAO-TXT  CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS.
005680     INSPECT CAB-UF-TXT      CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS.
005690     INSPECT CAB-ESTACAO-TXT CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS.
005700*     
005710*    REGIAO E OBRIGATORIA - NAO HA VALOR PADRAO POSSIVEL
005720     IF CAB-REGIAO-TXT = SPACES
005730         MOVE 'N' TO WS-ESTACAO-VALIDA
005740         MOVE 'REGIAO NAO INFORMADA' TO WS-MSG-REJEICAO
005750     END-IF.
005760*     
005770*    UF TEM QUE TER OS 2 CARACTERES PREENCHIDOS - UM SO CARACTERE OU
005780*    CAMPO EM BRANCO NAO E SIGLA DE ESTADO VALIDA
005790     IF ESTACAO-E-VALIDA
005800         IF CAB-UF-TXT = SPACES OR CAB-UF-TXT(2:1) = SPACE
005810             MOVE 'N' TO WS-ESTACAO-VALIDA
005820             MOVE 'UF DEVE TER EXATAMENTE 2 CARACTERES' TO WS-MSG-REJEICAO
005830         END-IF
005840     END-IF.
005850*     
005860*    NOME DA ESTACAO TAMBEM E OBRIGATORIO
005870     IF ESTACAO-E-VALIDA
005880         IF CAB-ESTACAO-TXT = SPACES
005890             MOVE 'N' TO WS-ESTACAO-VALIDA
005900             MOVE 'NOME DA ESTACAO NAO INFORMADO' TO WS-MSG-REJEICAO
005910         END-IF
005920     END-IF.
005930*     
005940*    CODIGO WMO E NORMALIZADO PARA MAIUSCULAS ANTES DA CONFERENCIA
005950*    DO PADRAO, DO MESMO JEITO QUE O PGMCONSU FAZ NA CONSULTA
005960     IF ESTACAO-E-VALIDA
005970         INSPECT CAB-CODIGO-TXT CONVERTING WS-MINUSCULAS
005980                 TO WS-MAIUSCULAS
005990         IF CAB-CODIGO-TXT(1:1) NOT CLASSE-LETRA
006000                 OR CAB-CODIGO-TXT(2:3) NOT NUMERIC
006010             MOVE 'N' TO WS-ESTACAO-VALIDA
006020             MOVE 'CODIGO WMO DEVE SER 1 LETRA + 3 DIGITOS'
006030                 TO WS-MSG-REJEICAO
006040         END-IF
006050     END-IF.
006060*     
006070*    LATITUDE, LONGITUDE E ALTITUDE VEM COMO TEXTO SINALIZADO COM
006080*    SEPARADOR DECIMAL PONTO OU VIRGULA - AS TRES CONVERSOES SAO
006090*    FEITAS AQUI MESMO SE UMA JA TIVER FALHADO, POIS A ROTINA DE
006100*    CONVERSAO NAO TEM EFEITO COLATERAL SOBRE AS OUTRAS DUAS
006110     IF ESTACAO-E-VALIDA
006120         PERFORM 3100-CONV-LATITUDE-I  THRU 3100-CONV-LATITUDE-F
006130         PERFORM 3200-CONV-LONGITUDE-I THRU 3200-CONV-LONGITUDE-F
006140         PERFORM 3300-CONV-ALTITUDE-I  THRU 3300-CONV-ALTITUDE-F
006150         IF NOT COORD-E-VALIDA
006160             MOVE 'N' TO WS-ESTACAO-VALIDA
006170             MOVE 'COORDENADA GEOGRAFICA INVALIDA' TO WS-MSG-REJEICAO
006180         END-IF
006190     END-IF.
006200*     
006210*    DATA DE FUNDACAO - SO ENTRA AQUI SE TUDO O QUE VEIO ANTES JA
006220*    PASSOU, PARA NAO GASTAR PROCESSAMENTO COM UMA ESTACAO QUE JA
006230*    SERIA REJEITADA DE QUALQUER FORMA
006240     IF ESTACAO-E-VALIDA
006250         PERFORM 3400-CONV-DATA-FUND-I THRU 3400-CONV-DATA-FUND-F
006260         IF NOT DATA-FUND-E-VALIDA
006270             MOVE 'N' TO WS-ESTACAO-VALIDA
006280             MOVE 'DATA DE FUNDACAO INVALIDA' TO WS-MSG-REJEICAO
006290         END-IF
006300     END-IF.
006310*     
006320 3000-VALIDAR-ESTACAO-F. EXIT.
006330*     
006340*------------------------------------------------------------------
006350*    CONVERSAO DA LATITUDE (12 CARACTERES, SINAL 3 INT 6 DEC,
006360*    SEPARADOR DECIMAL PONTO OU VIRGULA)
006370*------------------------------------------------------------------
006380 3100-CONV-LATITUDE-I.
006390*     
006400*    O SINAL FICA NA FRENTE DO CAMPO TEXTO, FORA DA PARTE NUMERICA -
006410*    POR ISSO ELE E RETIRADO ANTES DO UNSTRING E REAPLICADO DEPOIS,
006420*    NA HORA DE MONTAR O VALOR COMP-3 FINAL EM WS-EST-LATITUDE-ATUAL
006430     MOVE 'S' TO WS-COORD-VALIDA.
006440     IF CAB-LATITUDE-TXT(1:1) = '-'
006450         MOVE '-' TO WS-SINAL-COORD
006460         UNSTRING CAB-LATITUDE-TXT(2:11) DELIMITED BY '.' OR ','
006470             INTO WS-PARTE-INT-TXT WS-PARTE-DEC-TXT
006480     ELSE
006490         MOVE '+' TO WS-SINAL-COORD
006500         UNSTRING CAB-LATITUDE-TXT DELIMITED BY '.' OR ','
006510             INTO WS-PARTE-INT-TXT WS-PARTE-DEC-TXT
006520     END-IF.
006530*    SE ALGUMA DAS DUAS METADES NAO FOR NUMERICA O CAMPO INTEIRO E
006540*    CONSIDERADO INVALIDO - NAO SE TENTA RECUPERAR SO A PARTE BOA
006550     IF WS-PARTE-INT-TXT NOT NUMERIC OR WS-PARTE-DEC-TXT NOT NUMERIC
006560         MOVE 'N' TO WS-COORD-VALIDA
006570     ELSE
006580         MOVE WS-PARTE-INT-TXT TO WS-PARTE-INT
006590         STRING WS-PARTE-DEC-TXT DELIMITED BY SPACE
006600                '000000'        DELIMITED BY SIZE
006610                INTO WS-PARTE-DEC-PAD
006620         MOVE WS-PARTE-DEC-PAD(1:6) TO WS-PARTE-DEC-6
006630         COMPUTE WS-LATITUDE-CALC =
006640                 WS-PARTE-INT-3 + (WS-PARTE-DEC-6 / 1000000)
006650         IF WS-SINAL-COORD = '-'
006660             COMPUTE WS-LATITUDE-CALC = WS-LATITUDE-CALC * -1
006670         END-IF
006680         MOVE WS-LATITUDE-CALC TO WS-EST-LATITUDE-ATUAL
006690     END-IF.
006700*     
006710 3100-CONV-LATITUDE-F. EXIT.
006720*     
006730*------------------------------------------------------------------
006740*    CONVERSAO DA LONGITUDE - MESMA REGRA DA LATITUDE
006750*------------------------------------------------------------------
006760 3200-CONV-LONGITUDE-I.
006770*     
006780*    ESTE PARAGRAFO NAO REINICIALIZA WS-COORD-VALIDA PARA 'S' - SE A
006790*    LATITUDE JA TIVER SIDO MARCADA INVALIDA EM 3100, A LONGITUDE
006800*    NUNCA APAGA ESSA MARCA, SO PODE ACRESCENTAR OUTRA FALHA A ELA
006810     IF CAB-LONGITUDE-TXT(1:1) = '-'
006820         MOVE '-' TO WS-SINAL-COORD
006830         UNSTRING CAB-LONGITUDE-TXT(2:11) DELIMITED BY '.' OR ','
006840             INTO WS-PARTE-INT-TXT WS-PARTE-DEC-TXT
006850     ELSE
006860         MOVE '+' TO WS-SINAL-COORD
006870         UNSTRING CAB-LONGITUDE-TXT DELIMITED BY '.' OR ','
006880             INTO WS-PARTE-INT-TXT WS-PARTE-DEC-TXT
006890     END-IF.
006900     IF WS-PARTE-INT-TXT NOT NUMERIC OR WS-PARTE-DEC-TXT NOT NUMERIC
006910         MOVE 'N' TO WS-COORD-VALIDA
006920     ELSE
006930         MOVE WS-PARTE-INT-TXT TO WS-PARTE-INT
006940         STRING WS-PARTE-DEC-TXT DELIMITED BY SPACE
006950                '000000'        DELIMITED BY SIZE
006960                INTO WS-PARTE-DEC-PAD
006970         MOVE WS-PARTE-DEC-PAD(1:6) TO WS-PARTE-DEC-6
006980         COMPUTE WS-LONGITUDE-CALC =
006990                 WS-PARTE-INT-3 + (WS-PARTE-DEC-6 / 1000000)
007000         IF WS-SINAL-COORD = '-'
007010             COMPUTE WS-LONGITUDE-CALC = WS-LONGITUDE-CALC * -1
007020         END-IF
007030         MOVE WS-LONGITUDE-CALC TO WS-EST-LONGITUDE-ATUAL
007040     END-IF.
007050*     
007060 3200-CONV-LONGITUDE-F. EXIT.
007070*     
007080*------------------------------------------------------------------
007090*    CONVERSAO DA ALTITUDE (10 CARACTERES, SINAL 4 INT 2 DEC)
007100*------------------------------------------------------------------
007110 3300-CONV-ALTITUDE-I.
007120*     
007130*    ALTITUDE PODE SER NEGATIVA (ESTACOES ABAIXO DO NIVEL DO MAR SAO
007140*    RARAS MAS EXISTEM NO CADASTRO) - MESMA MECANICA DE SINAL DAS
007150*    DUAS ROTINAS ANTERIORES, SO QUE COM 2 CASAS DECIMAIS EM VEZ DE 6
007160     IF CAB-ALTITUDE-TXT(1:1) = '-'
007170         MOVE '-' TO WS-SINAL-COORD
007180         UNSTRING CAB-ALTITUDE-TXT(2:9) DELIMITED BY '.' OR ','
007190             INTO WS-PARTE-INT-TXT WS-PARTE-DEC-TXT
007200     ELSE
007210         MOVE '+' TO WS-SINAL-COORD
007220         UNSTRING CAB-ALTITUDE-TXT DELIMITED BY '.' OR ','
007230             INTO WS-PARTE-INT-TXT WS-PARTE-DEC-TXT
007240     END-IF.
007250     IF WS-PARTE-INT-TXT NOT NUMERIC OR WS-PARTE-DEC-TXT NOT NUMERIC
007260         MOVE 'N' TO WS-COORD-VALIDA
007270     ELSE
007280         MOVE WS-PARTE-INT-TXT TO WS-PARTE-INT
007290         STRING WS-PARTE-DEC-TXT DELIMITED BY SPACE
007300                '00'            DELIMITED BY SIZE
007310                INTO WS-PARTE-DEC-PAD
007320         MOVE WS-PARTE-DEC-PAD(1:2) TO WS-PARTE-DEC-2
007330         COMPUTE WS-ALTITUDE-CALC =
007340                 WS-PARTE-INT + (WS-PARTE-DEC-2 / 100)
007350         IF WS-SINAL-COORD = '-'
007360             COMPUTE WS-ALTITUDE-CALC = WS-ALTITUDE-CALC * -1
007370         END-IF
007380         MOVE WS-ALTITUDE-CALC TO WS-EST-ALTITUDE-ATUAL
007390     END-IF.
007400*     
007410 3300-CONV-ALTITUDE-F. EXIT.
007420*     
007430*------------------------------------------------------------------
007440*    CONVERSAO DA DATA DE FUNDACAO DD/MM/AAAA - SE O ANO VIER COM
007450*    APENAS 2 DIGITOS (LAYOUT ANTIGO, PRE-1998), SOMA 2000. NAO SE
007460*    VALIDA A QUANTIDADE DE DIAS POR MES, APENAS A FAIXA NUMERICA.
007470*------------------------------------------------------------------
007480 3400-CONV-DATA-FUND-I.
007490*     
007500     MOVE 'S' TO WS-FUND-DATA-VALIDA.
007510     UNSTRING CAB-FUNDACAO-TXT DELIMITED BY '/'
007520         INTO WS-FUND-DIA-TXT WS-FUND-MES-TXT WS-FUND-ANO-TXT.
007530*    DIA E MES TEM QUE SER NUMERICOS EM QUALQUER LAYOUT; O ANO SO
007540*    PRECISA TER OS 2 PRIMEIROS DIGITOS NUMERICOS NESTE PONTO PORQUE
007550*    O LAYOUT ANTIGO (PRE-1998) TRAZ SOMENTE 2 DIGITOS DE ANO
007560     IF WS-FUND-DIA-TXT NOT NUMERIC OR WS-FUND-MES-TXT NOT NUMERIC
007570             OR WS-FUND-ANO-TXT(1:2) NOT NUMERIC
007580         MOVE 'N' TO WS-FUND-DATA-VALIDA
007590     ELSE
007600         MOVE WS-FUND-DIA-TXT TO WS-FUND-DIA-NUM
007610         MOVE WS-FUND-MES-TXT TO WS-FUND-MES-NUM
007620         IF WS-FUND-DIA-NUM < 1 OR WS-FUND-DIA-NUM > 31
007630                 OR WS-FUND-MES-NUM < 1 OR WS-FUND-MES-NUM > 12
007640             MOVE 'N' TO WS-FUND-DATA-VALIDA
007650         ELSE
007660*            SE OS 2 ULTIMOS DIGITOS DO CAMPO DE ANO VIEREM EM BRANCO,
007670*            O ARQUIVO E DO LAYOUT ANTIGO DE 2 DIGITOS - SOMA-SE 2000
007680*            (NAO HA ESTACAO CADASTRADA ANTES DO ANO 2000 COM ESSE
007690*            LAYOUT, ENTAO NAO SE PRECISA TRATAR O SECULO 19XX AQUI)
007700             IF WS-FUND-ANO-TXT(3:2) = SPACES
007710                 MOVE WS-FUND-ANO-TXT(1:2) TO WS-FUND-ANO-YY
007720                 COMPUTE WS-FUND-ANO-NUM = 2000 + WS-FUND-ANO-YY
007730             ELSE
007740                 IF WS-FUND-ANO-TXT NOT NUMERIC
007750                     MOVE 'N' TO WS-FUND-DATA-VALIDA
007760                 ELSE
007770                     MOVE WS-FUND-ANO-TXT TO WS-FUND-ANO-NUM
007780                 END-IF
007790             END-IF
007800         END-IF
007810     END-IF.
007820*    A DATA SO E MONTADA NO FORMATO AAAAMMDD SE PASSOU EM TODAS AS
007830*    CONFERENCIAS ACIMA - SENAO OS CAMPOS WS-FUND-xxx-NUM PODEM ESTAR
007840*    COM LIXO DE UMA TENTATIVA DE CONVERSAO QUE FALHOU NO MEIO
007850     IF DATA-FUND-E-VALIDA
007860         COMPUTE WS-EST-FUNDACAO-ATUAL =
007870                 (WS-FUND-ANO-NUM * 10000) +
007880                 (WS-FUND-MES-NUM * 100) + WS-FUND-DIA-NUM
007890     END-IF.
007900*     
007910 3400-CONV-DATA-FUND-F. EXIT.
007920*     
007930*------------------------------------------------------------------
007940*    ACUMULA A ESTACAO VALIDADA NA TABELA BRUTA (ORDEM DE ENTRADA)
007950*------------------------------------------------------------------
007960 4000-ACUMULAR-ESTACAO-I.
007970*     
007980*    A ESTACAO VALIDADA E COPIADA PARA A TABELA BRUTA WS-TAB-ESTACOES,
007990*    NA POSICAO WS-QTD-ESTACOES-BRT (JA INCREMENTADA PELO CHAMADOR) -
008000*    A DEDUPLICACAO SO ACONTECE DEPOIS, EM 5000, VARRENDO ESTA TABELA
008010     MOVE CAB-REGIAO-TXT        TO WS-EST-REGIAO(WS-QTD-ESTACOES-BRT).
008020     MOVE CAB-UF-TXT            TO WS-EST-UF(WS-QTD-ESTACOES-BRT).
008030     MOVE CAB-ESTACAO-TXT       TO WS-EST-NOME(WS-QTD-ESTACOES-BRT).
008040     MOVE CAB-CODIGO-TXT        TO WS-EST-CODIGO(WS-QTD-ESTACOES-BRT).
008050     MOVE WS-EST-LATITUDE-ATUAL  TO WS-EST-LATITUDE(WS-QTD-ESTACOES-BRT).
008060     MOVE WS-EST-LONGITUDE-ATUAL TO WS-EST-LONGITUDE(WS-QTD-ESTACOES-BRT).
008070     MOVE WS-EST-ALTITUDE-ATUAL  TO WS-EST-ALTITUDE(WS-QTD-ESTACOES-BRT).
008080     MOVE WS-EST-FUNDACAO-ATUAL  TO WS-EST-FUNDACAO(WS-QTD-ESTACOES-BRT).
008090     IF WS-MODO-DEBUG-LIGADO
008100         DISPLAY '* ESTACAO ACEITA: ' CAB-CODIGO-TXT
008110     END-IF.
008120*     
008130 4000-ACUMULAR-ESTACAO-F. EXIT.
008140*     
008150*------------------------------------------------------------------
008160*    ELIMINACAO DE ESTACOES DUPLICADAS - MANTEM A PRIMEIRA OCORREN-
008170*    CIA DE CADA CODIGO WMO, NA ORDEM DE PROCESSAMENTO DOS ARQUIVOS
008180*------------------------------------------------------------------
008190 5000-ELIMINAR-DUPLIC-I.
008200*     
008210*    VARRE A TABELA BRUTA DO PRIMEIRO AO ULTIMO ITEM ACUMULADO,
008220*    NA ORDEM DE PROCESSAMENTO DOS ARQUIVOS DO LOTE
008230     MOVE 1 TO WS-IDX.
008240     PERFORM 5100-TESTAR-UMA-I THRU 5100-TESTAR-UMA-F
008250         UNTIL WS-IDX > WS-QTD-ESTACOES-BRT.
008260*     
008270 5000-ELIMINAR-DUPLIC-F. EXIT.
008280*     
008290 5100-TESTAR-UMA-I.
008300*     
008310*    PROCURA A ESTACAO WS-IDX (BRUTA) NA TABELA DAS JA ACEITAS
008320*    (WS-COD-ACEITO); SE NAO ACHAR, ESTA E A PRIMEIRA OCORRENCIA
008330*    DESSE CODIGO WMO E ELA VAI PARA A TABELA FINAL
008340*    RECOMECA A BUSCA DO ZERO NA TABELA FINAL PARA CADA NOVA ESTACAO
008350*    BRUTA TESTADA - NAO HA ATALHO POR ORDENACAO, A TABELA E LINEAR
008360     MOVE 'N' TO WS-ACHOU-DUPLIC.
008370     MOVE 1 TO WS-IDX2.
008380     PERFORM 5150-COMPARAR-CODIGO-I THRU 5150-COMPARAR-CODIGO-F
008390         UNTIL WS-IDX2 > WS-QTD-ESTACOES-OK OR ACHOU-O-DUPLICADO.
008400     IF NOT ACHOU-O-DUPLICADO
008410         ADD 1 TO WS-QTD-ESTACOES-OK
008420         MOVE WS-EST-CODIGO(WS-IDX)    TO WS-COD-ACEITO(WS-QTD-ESTACOES-OK)
008430         MOVE WS-EST-REGIAO(WS-IDX)    TO WS-EST-FIN-REGIAO(WS-QTD-ESTACOES-OK)
008440         MOVE WS-EST-UF(WS-IDX)        TO WS-EST-FIN-UF(WS-QTD-ESTACOES-OK)
008450         MOVE WS-EST-NOME(WS-IDX)      TO WS-EST-FIN-NOME(WS-QTD-ESTACOES-OK)
008460         MOVE WS-EST-CODIGO(WS-IDX)    TO WS-EST-FIN-CODIGO(WS-QTD-ESTACOES-OK)
008470         MOVE WS-EST-LATITUDE(WS-IDX)  TO WS-EST-FIN-LATITUDE(WS-QTD-ESTACOES-OK)
008480         MOVE WS-EST-LONGITUDE(WS-IDX) TO WS-EST-FIN-LONGITUDE(WS-QTD-ESTACOES-OK)
008490         MOVE WS-EST-ALTITUDE(WS-IDX)  TO WS-EST-FIN-ALTITUDE(WS-QTD-ESTACOES-OK)
008500         MOVE WS-EST-FUNDACAO(WS-IDX)  TO WS-EST-FIN-FUNDACAO(WS-QTD-ESTACOES-OK)
008510     END-IF.
008520     ADD 1 TO WS-IDX.
008530*     
008540 5100-TESTAR-UMA-F. EXIT.
008550*     
008560 5150-COMPARAR-CODIGO-I.
008570*     
008580*    COMPARA O CODIGO WMO DA POSICAO WS-IDX (BRUTA) COM O CODIGO JA
008590*    ACEITO NA POSICAO WS-IDX2 DA TABELA FINAL - CHAMADO EM LOOP PELO
008600*    PARAGRAFO ANTERIOR ATE ACHAR OU ESGOTAR A TABELA FINAL
008610     IF WS-COD-ACEITO(WS-IDX2) = WS-EST-CODIGO(WS-IDX)
008620         MOVE 'S' TO WS-ACHOU-DUPLIC
008630     END-IF.
008640     ADD 1 TO WS-IDX2.
008650*     
008660 5150-COMPARAR-CODIGO-F. EXIT.
008670*     
008680*    PERCORRE A TABELA FINAL (JA SEM DUPLICADOS) E GRAVA UM REGISTRO
008690*    NO ARQUIVO MESTRE PARA CADA ESTACAO, DEPOIS RESUME O RESULTADO
008700*    DO PASSO NO LOG DE ACOMPANHAMENTO DO LOTE
008710*------------------------------------------------------------------
008720 6000-GRAVAR-MESTRE-I.
008730*     
008740*    UM REGISTRO DE SAIDA POR POSICAO DA TABELA FINAL, JA SEM
008750*    DUPLICADOS - A ORDEM DE GRAVACAO NO MESTRE E A DE CHEGADA
008760     MOVE 1 TO WS-IDX.
008770     PERFORM 6100-GRAVAR-UM-I THRU 6100-GRAVAR-UM-F
008780         UNTIL WS-IDX > WS-QTD-ESTACOES-OK.
008790*    DOIS REGISTROS DE LOG RESUMINDO O PASSO: QUANTAS FORAM GRAVADAS
008800*    E QUANTAS FORAM REJEITADAS, PARA CONFERENCIA DO OPERADOR
008810     MOVE WS-QTD-ESTACOES-OK TO WS-QTD-EDIT.
008820     MOVE SPACES TO LOG-TEXTO.
008830     STRING 'ESTACOES GRAVADAS NO MESTRE: ' DELIMITED BY SIZE
008840             WS-QTD-EDIT                     DELIMITED BY SIZE
008850             INTO LOG-TEXTO.
008860     WRITE REG-LOG.
008870*    SEGUNDO REGISTRO DE LOG, MESMO PADRAO DO ANTERIOR
008880     MOVE WS-QTD-REJEITADAS TO WS-QTD-EDIT.
008890     MOVE SPACES TO LOG-TEXTO.
008900     STRING 'ESTACOES REJEITADAS: ' DELIMITED BY SIZE
008910             WS-QTD-EDIT             DELIMITED BY SIZE
008920             INTO LOG-TEXTO.
008930     WRITE REG-LOG.
008940*     
008950 6000-GRAVAR-MESTRE-F. EXIT.
008960*     
008970 6100-GRAVAR-UM-I.
008980*     
008990*    COPIA UMA POSICAO DA TABELA FINAL PARA O 01 DE SAIDA E GRAVA -
009000*    CAMPO A CAMPO, PARA NAO DEPENDER DE ALINHAMENTO IDENTICO ENTRE A
009010*    TABELA EM MEMORIA E O REGISTRO FISICO DE DDESTM
009020     MOVE WS-EST-FIN-REGIAO(WS-IDX)    TO EST-REGIAO.
009030     MOVE WS-EST-FIN-UF(WS-IDX)        TO EST-UF.
009040     MOVE WS-EST-FIN-NOME(WS-IDX)      TO EST-NOME.
009050     MOVE WS-EST-FIN-CODIGO(WS-IDX)    TO EST-CODIGO.
009060     MOVE WS-EST-FIN-LATITUDE(WS-IDX)  TO EST-LATITUDE.
009070     MOVE WS-EST-FIN-LONGITUDE(WS-IDX) TO EST-LONGITUDE.
009080     MOVE WS-EST-FIN-ALTITUDE(WS-IDX)  TO EST-ALTITUDE.
009090     MOVE WS-EST-FIN-FUNDACAO(WS-IDX)  TO EST-FUNDACAO.
009100     WRITE REG-ESTACAO.
009110     ADD 1 TO WS-IDX.
009120*     
009130 6100-GRAVAR-UM-F. EXIT.
009140*     
009150*------------------------------------------------------------------
009160*    GRAVA A REJEICAO NO LOG PROPRIO DO ARQUIVO DE ENTRADA (UM POR
009170*    ARQUIVO, ABERTO SOMENTE QUANDO HA A PRIMEIRA REJEICAO)
009180*------------------------------------------------------------------
009190 7000-GRAVAR-REJEICAO-I.
009200*     
009210*    O NOME DO REJ E DERIVADO DO NOME DO ARQUIVO DE ENTRADA (BASE +
009220*    SUFIXO .REJ), E O ARQUIVO SO E CRIADO NA PRIMEIRA REJEICAO DESSE
009230*    ARQUIVO - UM ARQUIVO SEM NENHUMA ESTACAO INVALIDA NAO GERA REJ
009240     IF NOT REJ-ESTA-ABERTO
009250         UNSTRING WS-NOME-ARQ DELIMITED BY SPACE INTO WS-NOME-BASE
009260         STRING WS-NOME-BASE DELIMITED BY SPACE
009270                '.REJ'        DELIMITED BY SIZE
009280                INTO WS-NOME-REJ
009290         OPEN OUTPUT DDREJ
009300         IF FS-REJ NOT = '00'
009310             DISPLAY '* ERRO NA ABERTURA DE ' WS-NOME-REJ ' = ' FS-REJ
009320         ELSE
009330             MOVE 'S' TO WS-REJ-ABERTO
009340         END-IF
009350     END-IF.
009360*    REJ-NUM-REG FICA FIXO EM 1 PORQUE ESTE PASSO NAO NUMERA A LINHA
009370*    DE ORIGEM DA ESTACAO DENTRO DO CABECALHO - SO HA UMA ESTACAO POR
009380*    ARQUIVO DE ENTRADA
009390     IF REJ-ESTA-ABERTO
009400         MOVE WS-NOME-ARQ      TO REJ-ARQUIVO
009410         MOVE 1                TO REJ-NUM-REG
009420         MOVE WS-MSG-REJEICAO  TO REJ-MENSAGEM
009430         WRITE REG-REJEICAO
009440     END-IF.
009450     DISPLAY '* ESTACAO REJEITADA EM ' WS-NOME-ARQ ' - ' WS-MSG-REJEICAO.
009460*     
009470 7000-GRAVAR-REJEICAO-F. EXIT.
009480*     
009490*    FECHAMENTO GERAL DO PASSO. DDCTRL SO E FECHADO SE CHEGOU A SER
009500*    ABERTO COM SUCESSO (FS-CTRL = '00' NA ABERTURA OU '10' DE FIM DE
009510*    ARQUIVO) - SE A ABERTURA EM 1000-INICIO FALHOU, NAO HA O QUE
009520*    FECHAR E O CLOSE SERIA UM ERRO DE ARQUIVO NAO ABERTO
009530*------------------------------------------------------------------
009540 9999-FINAL-I.
009550*     
009560*    DDESTM E DDLOG SEMPRE FORAM ABERTOS SE CHEGOU ATE AQUI SEM
009570*    ABORTAR NO 1000-INICIO, ENTAO SEMPRE PODEM SER FECHADOS DIRETO
009580     IF FS-CTRL = '00' OR FS-CTRL-FIM
009590         CLOSE DDCTRL
009600     END-IF.
009610     CLOSE DDESTM.
009620     CLOSE DDLOG.
009630*     
009640 9999-FINAL-F. EXIT.
