000100*    REJEIT
000110*    ==========================================================
000120*    LAYOUT REGISTRO DO LOG DE REJEICAO - UM ARQUIVO POR ENTRADA
000130*    COM PELO MENOS UM REGISTRO INVALIDO
000140*    LARGO REGISTRO = 135 BYTES
000150*    ==========================================================
000160 01  REG-REJEICAO.
000170*         NOME DO ARQUIVO DE ORIGEM DO REGISTRO REJEITADO
000180     03  REJ-ARQUIVO           PIC X(44)     VALUE SPACES.
000190*         NUMERO ORDINAL DO REGISTRO DENTRO DO ARQUIVO
000200     03  REJ-NUM-REG           PIC 9(07)     VALUE ZEROS.
000210*         DESCRICAO DA PRIMEIRA FALHA DE VALIDACAO ENCONTRADA
000220     03  REJ-MENSAGEM          PIC X(80)     VALUE SPACES.
000230     03  FILLER                PIC X(04)     VALUE SPACES.
