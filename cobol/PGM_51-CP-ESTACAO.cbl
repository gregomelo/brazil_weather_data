000100*    ESTACAO
000110*    ==========================================================
000120*    LAYOUT REGISTRO MESTRE DE ESTACAO METEOROLOGICA
000130*    KC02787.ALU9999.MESTESTA
000140*    LARGO REGISTRO = 80 BYTES
000150*    ==========================================================
000160 01  REG-ESTACAO.
000170*         POSICAO RELATIVA (01:02) REGIAO
000180     03  EST-REGIAO            PIC X(02)          VALUE SPACES.
000190*         POSICAO RELATIVA (03:02) UNIDADE DA FEDERACAO
000200     03  EST-UF                PIC X(02)          VALUE SPACES.
000210*         POSICAO RELATIVA (05:30) NOME DA ESTACAO
000220     03  EST-NOME              PIC X(30)          VALUE SPACES.
000230*         POSICAO RELATIVA (35:04) CODIGO WMO - LETRA + 3 DIGITOS
000240     03  EST-CODIGO            PIC X(04)          VALUE SPACES.
000250*         POSICAO RELATIVA (39:09) LATITUDE  SINAL 3 INT 6 DEC
000260     03  EST-LATITUDE          PIC S9(03)V9(06)    VALUE ZEROS.
000270*         POSICAO RELATIVA (48:09) LONGITUDE SINAL 3 INT 6 DEC
000280     03  EST-LONGITUDE         PIC S9(03)V9(06)    VALUE ZEROS.
000290*         POSICAO RELATIVA (57:06) ALTITUDE  SINAL 4 INT 2 DEC
000300     03  EST-ALTITUDE          PIC S9(04)V9(02)    VALUE ZEROS.
000310*         POSICAO RELATIVA (63:08) DATA DE FUNDACAO AAAAMMDD
000320     03  EST-FUNDACAO          PIC 9(08)           VALUE ZEROS.
000330     03  EST-FUNDACAO-R REDEFINES EST-FUNDACAO.
000340         05  EST-FUND-ANO      PIC 9(04).
000350         05  EST-FUND-MES      PIC 9(02).
000360         05  EST-FUND-DIA      PIC 9(02).
000370*         PARA USO FUTURO
000380     03  FILLER                PIC X(10)           VALUE SPACES.
