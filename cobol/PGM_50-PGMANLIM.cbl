000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMANLIM.
000120 AUTHOR.        R FIGUEROA.
000130 INSTALLATION.  CONSORCIO DE PROCESAMIENTO DE DATOS SA - LOTES.
000140 DATE-WRITTEN.  14/03/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRINGIDO - CONTRATO INMET-94.
000170*     
000180*    ==========================================================
000190*    PGMANLIM
000200*    VALIDA A LISTA DE ANOS DE PROCESSAMENTO INFORMADA PARA O
000210*    LOTE DE CONVERSAO DE DADOS METEOROLOGICOS DO INMET.
000220*    DESCARTA OS ANOS FORA DA JANELA PERMITIDA (2000 ATE O ANO
000230*    DO MES ANTERIOR AO ATUAL) E GRAVA A LISTA DE ANOS VALIDOS
000240*    PARA USO PELO ROTEIRO PGMETLPP.
000250*    ==========================================================
000260*                          HISTORICO DE ALTERACOES
000270*    ----------------------------------------------------------
000280*    14/03/94  RFI  0001   VERSAO INICIAL - CONTRATO INMET-94
000290*    02/05/94  RFI  0007   INCLUIDA GRAVACAO DO LOG DE REMOVIDOS
000300*    19/11/94  MQU  0013   AUMENTADA TABELA DE ANOS PARA 50 POS
000310*    08/02/95  MQU  0018   CORRIGIDO CALCULO DO ANO LIMITE QUANDO
000320*                          O MES CORRENTE E JANEIRO
000330*    23/08/98  MQU  0041   CORRECAO ANO 2000 - ACCEPT FROM DATE
000340*                          PASSOU A USAR YYYYMMDD (4 DIGITOS)
000350*    11/01/99  RFI  0044   REVISAO POS-VIRADA DE SECULO - OK
000360*    30/06/03  LTZ  0059   PADRONIZADO FORMATO DA MENSAGEM DE LOG
000370*    17/09/07  LTZ  0068   REMOVIDA DEPENDENCIA DE DDCARTAO ANTIGA
000380*    04/04/11  PSO  0080   REVISADO PARA NOVO LAYOUT DE CARTAO
000390*    19/08/11  PSO  0088   PASSA A RECEBER A DATA DO LOTE VIA
000400*                          LK-COMUNICACAO (CHAMADO PELO PGMETLPP)
000410*                          EM VEZ DE FAZER SEU PROPRIO ACCEPT FROM
000420*                          DATE, NO MOLDE DO LK-COMUNICACION DO
000430*                          PGMB4CAF
000440*    ----------------------------------------------------------
000450*     
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500*     
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT DDPARM ASSIGN TO DDPARM
000540            FILE STATUS IS FS-PARM.
000550     SELECT DDSAID ASSIGN TO DDSAID
000560            FILE STATUS IS FS-SAIDA.
000570     SELECT DDLOG  ASSIGN TO DDLOG
000580            FILE STATUS IS FS-LOG.
000590*     
000600 DATA DIVISION.
000610 FILE SECTION.
000620*     
000630 FD  DDPARM
000640     BLOCK CONTAINS 0 RECORDS
000650     RECORDING MODE IS F.
000660 01  REG-PARM.
000670     03  PARM-ANO-TXT          PIC X(04).
000680     03  FILLER                PIC X(04)    VALUE SPACES.
000690 01  REG-PARM-R REDEFINES REG-PARM.
000700     03  PARM-ANO-NUM          PIC 9(04).
000710     03  FILLER                PIC X(04).
000720*     
000730 FD  DDSAID
000740     BLOCK CONTAINS 0 RECORDS
000750     RECORDING MODE IS F.
000760 01  REG-SAIDA.
000770     03  SAIDA-ANO             PIC 9(04).
000780     03  FILLER                PIC X(06)    VALUE SPACES.
000790*     
000800 FD  DDLOG
000810     BLOCK CONTAINS 0 RECORDS
000820     RECORDING MODE IS F.
000830 01  REG-LOG.
000840     03  LOG-TEXTO             PIC X(76).
000850     03  FILLER                PIC X(04)    VALUE SPACES.
000860*     
000870 WORKING-STORAGE SECTION.
000880*=======================*
000890 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000900*     
000910*----------- ARCHIVOS --------------------------------------------
000920 77  FS-PARM                  PIC XX      VALUE SPACES.
000930     88  FS-PARM-FIM                      VALUE '10'.
000940 77  FS-SAIDA                 PIC XX      VALUE SPACES.
000950 77  FS-LOG                   PIC XX      VALUE SPACES.
000960*     
000970*----------- CONSTANTES DA JANELA DE ANOS -------------------------
000980 77  WS-ANO-PRIMEIRO           PIC 9(04)  COMP  VALUE 2000.
000990 77  WS-ULTIMO-ANO             PIC 9(04)  COMP  VALUE ZEROS.
001000*     
001010*----------- DATA DO SISTEMA --------------------------------------
001020 01  WS-DATA-HOJE.
001030     03  WS-ANO-HOJE           PIC 9(04).
001040     03  WS-MES-HOJE           PIC 9(02).
001050     03  WS-DIA-HOJE           PIC 9(02).
001060 01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE.
001070     03  WS-DATA-HOJE-NUM      PIC 9(08).
001080*     
001090*----------- CONTADORES E INDICES (COMP) --------------------------
001100 77  WS-IDX                    PIC 9(04)  COMP  VALUE ZEROS.
001110 77  WS-QTD-LIDOS              PIC 9(04)  COMP  VALUE ZEROS.
001120 77  WS-QTD-VALIDOS            PIC 9(04)  COMP  VALUE ZEROS.
001130 77  WS-QTD-REMOVIDOS          PIC 9(04)  COMP  VALUE ZEROS.
001140*     
001150*----------- AREA DE TRABALHO DO ANO EM AVALIACAO -----------------
001160 77  WS-ANO-NUM                PIC 9(04)       VALUE ZEROS.
001170 77  WS-QTD-EDIT               PIC ZZZ9.
001180*     
001190*----------- TABELA DE ANOS CANDIDATOS -----------------------------
001200 01  WS-TAB-ANOS.
001210     03  WS-ANO-CAND OCCURS 50 TIMES
001220                     PIC X(04)          VALUE SPACES.
001230     03  FILLER                PIC X(01)  VALUE SPACE.
001240*     
001250*----------- TABELA DE ANOS VALIDOS (ORDEM DE ENTRADA) -------------
001260 01  WS-TAB-VALIDOS.
001270     03  WS-ANO-VALIDO OCCURS 50 TIMES
001280                       PIC 9(04)          VALUE ZEROS.
001290     03  FILLER                PIC X(01)  VALUE SPACE.
001300 01  WS-TAB-VALIDOS-ED REDEFINES WS-TAB-VALIDOS.
001310     03  WS-ANO-VALIDO-X OCCURS 50 TIMES PIC X(04).
001320     03  FILLER                PIC X(01).
001330*     
001340 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001350*     
001360*------------------------------------------------------------------
001370 LINKAGE SECTION.
001380*----------- AREA DE COMUNICACAO RECEBIDA DO PGMETLPP - DATA DO ----
001390*----------- LOTE, PARA NAO PRECISAR FAZER ACCEPT FROM DATE AQUI --
001400*----------- TAMBEM E CORRER O RISCO DE PEGAR DATA DIFERENTE -----
001410 01  LK-COMUNICACAO.
001420     03  LK-DATA-LOTE          PIC 9(08).
001430*     
001440 PROCEDURE DIVISION USING LK-COMUNICACAO.
001450*     
001460 MAIN-PROGRAM-I.
001470*     
001480     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F.
001490*    SE A LEITURA DO CARTAO NAO TROUXE NENHUM ANO, NAO HA JANELA
001500*    PARA CALCULAR NEM NADA PARA GRAVAR - O RETURN-CODE JA FOI
001510*    ARMADO EM 1000-INICIO-I
001520     IF WS-QTD-LIDOS NOT = ZERO
001530         PERFORM 2000-CALC-JANELA-I  THRU 2000-CALC-JANELA-F
001540         MOVE 1 TO WS-IDX
001550         PERFORM 2100-FILTRAR-ANOS-I THRU 2100-FILTRAR-ANOS-F
001560             UNTIL WS-IDX > WS-QTD-LIDOS
001570         IF WS-QTD-VALIDOS = ZERO
001580             DISPLAY '* NENHUM ANO VALIDO RESTOU NA LISTA'
001590             MOVE 'NENHUM ANO VALIDO RESTOU APOS O FILTRO'
001600                 TO LOG-TEXTO
001610             WRITE REG-LOG
001620             MOVE 9999 TO RETURN-CODE
001630         ELSE
001640             PERFORM 3000-GRAVAR-VALIDOS-I THRU 3000-GRAVAR-VALIDOS-F
001650         END-IF
001660     END-IF.
001670     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
001680*     
001690 MAIN-PROGRAM-F. GOBACK.
001700*     
001710*------------------------------------------------------------------
001720*    ABRE OS TRES ARQUIVOS DO PASSO E CARREGA A LISTA DE ANOS
001730*    CANDIDATOS INFORMADA NO CARTAO DE PARAMETROS DDPARM
001740*------------------------------------------------------------------
001750 1000-INICIO-I.
001760*     
001770     OPEN INPUT DDPARM.
001780     IF FS-PARM NOT = '00'
001790         DISPLAY '* ERRO NA ABERTURA DE DDPARM = ' FS-PARM
001800         MOVE 9999 TO RETURN-CODE
001810     ELSE
001820*        DDSAID E DDLOG SO SAO ABERTOS SE DDPARM ABRIU BEM - EVITA
001830*        FICAR COM SAIDA E LOG PELA METADE QUANDO O CARTAO FALTA
001840         OPEN OUTPUT DDSAID
001850         OPEN OUTPUT DDLOG
001860         PERFORM 1100-LER-PARM-I  THRU 1100-LER-PARM-F
001870             UNTIL FS-PARM-FIM OR WS-QTD-LIDOS = 50
001880         IF WS-QTD-LIDOS = ZERO
001890             DISPLAY '* LISTA DE ANOS DE PROCESSAMENTO VAZIA'
001900             MOVE 'LISTA DE ANOS DE PROCESSAMENTO VAZIA'
001910                 TO LOG-TEXTO
001920             WRITE REG-LOG
001930             MOVE 9999 TO RETURN-CODE
001940         END-IF
001950     END-IF.
001960*     
001970 1000-INICIO-F. EXIT.
001980*     
001990*------------------------------------------------------------------
002000*    LE UM CARTAO DE ANO POR VEZ - O LIMITE DE 50 POSICOES DA
002010*    TABELA WS-TAB-ANOS E QUEM CORTA O LACO EM MAIN-PROGRAM-I
002020 1100-LER-PARM-I.
002030*     
002040     READ DDPARM INTO REG-PARM
002050     IF FS-PARM NOT = '00'
002060         GO TO 1100-LER-PARM-F
002070     END-IF
002080*    O TEXTO CRU DO CARTAO E GUARDADO NA TABELA - A CHECAGEM
002090*    NUMERICA SO ACONTECE DEPOIS, EM 2100-FILTRAR-ANOS-I
002100     ADD 1 TO WS-QTD-LIDOS
002110     MOVE PARM-ANO-TXT TO WS-ANO-CAND(WS-QTD-LIDOS).
002120*     
002130 1100-LER-PARM-F. EXIT.
002140*     
002150*------------------------------------------------------------------
002160*    JANELA VALIDA: PRIMEIRO ANO = 2000. ULTIMO ANO = ANO DO MES
002170*    ANTERIOR AO CORRENTE (POIS SUBTRAIR DIA-DO-MES+1 DIAS DA
002180*    DATA DE HOJE SEMPRE CAI DENTRO DO MES ANTERIOR).
002190*------------------------------------------------------------------
002200 2000-CALC-JANELA-I.
002210*     
002220*    A DATA DO LOTE VEM DO PGMETLPP - JANEIRO E TRATADO A PARTE
002230*    PORQUE O MES ANTERIOR CAI NO ANO CIVIL PASSADO
002240     MOVE LK-DATA-LOTE TO WS-DATA-HOJE.
002250     IF WS-MES-HOJE = 01
002260         COMPUTE WS-ULTIMO-ANO = WS-ANO-HOJE - 1
002270     ELSE
002280         MOVE WS-ANO-HOJE TO WS-ULTIMO-ANO
002290     END-IF.
002300*     
002310 2000-CALC-JANELA-F. EXIT.
002320*     
002330*------------------------------------------------------------------
002340*    UM ANO CANDIDATO SO SOBREVIVE SE FOR NUMERICO E CAIR DENTRO
002350*    DA JANELA 2000..WS-ULTIMO-ANO - QUALQUER OUTRA COISA VAI PARA
002360*    2120-REMOVIDO-I E E REGISTRADA NO LOG
002370 2100-FILTRAR-ANOS-I.
002380*     
002390     IF WS-ANO-CAND(WS-IDX) IS NUMERIC
002400         MOVE WS-ANO-CAND(WS-IDX) TO WS-ANO-NUM
002410         IF WS-ANO-NUM >= WS-ANO-PRIMEIRO
002420                       AND WS-ANO-NUM <= WS-ULTIMO-ANO
002430             ADD 1 TO WS-QTD-VALIDOS
002440             MOVE WS-ANO-NUM TO WS-ANO-VALIDO(WS-QTD-VALIDOS)
002450         ELSE
002460             PERFORM 2120-REMOVIDO-I THRU 2120-REMOVIDO-F
002470         END-IF
002480     ELSE
002490         PERFORM 2120-REMOVIDO-I THRU 2120-REMOVIDO-F
002500     END-IF.
002510     ADD 1 TO WS-IDX.
002520*     
002530 2100-FILTRAR-ANOS-F. EXIT.
002540*     
002550*------------------------------------------------------------------
002560*    REGISTRA NO LOG DE ACOMPANHAMENTO CADA ANO DESCARTADO - NAO
002570*    HA ARQUIVO DE REJEICAO SEPARADO AQUI, SO O LOG DO LOTE
002580 2120-REMOVIDO-I.
002590*     
002600     ADD 1 TO WS-QTD-REMOVIDOS.
002610     MOVE SPACES TO LOG-TEXTO.
002620     STRING 'ANO REMOVIDO DA LISTA (FORA DA JANELA OU INVALIDO): '
002630             DELIMITED BY SIZE
002640             WS-ANO-CAND(WS-IDX) DELIMITED BY SIZE
002650             INTO LOG-TEXTO.
002660     WRITE REG-LOG.
002670     DISPLAY '* ' LOG-TEXTO.
002680*     
002690 2120-REMOVIDO-F. EXIT.
002700*     
002710*------------------------------------------------------------------
002720*    GRAVA A LISTA JA FILTRADA EM DDSAID, NA MESMA ORDEM DE ENTRADA
002730*    DO CARTAO, E FECHA COM UMA LINHA DE TOTAL NO LOG
002740 3000-GRAVAR-VALIDOS-I.
002750*     
002760     MOVE 1 TO WS-IDX.
002770     PERFORM 3100-GRAVAR-UM-I THRU 3100-GRAVAR-UM-F
002780         UNTIL WS-IDX > WS-QTD-VALIDOS.
002790     MOVE WS-QTD-VALIDOS TO WS-QTD-EDIT.
002800     MOVE SPACES TO LOG-TEXTO.
002810     STRING 'ANOS VALIDOS GRAVADOS: ' DELIMITED BY SIZE
002820             WS-QTD-EDIT DELIMITED BY SIZE
002830             INTO LOG-TEXTO.
002840     WRITE REG-LOG.
002850*     
002860 3000-GRAVAR-VALIDOS-F. EXIT.
002870*     
002880*------------------------------------------------------------------
002890 3100-GRAVAR-UM-I.
002900*     
002910*    UM REGISTRO POR ANO VALIDO, MESMO LAYOUT USADO POR PGMETLPP
002920*    PARA MONTAR A LISTA DE ETAPAS DE COLETA
002930     MOVE WS-ANO-VALIDO(WS-IDX) TO SAIDA-ANO.
002940     WRITE REG-SAIDA.
002950     ADD 1 TO WS-IDX.
002960*     
002970 3100-GRAVAR-UM-F. EXIT.
002980*     
002990*------------------------------------------------------------------
003000*    DDPARM SO E FECHADO SE CHEGOU A ABRIR - DDSAID E DDLOG FORAM
003010*    SEMPRE ABERTOS JUNTO, POR ISSO FECHAM SEM TESTE DE STATUS
003020 9999-FINAL-I.
003030*     
003040     IF FS-PARM = '00' OR FS-PARM-FIM
003050         CLOSE DDPARM
003060     END-IF.
003070     CLOSE DDSAID.
003080     CLOSE DDLOG.
003090*     
003100 9999-FINAL-F. EXIT.
