000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMCONSU.
000120 AUTHOR.        M QUEVEDO.
000130 INSTALLATION.  CONSORCIO DE PROCESAMIENTO DE DATOS SA - LOTES.
000140 DATE-WRITTEN.  18/05/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRINGIDO - CONTRATO INMET-94.
000170*     
000180*    ==========================================================
000190*    PGMCONSU
000200*    PROGRAMA DE CONSULTA - NAO ALTERA NENHUM DOS ARQUIVOS MESTRES,
000210*    SO LE MESTEST E MESTCLIM E GRAVA O RESULTADO EM DDSAID.
000220*    ATENDE AS CONSULTAS SOBRE A BASE CLIMATICA JA CONSOLIDADA
000230*    (MESTEST / MESTCLIM), CONFORME O CARTAO DE PARAMETROS LIDO
000240*    EM DDPARM:
000250*       OPERACAO '1' - LISTAR TODAS AS ESTACOES
000260*       OPERACAO '2' - CONSULTAR UMA ESTACAO PELO CODIGO WMO
000270*       OPERACAO '3' - CONSULTAR CLIMA DE UMA ESTACAO NUM
000280*                      INTERVALO DE DATAS (MAXIMO 35 DIAS)
000290*    O RESULTADO E GRAVADO EM DDSAID, UM REGISTRO POR ACHADO, OU
000300*    UMA UNICA LINHA DE MENSAGEM QUANDO NADA E ENCONTRADO.
000310*    ==========================================================
000320*                          HISTORICO DE ALTERACOES
000330*    ----------------------------------------------------------
000340*    18/05/94  MQU  0011   VERSAO INICIAL - CONTRATO INMET-94
000350*    30/11/94  RFI  0016   INCLUIDA OPERACAO 3 (CONSULTA DE CLIMA
000360*                          POR ESTACAO E INTERVALO DE DATAS)
000370*    22/03/96  RFI  0025   VALIDACAO DO LIMITE DE 35 DIAS ENTRE
000380*                          DATA INICIAL E DATA FINAL
000390*    14/05/97  MQU  0031   CORRIGIDO CALCULO DE DIA SERIAL QUE NAO
000400*                          CONTAVA O DIA 29 DE FEVEREIRO DIREITO
000410*    23/08/98  MQU  0041   CORRECAO ANO 2000 - CALCULO DE DIA
000420*                          SERIAL PASSA A CONSIDERAR CORRETAMENTE
000430*                          A VIRADA DE SECULO NO TESTE DE BISSEXTO
000440*    11/01/99  RFI  0044   REVISAO POS-VIRADA DE SECULO - OK
000450*    09/03/05  LTZ  0064   CODIGO DE ESTACAO NORMALIZADO PARA
000460*                          MAIUSCULAS ANTES DA COMPARACAO
000470*    30/09/07  LTZ  0070   PADRONIZADA MENSAGEM DE "SEM DADOS" E
000480*                          "ESTACAO NAO ENCONTRADA"
000490*    04/04/11  PSO  0082   REVISADO PARA NOVO LAYOUT DE CARTAO
000500*                          DDPARM
000510*    15/06/11  PSO  0084   ACRESCENTADA MENSAGEM DE MESTRE VAZIO NA
000520*                          OPERACAO 1, ANTES SO GRAVAVA LINHA VAZIA
000530*    19/08/11  PSO  0086   CORRIGIDO REG-CLIMA DESTE PROGRAMA, QUE
000540*                          ESTAVA TRUNCADO EM RELACAO AO LAYOUT
000550*                          GRAVADO PELO PGMCLICO EM DDCLIMA E
000560*                          DESALINHAVA A LEITURA DE TODOS OS
000570*                          REGISTROS A PARTIR DO SEGUNDO
000580*    02/09/11  PSO  0087   REVISADA VALIDACAO DE INTERVALO PARA
000590*                          REJEITAR DATAS FUTURAS, NAO SO O LIMITE
000600*                          DE 35 DIAS
000610*    ----------------------------------------------------------
000620*     
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670*    UPSI-0 NAO E USADO NESTE PROGRAMA (SEM MODO DEBUG AQUI, AO
000680*    CONTRARIO DE PGMCLICO), MANTIDO SO O CLASS PARA O TESTE DE
000690*    LETRA INICIAL DO CODIGO DA ESTACAO
000700     CLASS CLASSE-LETRA IS 'A' THRU 'Z'.
000710*     
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*    UM UNICO CARTAO POR EXECUCAO - NAO E LIDO NUM LACO
000750     SELECT DDPARM  ASSIGN TO DDPARM
000760            FILE STATUS IS FS-PARM.
000770*    MESTRE DE ESTACOES, GRAVADO POR PGMESTCO - SO LEITURA AQUI
000780     SELECT DDESTM  ASSIGN TO DDESTM
000790            FILE STATUS IS FS-ESTM.
000800*    OBSERVACOES CLIMATICAS, GRAVADAS POR PGMCLICO - SO LEITURA AQUI
000810     SELECT DDCLIMA ASSIGN TO DDCLIMA
000820            FILE STATUS IS FS-CLIMA.
000830*    RESULTADO DA CONSULTA - UMA LINHA POR REGISTRO ACHADO
000840     SELECT DDSAID  ASSIGN TO DDSAID
000850            FILE STATUS IS FS-SAID.
000860*    DDLOG SO RECEBE A MENSAGEM DE ERRO DE CARTAO AUSENTE -
000870*    RESULTADOS DE CONSULTA VAO SEMPRE PARA DDSAID
000880     SELECT DDLOG   ASSIGN TO DDLOG
000890            FILE STATUS IS FS-LOG.
000900*     
000910 DATA DIVISION.
000920 FILE SECTION.
000930*     
000940 FD  DDPARM
000950     BLOCK CONTAINS 0 RECORDS
000960     RECORDING MODE IS F.
000970 01  REG-PARM.
000980*        '1'=LISTAR TUDO, '2'=BUSCAR ESTACAO, '3'=BUSCAR CLIMA
000990     03  PARM-OPERACAO         PIC X(01)    VALUE SPACE.
001000*        SO USADO NAS OPERACOES 2 E 3 - IGNORADO NA OPERACAO 1
001010     03  PARM-CODIGO           PIC X(04)    VALUE SPACES.
001020*        AAAAMMDD - SO USADO NA OPERACAO 3, VER PARM-DATA-INI-R
001030     03  PARM-DATA-INI         PIC X(08)    VALUE SPACES.
001040*        AAAAMMDD - SO USADO NA OPERACAO 3, VER PARM-DATA-FIM-R
001050     03  PARM-DATA-FIM         PIC X(08)    VALUE SPACES.
001060     03  FILLER                PIC X(59)    VALUE SPACES.
001070 01  REG-PARM-R REDEFINES REG-PARM.
001080*    O FILLER INICIAL DE 5 BYTES PULA PARM-OPERACAO E PARM-CODIGO,
001090*    QUE NAO SAO NECESSARIOS NESTA VISAO REDEFINIDA
001100     03  FILLER                PIC X(05).
001110     03  PARM-DATA-INI-R.
001120         05  PARM-ANO-INI      PIC 9(04).
001130         05  PARM-MES-INI      PIC 9(02).
001140         05  PARM-DIA-INI      PIC 9(02).
001150     03  PARM-DATA-FIM-R.
001160         05  PARM-ANO-FIM      PIC 9(04).
001170         05  PARM-MES-FIM      PIC 9(02).
001180         05  PARM-DIA-FIM      PIC 9(02).
001190     03  FILLER                PIC X(59).
001200*    REDEFINE PARA EXPOR ANO/MES/DIA JA SEPARADOS DAS DUAS DATAS
001210*    DO CARTAO, USADOS DIRETO POR 8100-VALIDAR-INTERVALO. O
001220*    FILLER INICIAL DE 5 BYTES PULA PARM-OPERACAO E PARM-CODIGO,
001230*    QUE NAO SAO NECESSARIOS NESTA VISAO REDEFINIDA
001240*     
001250*    ---- COPIA MANUAL DO LAYOUT ESTACAO (VER PGM_51-CP-ESTACAO) ------
001260 FD  DDESTM
001270     BLOCK CONTAINS 0 RECORDS
001280     RECORDING MODE IS F.
001290 01  REG-ESTACAO.
001300*        SIGLA DE REGIAO (N/NE/CO/SE/S), JA VALIDADA POR PGMESTCO
001310     03  EST-REGIAO            PIC X(02)             VALUE SPACES.
001320*        SIGLA DE UF, JA VALIDADA POR PGMESTCO
001330     03  EST-UF                PIC X(02)             VALUE SPACES.
001340     03  EST-NOME              PIC X(30)             VALUE SPACES.
001350*        CODIGO WMO - CHAVE DE BUSCA DA OPERACAO 2 (VER 2150)
001360     03  EST-CODIGO            PIC X(04)             VALUE SPACES.
001370*        GRAUS DECIMAIS - NEGATIVO E HEMISFERIO SUL, JA VALIDADO
001380     03  EST-LATITUDE          PIC S9(03)V9(06)       VALUE ZEROS.
001390*        GRAUS DECIMAIS - NEGATIVO E HEMISFERIO OESTE, JA VALIDADO
001400     03  EST-LONGITUDE         PIC S9(03)V9(06)       VALUE ZEROS.
001410*        METROS, PODE SER NEGATIVA (ESTACOES ABAIXO DO NIVEL DO MAR)
001420     03  EST-ALTITUDE          PIC S9(04)V9(02)       VALUE ZEROS.
001430*        AAAAMMDD - REDEFINE ABAIXO EXPOE ANO/MES/DIA SEPARADOS
001440     03  EST-FUNDACAO          PIC 9(08)              VALUE ZEROS.
001450*    REDEFINE PARA EXPOR ANO/MES/DIA DE FUNDACAO SEPARADOS - NAO
001460*    E USADO POR NENHUMA PARAGRAFO DESTE PROGRAMA, MAS FICA
001470*    DISPONIVEL PARA MANTER O LAYOUT IDENTICO AO GRAVADO POR PGMESTCO
001480     03  EST-FUNDACAO-R REDEFINES EST-FUNDACAO.
001490         05  EST-FUND-ANO      PIC 9(04).
001500         05  EST-FUND-MES      PIC 9(02).
001510         05  EST-FUND-DIA      PIC 9(02).
001520     03  FILLER                PIC X(10)             VALUE SPACES.
001530*     
001540*    ---- COPIA MANUAL DO LAYOUT CLIMA (VER PGM_52-CP-CLIMA) ----------
001550 FD  DDCLIMA
001560     BLOCK CONTAINS 0 RECORDS
001570     RECORDING MODE IS F.
001580 01  REG-CLIMA.
001590*        CHAVE DE BUSCA DA OPERACAO 3, JA NORMALIZADA EM PGMCLICO
001600     03  CLI-CODIGO            PIC X(04)          VALUE SPACES.
001610     03  CLI-DATA              PIC 9(08)          VALUE ZEROS.
001620*    REDEFINE PARA COMPARAR ANO/MES/DIA CONTRA A JANELA PEDIDA NO
001630*    CARTAO, VER 2250-PROCURAR-CLIMA
001640     03  CLI-DATA-R REDEFINES CLI-DATA.
001650         05  CLI-DATA-ANO      PIC 9(04).
001660         05  CLI-DATA-MES      PIC 9(02).
001670         05  CLI-DATA-DIA      PIC 9(02).
001680     03  CLI-HORA              PIC 9(04)          VALUE ZEROS.
001690*    HORA UTC DA OBSERVACAO - NAO E USADA NA FILTRAGEM POR DATA,
001700*    SO VIAJA JUNTO NO REGISTRO COPIADO PARA REG-SAIDA
001710     03  CLI-HORA-R REDEFINES CLI-HORA.
001720         05  CLI-HORA-HH       PIC 9(02).
001730         05  CLI-HORA-MM       PIC 9(02).
001740*    OS 16 GRUPOS ABAIXO SAO NULIFICAVEIS - O CONSUMIDOR DEVE
001750*    OLHAR O INDICADOR ANTES DE USAR O VALOR NUMERICO, MESMA REGRA
001760*    APLICADA PELO PGMCLICO NA GRAVACAO
001770     03  CLI-PRECIPITACAO.
001780         05  CLI-PRECIP-VAL    PIC S9(04)V9(01)   VALUE ZEROS.
001790         05  CLI-PRECIP-IND    PIC X(01)          VALUE 'N'.
001800             88  CLI-PRECIP-PRESENTE               VALUE 'S'.
001810             88  CLI-PRECIP-AUSENTE                VALUE 'N'.
001820*    PRESSAO MAXIMA
001830     03  CLI-PRESSAO-MAX.
001840         05  CLI-PRESMAX-VAL   PIC S9(04)V9(01)   VALUE ZEROS.
001850         05  CLI-PRESMAX-IND   PIC X(01)          VALUE 'N'.
001860             88  CLI-PRESMAX-PRESENTE               VALUE 'S'.
001870             88  CLI-PRESMAX-AUSENTE                VALUE 'N'.
001880*    PRESSAO MINIMA
001890     03  CLI-PRESSAO-MIN.
001900         05  CLI-PRESMIN-VAL   PIC S9(04)V9(01)   VALUE ZEROS.
001910         05  CLI-PRESMIN-IND   PIC X(01)          VALUE 'N'.
001920             88  CLI-PRESMIN-PRESENTE               VALUE 'S'.
001930             88  CLI-PRESMIN-AUSENTE                VALUE 'N'.
001940*    RADIACAO SOLAR
001950     03  CLI-RADIACAO.
001960         05  CLI-RADIA-VAL     PIC S9(05)V9(01)   VALUE ZEROS.
001970         05  CLI-RADIA-IND     PIC X(01)          VALUE 'N'.
001980             88  CLI-RADIA-PRESENTE                 VALUE 'S'.
001990             88  CLI-RADIA-AUSENTE                  VALUE 'N'.
002000*    TEMPERATURA BULBO SECO
002010     03  CLI-TEMP-SECA.
002020         05  CLI-TSECA-VAL     PIC S9(03)V9(01)   VALUE ZEROS.
002030         05  CLI-TSECA-IND     PIC X(01)          VALUE 'N'.
002040             88  CLI-TSECA-PRESENTE                 VALUE 'S'.
002050             88  CLI-TSECA-AUSENTE                  VALUE 'N'.
002060*    TEMPERATURA PONTO DE ORVALHO
002070     03  CLI-TEMP-ORVALHO.
002080         05  CLI-TORVA-VAL     PIC S9(03)V9(01)   VALUE ZEROS.
002090         05  CLI-TORVA-IND     PIC X(01)          VALUE 'N'.
002100             88  CLI-TORVA-PRESENTE                 VALUE 'S'.
002110             88  CLI-TORVA-AUSENTE                  VALUE 'N'.
002120*    TEMPERATURA MAXIMA
002130     03  CLI-TEMP-MAX.
002140         05  CLI-TMAX-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
002150         05  CLI-TMAX-IND      PIC X(01)          VALUE 'N'.
002160             88  CLI-TMAX-PRESENTE                  VALUE 'S'.
002170             88  CLI-TMAX-AUSENTE                   VALUE 'N'.
002180*    TEMPERATURA MINIMA
002190     03  CLI-TEMP-MIN.
002200         05  CLI-TMIN-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
002210         05  CLI-TMIN-IND      PIC X(01)          VALUE 'N'.
002220             88  CLI-TMIN-PRESENTE                  VALUE 'S'.
002230             88  CLI-TMIN-AUSENTE                   VALUE 'N'.
002240*    TEMPERATURA ORVALHO MAXIMA
002250     03  CLI-TORVA-MAX.
002260         05  CLI-TORVMAX-VAL   PIC S9(03)V9(01)   VALUE ZEROS.
002270         05  CLI-TORVMAX-IND   PIC X(01)          VALUE 'N'.
002280             88  CLI-TORVMAX-PRESENTE               VALUE 'S'.
002290             88  CLI-TORVMAX-AUSENTE                VALUE 'N'.
002300*    TEMPERATURA ORVALHO MINIMA
002310     03  CLI-TORVA-MIN.
002320         05  CLI-TORVMIN-VAL   PIC S9(03)V9(01)   VALUE ZEROS.
002330         05  CLI-TORVMIN-IND   PIC X(01)          VALUE 'N'.
002340             88  CLI-TORVMIN-PRESENTE               VALUE 'S'.
002350             88  CLI-TORVMIN-AUSENTE                VALUE 'N'.
002360*    UMIDADE MAXIMA
002370     03  CLI-UMID-MAX.
002380         05  CLI-UMAX-VAL      PIC 9(03)          VALUE ZEROS.
002390         05  CLI-UMAX-IND      PIC X(01)          VALUE 'N'.
002400             88  CLI-UMAX-PRESENTE                  VALUE 'S'.
002410             88  CLI-UMAX-AUSENTE                   VALUE 'N'.
002420*    UMIDADE MINIMA
002430     03  CLI-UMID-MIN.
002440         05  CLI-UMIN-VAL      PIC 9(03)          VALUE ZEROS.
002450         05  CLI-UMIN-IND      PIC X(01)          VALUE 'N'.
002460             88  CLI-UMIN-PRESENTE                  VALUE 'S'.
002470             88  CLI-UMIN-AUSENTE                   VALUE 'N'.
002480*    UMIDADE RELATIVA
002490     03  CLI-UMIDADE.
002500         05  CLI-UMID-VAL      PIC 9(03)          VALUE ZEROS.
002510         05  CLI-UMID-IND      PIC X(01)          VALUE 'N'.
002520             88  CLI-UMID-PRESENTE                  VALUE 'S'.
002530             88  CLI-UMID-AUSENTE                   VALUE 'N'.
002540*    DIRECAO DO VENTO EM GRAUS
002550     03  CLI-VENTO-DIR.
002560         05  CLI-VDIR-VAL      PIC 9(03)          VALUE ZEROS.
002570         05  CLI-VDIR-IND      PIC X(01)          VALUE 'N'.
002580             88  CLI-VDIR-PRESENTE                  VALUE 'S'.
002590             88  CLI-VDIR-AUSENTE                   VALUE 'N'.
002600*    RAJADA DE VENTO
002610     03  CLI-VENTO-RAJADA.
002620         05  CLI-VRAJ-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
002630         05  CLI-VRAJ-IND      PIC X(01)          VALUE 'N'.
002640             88  CLI-VRAJ-PRESENTE                  VALUE 'S'.
002650             88  CLI-VRAJ-AUSENTE                   VALUE 'N'.
002660*    VELOCIDADE DO VENTO - ULTIMO CAMPO DO REGISTRO DE CLIMA
002670     03  CLI-VENTO-VEL.
002680         05  CLI-VVEL-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
002690         05  CLI-VVEL-IND      PIC X(01)          VALUE 'N'.
002700             88  CLI-VVEL-PRESENTE                  VALUE 'S'.
002710             88  CLI-VVEL-AUSENTE                   VALUE 'N'.
002720     03  FILLER                PIC X(03)          VALUE SPACES.
002730*     
002740*    ---- SAIDA DA CONSULTA - LINHA UNICA POR ACHADO OU MENSAGEM --
002750 FD  DDSAID
002760     BLOCK CONTAINS 0 RECORDS
002770     RECORDING MODE IS F.
002780*    150 POSICOES COMPORTA TANTO REG-ESTACAO (94 BYTES) QUANTO
002790*    REG-CLIMA (95 BYTES) QUANTO AS MENSAGENS DE "NAO ENCONTRADO"
002800 01  REG-SAIDA                 PIC X(150).
002810*     
002820 FD  DDLOG
002830     BLOCK CONTAINS 0 RECORDS
002840     RECORDING MODE IS F.
002850 01  REG-LOG.
002860     03  LOG-TEXTO             PIC X(76).
002870     03  FILLER                PIC X(04)    VALUE SPACES.
002880*    LOG-TEXTO USA A MESMA LARGURA DE 76+4 ADOTADA PELOS DEMAIS
002890*    PROGRAMAS DO LOTE PARA O REGISTRO DE PROGRESSO
002900*     
002910 WORKING-STORAGE SECTION.
002920*=======================*
002930*    OS SWITCHES DE CONTROLE (ABORTAR/ACHOU) FICAM LOGO NO TOPO,
002940*    NA MESMA POSICAO QUE OS DEMAIS PROGRAMAS DO LOTE ADOTAM
002950 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
002960*     
002970*    UM STATUS DE ARQUIVO PARA CADA SELECT DO PROGRAMA
002980 77  FS-PARM                   PIC XX  VALUE SPACES.
002990 77  FS-ESTM                   PIC XX  VALUE SPACES.
003000     88  FS-ESTM-FIM                   VALUE '10'.
003010 77  FS-CLIMA                  PIC XX  VALUE SPACES.
003020     88  FS-CLIMA-FIM                  VALUE '10'.
003030*    DDSAID E DDLOG SO SAO GRAVADOS - NUNCA CHEGAM A FIM DE ARQUIVO
003040 77  FS-SAID                   PIC XX  VALUE SPACES.
003050 77  FS-LOG                    PIC XX  VALUE SPACES.
003060*    LIGADO SO QUANDO DDPARM NAO ABRE - IMPEDE A LEITURA DO CARTAO
003070 77  WS-ABORTAR-CONSULTA       PIC X(01)  VALUE 'N'.
003080     88  ABORTAR-A-CONSULTA               VALUE 'S'.
003090*    RELIGADO A CADA OPERACAO - CONTROLA SE A MENSAGEM DE
003100*    "NAO ENCONTRADO"/"SEM DADOS" PRECISA SER GRAVADA NO FINAL
003110 77  WS-ACHOU-ALGO             PIC X(01)  VALUE 'N'.
003120     88  ACHOU-PELO-MENOS-UM               VALUE 'S'.
003130*     
003140*----------- DATA DE HOJE (PARA VALIDAR "DEVE SER DATA PASSADA") ---
003150 77  WS-DATA-HOJE              PIC 9(08)  VALUE ZEROS.
003160*    REDEFINE PARA EXPOR ANO/MES/DIA DE HOJE JA SEPARADOS, USADOS
003170*    PELA ROTINA GENERICA DE CALCULO DE DIA SERIAL
003180 01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE.
003190     03  WS-ANO-HOJE           PIC 9(04).
003200     03  WS-MES-HOJE           PIC 9(02).
003210*    ANO/MES/DIA DE HOJE, USADOS PELA MESMA ROTINA 8500 QUE
003220*    CALCULA O SERIAL DA JANELA PEDIDA NO CARTAO
003230     03  WS-DIA-HOJE           PIC 9(02).
003240*     
003250*----------- CODIGO DE ESTACAO NORMALIZADO -------------------------
003260*    USADO PELAS OPERACOES 2 E 3 (VER 8000-NORMALIZAR-CODIGO) -
003270*    A OPERACAO 1 NAO CONSULTA POR CODIGO, ENTAO NAO PRECISA DELE
003280 77  WS-CODIGO-NORM            PIC X(04)  VALUE SPACES.
003290 77  WS-MINUSCULAS             PIC X(26)  VALUE 'abcdefghijklmnopqrstuvwxyz'.
003300 77  WS-MAIUSCULAS             PIC X(26)  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003310*    RELIGADO A CADA CHAMADA DE 8000-NORMALIZAR-CODIGO
003320 77  WS-CODIGO-VALIDO          PIC X(01)  VALUE 'S'.
003330     88  CODIGO-E-VALIDO                  VALUE 'S'.
003340*     
003350*----------- TABELA DE DIAS ACUMULADOS ATE O INICIO DO MES ---------
003360 01  WS-TAB-CUM-MES-DADOS.
003370*    JANEIRO - NENHUM DIA ACUMULADO ANTES DO PRIMEIRO MES
003380     03  FILLER  PIC 9(03)  VALUE 000.
003390*    FEVEREIRO - 31 DIAS DE JANEIRO ANTES DELE
003400     03  FILLER  PIC 9(03)  VALUE 031.
003410*    MARCO - CONSIDERA FEVEREIRO SEMPRE COM 28 DIAS; O DIA A MAIS
003420*    DE ANO BISSEXTO E SOMADO A PARTE EM 8500-CALC-SERIAL
003430     03  FILLER  PIC 9(03)  VALUE 059.
003440*    ABRIL
003450     03  FILLER  PIC 9(03)  VALUE 090.
003460*    MAIO
003470     03  FILLER  PIC 9(03)  VALUE 120.
003480*    JUNHO
003490     03  FILLER  PIC 9(03)  VALUE 151.
003500*    JULHO
003510     03  FILLER  PIC 9(03)  VALUE 181.
003520*    AGOSTO
003530     03  FILLER  PIC 9(03)  VALUE 212.
003540*    SETEMBRO
003550     03  FILLER  PIC 9(03)  VALUE 243.
003560*    OUTUBRO
003570     03  FILLER  PIC 9(03)  VALUE 273.
003580*    NOVEMBRO
003590     03  FILLER  PIC 9(03)  VALUE 304.
003600*    DEZEMBRO - ULTIMO MES, 334 DIAS ACUMULADOS ANTES DELE
003610     03  FILLER  PIC 9(03)  VALUE 334.
003620 01  WS-TAB-CUM-MES REDEFINES WS-TAB-CUM-MES-DADOS.
003630     03  WS-CUM-MES OCCURS 12 TIMES PIC 9(03).
003640*     
003650*----------- AREA DE TRABALHO PARA CALCULO DE DIA SERIAL -----------
003660*    AREA GENERICA REUTILIZADA A CADA CHAMADA DE 8500-CALC-SERIAL -
003670*    O CHAMADOR PREENCHE ANO/MES/DIA E LE O RESULTADO EM
003680*    WS-CALC-SERIAL LOGO APOS O PERFORM
003690 77  WS-CALC-ANO               PIC 9(04)  COMP  VALUE ZEROS.
003700 77  WS-CALC-MES               PIC 9(02)  COMP  VALUE ZEROS.
003710 77  WS-CALC-DIA               PIC 9(02)  COMP  VALUE ZEROS.
003720 77  WS-CALC-BISSEXTOS         PIC 9(05)  COMP  VALUE ZEROS.
003730 77  WS-CALC-SERIAL            PIC 9(07)  COMP  VALUE ZEROS.
003740 77  WS-RESTO-ANO4             PIC 9(04)  COMP  VALUE ZEROS.
003750 77  WS-RESTO-ANO100           PIC 9(04)  COMP  VALUE ZEROS.
003760 77  WS-RESTO-ANO400           PIC 9(04)  COMP  VALUE ZEROS.
003770 77  WS-ANO-E-BISSEXTO         PIC X(01)  VALUE 'N'.
003780     88  ANO-E-BISSEXTO                   VALUE 'S'.
003790*    OS TRES SERIAIS DA JANELA PEDIDA - CALCULADOS UMA UNICA VEZ
003800*    POR CONSULTA EM 8100-VALIDAR-INTERVALO
003810 77  WS-SERIAL-HOJE            PIC 9(07)  COMP  VALUE ZEROS.
003820 77  WS-SERIAL-INI             PIC 9(07)  COMP  VALUE ZEROS.
003830 77  WS-SERIAL-FIM             PIC 9(07)  COMP  VALUE ZEROS.
003840*    NEGATIVA SE A DATA INICIAL FOR POSTERIOR A FINAL - VER
003850*    2200-BUSCAR-CLIMA
003860 77  WS-DIAS-DE-JANELA         PIC S9(07) COMP  VALUE ZEROS.
003870*    RECEBE O QUOCIENTE OU RESTO DESCARTADO EM CADA DIVIDE ABAIXO -
003880*    SO EXISTE PORQUE O DIVIDE COBOL EXIGE OS DOIS DESTINOS
003890 77  WS-DESCARTE               PIC 9(07)  COMP  VALUE ZEROS.
003900 77  WS-ANO-MENOS-1            PIC 9(04)  COMP  VALUE ZEROS.
003910 77  WS-QUOC-ANO4              PIC 9(05)  COMP  VALUE ZEROS.
003920 77  WS-QUOC-ANO100            PIC 9(05)  COMP  VALUE ZEROS.
003930 77  WS-QUOC-ANO400            PIC 9(05)  COMP  VALUE ZEROS.
003940*     
003950 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003960*     
003970 PROCEDURE DIVISION.
003980*     
003990 MAIN-PROGRAM-I.
004000*     
004010     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
004020     IF NOT ABORTAR-A-CONSULTA
004030*        SO HA UM CARTAO DE PARAMETROS POR EXECUCAO - UMA UNICA
004040*        CONSULTA POR CHAMADA DESTE PROGRAMA
004050         READ DDPARM INTO REG-PARM
004060         IF FS-PARM NOT = '00'
004070             DISPLAY '* CARTAO DE PARAMETROS DDPARM AUSENTE'
004080             MOVE 9999 TO RETURN-CODE
004090         ELSE
004100*            DESPACHO PELA OPERACAO PEDIDA NO CARTAO - VER
004110*            COMENTARIO NO CABECALHO DO PROGRAMA PARA O SIGNIFICADO
004120*            DE CADA CODIGO
004130             EVALUATE PARM-OPERACAO
004140*                OPERACAO 1 - SEM FILTRO, DESPEJA TODO O MESTRE
004150                 WHEN '1'
004160                     PERFORM 2000-LISTAR-ESTACOES-I
004170                         THRU 2000-LISTAR-ESTACOES-F
004180*                OPERACAO 2 - BUSCA UMA ESTACAO PELO CODIGO WMO
004190                 WHEN '2'
004200                     PERFORM 2100-BUSCAR-ESTACAO-I
004210                         THRU 2100-BUSCAR-ESTACAO-F
004220*                OPERACAO 3 - CLIMA DE UMA ESTACAO NUM INTERVALO
004230                 WHEN '3'
004240                     PERFORM 2200-BUSCAR-CLIMA-I
004250                         THRU 2200-BUSCAR-CLIMA-F
004260                 WHEN OTHER
004270*                    CARTAO COM OPERACAO FORA DE '1'/'2'/'3' - NAO
004280*                    HA COMO SABER O QUE O SOLICITANTE QUERIA
004290                     DISPLAY '* OPERACAO DE CONSULTA DESCONHECIDA: '
004300                             PARM-OPERACAO
004310                     MOVE 9999 TO RETURN-CODE
004320             END-EVALUATE
004330         END-IF
004340     ELSE
004350*        DDPARM NAO ABRIU - NEM TENTA LER O CARTAO
004360         MOVE 9999 TO RETURN-CODE
004370     END-IF.
004380*    ENCERRAMENTO E FEITO SEMPRE, MESMO QUANDO A OPERACAO PEDIDA
004390*    NAO FOI RECONHECIDA OU O CARTAO NAO ABRIU
004400     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
004410*     
004420 MAIN-PROGRAM-F. GOBACK.
004430*     
004440*------------------------------------------------------------------
004450 1000-INICIO-I.
004460*     
004470     OPEN INPUT  DDPARM.
004480     IF FS-PARM NOT = '00'
004490         DISPLAY '* ERRO NA ABERTURA DE DDPARM = ' FS-PARM
004500         MOVE 'S' TO WS-ABORTAR-CONSULTA
004510     ELSE
004520         OPEN OUTPUT DDSAID
004530         OPEN OUTPUT DDLOG
004540*        A DATA DE HOJE SO E USADA PARA CONFERIR SE AS DATAS DO
004550*        CARTAO SAO PASSADAS (OPERACAO 3) - VER 8100-VALIDAR-INTERVALO
004560         ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD
004570     END-IF.
004580*     
004590 1000-INICIO-F. EXIT.
004600*     
004610*------------------------------------------------------------------
004620*    OPERACAO 1 - LISTA TODAS AS ESTACOES DO MESTRE
004630*------------------------------------------------------------------
004640 2000-LISTAR-ESTACOES-I.
004650*     
004660*    OPERACAO 1 NAO FILTRA NADA - TODO O CONTEUDO DO MESTRE DE
004670*    ESTACOES VAI PARA DDSAID, UMA LINHA POR ESTACAO CADASTRADA
004680     OPEN INPUT DDESTM.
004690     IF FS-ESTM NOT = '00'
004700         DISPLAY '* ERRO NA ABERTURA DE DDESTM = ' FS-ESTM
004710     ELSE
004720         PERFORM 2050-LISTAR-UMA-I THRU 2050-LISTAR-UMA-F
004730             UNTIL FS-ESTM-FIM
004740         CLOSE DDESTM
004750*        MESTRE VAZIO NAO E ERRO DE ABERTURA - E SO REPORTADO COMO
004760*        UMA LINHA DE MENSAGEM EM DDSAID
004770         IF NOT ACHOU-PELO-MENOS-UM
004780             MOVE 'NENHUMA ESTACAO CADASTRADA NO MESTRE' TO REG-SAIDA
004790             WRITE REG-SAIDA
004800         END-IF
004810     END-IF.
004820*     
004830 2000-LISTAR-ESTACOES-F. EXIT.
004840*     
004850 2050-LISTAR-UMA-I.
004860*     
004870*    UMA ESTACAO VIRA UMA LINHA DE SAIDA, SEM QUALQUER FILTRO OU
004880*    TRANSFORMACAO - O LAYOUT DE REG-ESTACAO E COPIADO DIRETO
004890     READ DDESTM INTO REG-ESTACAO
004900     IF FS-ESTM NOT = '00'
004910         GO TO 2050-LISTAR-UMA-F
004920     END-IF
004930     MOVE 'S' TO WS-ACHOU-ALGO
004940     MOVE REG-ESTACAO TO REG-SAIDA
004950     WRITE REG-SAIDA.
004960*     
004970 2050-LISTAR-UMA-F. EXIT.
004980*     
004990*------------------------------------------------------------------
005000*    OPERACAO 2 - BUSCA UMA ESTACAO PELO CODIGO WMO NORMALIZADO
005010*------------------------------------------------------------------
005020 2100-BUSCAR-ESTACAO-I.
005030*     
005040*    O CODIGO DO CARTAO E NORMALIZADO ANTES DE QUALQUER BUSCA -
005050*    MESMA REGRA DE NORMALIZACAO APLICADA POR PGMESTCO E PGMCLICO
005060     PERFORM 8000-NORMALIZAR-CODIGO-I THRU 8000-NORMALIZAR-CODIGO-F.
005070     IF NOT CODIGO-E-VALIDO
005080         MOVE SPACES TO REG-SAIDA
005090         STRING 'CODIGO DE ESTACAO INVALIDO: ' DELIMITED BY SIZE
005100                 PARM-CODIGO                    DELIMITED BY SIZE
005110                 INTO REG-SAIDA
005120         WRITE REG-SAIDA
005130     ELSE
005140*        SO ABRE O MESTRE SE O CODIGO PASSOU NO TESTE DE PADRAO -
005150*        POUPA UMA ABERTURA DE ARQUIVO PARA UM CARTAO OBVIAMENTE
005160*        ERRADO
005170         OPEN INPUT DDESTM
005180         IF FS-ESTM NOT = '00'
005190             DISPLAY '* ERRO NA ABERTURA DE DDESTM = ' FS-ESTM
005200         ELSE
005210*            A BUSCA PARA ASSIM QUE A PRIMEIRA CORRESPONDENCIA E
005220*            ACHADA - O CODIGO WMO E UNICO NO MESTRE (PGMESTCO
005230*            JA ELIMINA DUPLICATAS NA CARGA)
005240             PERFORM 2150-PROCURAR-UMA-I THRU 2150-PROCURAR-UMA-F
005250                 UNTIL FS-ESTM-FIM OR ACHOU-PELO-MENOS-UM
005260             CLOSE DDESTM
005270             IF NOT ACHOU-PELO-MENOS-UM
005280                 MOVE SPACES TO REG-SAIDA
005290                 STRING 'ESTACAO NAO ENCONTRADA: ' DELIMITED BY SIZE
005300                         WS-CODIGO-NORM             DELIMITED BY SIZE
005310                         INTO REG-SAIDA
005320                 WRITE REG-SAIDA
005330             END-IF
005340         END-IF
005350     END-IF.
005360*     
005370 2100-BUSCAR-ESTACAO-F. EXIT.
005380*     
005390 2150-PROCURAR-UMA-I.
005400*     
005410     READ DDESTM INTO REG-ESTACAO
005420     IF FS-ESTM NOT = '00'
005430         GO TO 2150-PROCURAR-UMA-F
005440     END-IF
005450*    COMPARACAO E FEITA CONTRA O CODIGO JA NORMALIZADO EM
005460*    8000-NORMALIZAR-CODIGO, NUNCA CONTRA O CODIGO CRU DO CARTAO
005470     IF EST-CODIGO = WS-CODIGO-NORM
005480         MOVE 'S' TO WS-ACHOU-ALGO
005490         MOVE REG-ESTACAO TO REG-SAIDA
005500         WRITE REG-SAIDA
005510     END-IF.
005520*     
005530 2150-PROCURAR-UMA-F. EXIT.
005540*     
005550*------------------------------------------------------------------
005560*    OPERACAO 3 - CLIMA DE UMA ESTACAO NUM INTERVALO DE DATAS
005570*------------------------------------------------------------------
005580 2200-BUSCAR-CLIMA-I.
005590*     
005600*    NORMALIZA O CODIGO E CALCULA OS SERIAIS DA JANELA DE DATAS
005610*    ANTES DE QUALQUER DECISAO - AS VALIDACOES ABAIXO SO OLHAM OS
005620*    RESULTADOS JA PRONTOS
005630     PERFORM 8000-NORMALIZAR-CODIGO-I THRU 8000-NORMALIZAR-CODIGO-F.
005640     PERFORM 8100-VALIDAR-INTERVALO-I THRU 8100-VALIDAR-INTERVALO-F.
005650     IF NOT CODIGO-E-VALIDO
005660         MOVE SPACES TO REG-SAIDA
005670         STRING 'CODIGO DE ESTACAO INVALIDO: ' DELIMITED BY SIZE
005680                 PARM-CODIGO                    DELIMITED BY SIZE
005690                 INTO REG-SAIDA
005700         WRITE REG-SAIDA
005710     ELSE
005720*        A ORDEM DAS TRES CHECAGENS (JANELA NEGATIVA, JANELA MAIOR
005730*        QUE 35 DIAS, DATAS NO FUTURO) SEGUE A MESMA ORDEM USADA NA
005740*        REGRA DE NEGOCIO DO PASSO DE CONSULTA
005750         IF WS-DIAS-DE-JANELA < 0
005760             MOVE 'DATA INICIAL POSTERIOR A DATA FINAL' TO REG-SAIDA
005770             WRITE REG-SAIDA
005780         ELSE
005790             IF WS-DIAS-DE-JANELA > 35
005800                 MOVE 'INTERVALO SUPERIOR A 35 DIAS' TO REG-SAIDA
005810                 WRITE REG-SAIDA
005820             ELSE
005830*                O INTERVALO PRECISA SER TODO PASSADO - NAO SE
005840*                CONSULTA CLIMA DE DATA FUTURA
005850                 IF WS-SERIAL-INI >= WS-SERIAL-HOJE
005860                         OR WS-SERIAL-FIM >= WS-SERIAL-HOJE
005870                     MOVE 'AS DATAS DEVEM SER ANTERIORES A HOJE' TO REG-SAIDA
005880                     WRITE REG-SAIDA
005890                 ELSE
005900                     OPEN INPUT DDCLIMA
005910                     IF FS-CLIMA NOT = '00'
005920                         DISPLAY '* ERRO NA ABERTURA DE DDCLIMA = ' FS-CLIMA
005930                     ELSE
005940*                        DDCLIMA E VARRIDO POR INTEIRO - NAO HA
005950*                        INDICE PELO CODIGO DA ESTACAO, ENTAO TODO
005960*                        REGISTRO PRECISA SER LIDO E TESTADO
005970                         PERFORM 2250-PROCURAR-CLIMA-I
005980                             THRU 2250-PROCURAR-CLIMA-F
005990                             UNTIL FS-CLIMA-FIM
006000                         CLOSE DDCLIMA
006010                         IF NOT ACHOU-PELO-MENOS-UM
006020                             MOVE SPACES TO REG-SAIDA
006030                             STRING 'SEM DADOS CLIMATICOS NO PERIODO: '
006040                                       DELIMITED BY SIZE
006050                                     WS-CODIGO-NORM DELIMITED BY SIZE
006060                                     INTO REG-SAIDA
006070                             WRITE REG-SAIDA
006080                         END-IF
006090                     END-IF
006100                 END-IF
006110             END-IF
006120         END-IF
006130     END-IF.
006140*     
006150 2200-BUSCAR-CLIMA-F. EXIT.
006160*     
006170 2250-PROCURAR-CLIMA-I.
006180*     
006190     READ DDCLIMA INTO REG-CLIMA
006200     IF FS-CLIMA NOT = '00'
006210         GO TO 2250-PROCURAR-CLIMA-F
006220     END-IF
006230*    SO CALCULA O SERIAL DA DATA DO REGISTRO SE A ESTACAO BATER -
006240*    EVITA A CONTA PARA A IMENSA MAIORIA DOS REGISTROS DO ARQUIVO
006250     IF CLI-CODIGO = WS-CODIGO-NORM
006260         MOVE CLI-DATA-ANO TO WS-CALC-ANO
006270         MOVE CLI-DATA-MES TO WS-CALC-MES
006280         MOVE CLI-DATA-DIA TO WS-CALC-DIA
006290         PERFORM 8500-CALC-SERIAL-I THRU 8500-CALC-SERIAL-F
006300*        JANELA INCLUSIVA NAS DUAS PONTAS (INI E FIM ENTRAM)
006310         IF WS-CALC-SERIAL >= WS-SERIAL-INI
006320                 AND WS-CALC-SERIAL <= WS-SERIAL-FIM
006330             MOVE 'S' TO WS-ACHOU-ALGO
006340             MOVE REG-CLIMA TO REG-SAIDA
006350             WRITE REG-SAIDA
006360         END-IF
006370     END-IF.
006380*     
006390 2250-PROCURAR-CLIMA-F. EXIT.
006400*     
006410*------------------------------------------------------------------
006420*    NORMALIZA O CODIGO DA ESTACAO PARA MAIUSCULAS E CONFERE O
006430*    PADRAO LETRA + 3 DIGITOS
006440*------------------------------------------------------------------
006450 8000-NORMALIZAR-CODIGO-I.
006460*     
006470*    O CODIGO ENTRA EM QUALQUER CAIXA NO CARTAO DE PARAMETROS -
006480*    E NORMALIZADO PARA MAIUSCULAS ANTES DE QUALQUER COMPARACAO,
006490*    JA QUE O MESTRE DE ESTACOES SO GRAVA EM MAIUSCULAS
006500     MOVE PARM-CODIGO TO WS-CODIGO-NORM.
006510     INSPECT WS-CODIGO-NORM CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS.
006520*    ASSUME VALIDO ATE PROVA EM CONTRARIO - SO CAI PARA 'N' SE
006530*    O TESTE DE PADRAO ABAIXO FALHAR
006540     MOVE 'S' TO WS-CODIGO-VALIDO.
006550*    PADRAO LETRA + 3 DIGITOS, MESMO USADO NA VALIDACAO DE ENTRADA
006560*    DE PGMESTCO E PGMCLICO
006570     IF WS-CODIGO-NORM(1:1) NOT CLASSE-LETRA
006580             OR WS-CODIGO-NORM(2:3) NOT NUMERIC
006590*        CODIGO FORA DO PADRAO - QUEM CHAMOU DEVE TESTAR
006600*        CODIGO-E-VALIDO E ENCERRAR A OPERACAO SEM TENTAR LER MESTRE
006610         MOVE 'N' TO WS-CODIGO-VALIDO
006620     END-IF.
006630*     
006640 8000-NORMALIZAR-CODIGO-F. EXIT.
006650*     
006660*------------------------------------------------------------------
006670*    VALIDA O INTERVALO DE DATAS DO CARTAO (AMBAS PASSADAS, INICIAL
006680*    NAO POSTERIOR A FINAL, NO MAXIMO 35 DIAS DE JANELA)
006690*------------------------------------------------------------------
006700 8100-VALIDAR-INTERVALO-I.
006710*     
006720*    OS TRES SERIAIS (HOJE, INICIO, FIM) SAO CALCULADOS PELA
006730*    MESMA ROTINA GENERICA 8500 - SO MUDA A DATA DE ENTRADA
006740     MOVE WS-ANO-HOJE TO WS-CALC-ANO.
006750     MOVE WS-MES-HOJE TO WS-CALC-MES.
006760     MOVE WS-DIA-HOJE TO WS-CALC-DIA.
006770     PERFORM 8500-CALC-SERIAL-I THRU 8500-CALC-SERIAL-F.
006780     MOVE WS-CALC-SERIAL TO WS-SERIAL-HOJE.
006790*     
006800     MOVE PARM-ANO-INI TO WS-CALC-ANO.
006810     MOVE PARM-MES-INI TO WS-CALC-MES.
006820     MOVE PARM-DIA-INI TO WS-CALC-DIA.
006830     PERFORM 8500-CALC-SERIAL-I THRU 8500-CALC-SERIAL-F.
006840     MOVE WS-CALC-SERIAL TO WS-SERIAL-INI.
006850*     
006860     MOVE PARM-ANO-FIM TO WS-CALC-ANO.
006870     MOVE PARM-MES-FIM TO WS-CALC-MES.
006880     MOVE PARM-DIA-FIM TO WS-CALC-DIA.
006890     PERFORM 8500-CALC-SERIAL-I THRU 8500-CALC-SERIAL-F.
006900     MOVE WS-CALC-SERIAL TO WS-SERIAL-FIM.
006910*     
006920*    JANELA NEGATIVA (DATA INICIAL DEPOIS DA FINAL) E DETECTADA
006930*    AQUI E TRATADA POR QUEM CHAMOU ESTA ROTINA (2200-BUSCAR-CLIMA)
006940     COMPUTE WS-DIAS-DE-JANELA = WS-SERIAL-FIM - WS-SERIAL-INI.
006950*     
006960 8100-VALIDAR-INTERVALO-F. EXIT.
006970*     
006980*------------------------------------------------------------------
006990*    CALCULA UM NUMERO DE DIA SERIAL (PROLEPTICO) A PARTIR DE
007000*    ANO/MES/DIA, PARA PERMITIR SUBTRAIR DATAS. A CORRECAO DE ANO
007010*    2000 GARANTIU QUE O TESTE DE BISSEXTO USA O ANO COMPLETO DE
007020*    4 DIGITOS EM VEZ DE UMA JANELA DE SECULO FIXA.
007030*------------------------------------------------------------------
007040 8500-CALC-SERIAL-I.
007050*     
007060*    PRIMEIRO CONFERE SE O PROPRIO ANO DE WS-CALC-ANO E BISSEXTO -
007070*    ISSO SO IMPORTA PARA SOMAR (OU NAO) O DIA 29 DE FEVEREIRO A
007080*    ESTE MESMO ANO, MAIS ABAIXO
007090     DIVIDE WS-CALC-ANO BY 4   GIVING WS-DESCARTE REMAINDER WS-RESTO-ANO4.
007100     DIVIDE WS-CALC-ANO BY 100 GIVING WS-DESCARTE REMAINDER WS-RESTO-ANO100.
007110     DIVIDE WS-CALC-ANO BY 400 GIVING WS-DESCARTE REMAINDER WS-RESTO-ANO400.
007120     MOVE 'N' TO WS-ANO-E-BISSEXTO.
007130     IF WS-RESTO-ANO4 = ZERO
007140             AND (WS-RESTO-ANO100 NOT = ZERO OR WS-RESTO-ANO400 = ZERO)
007150         MOVE 'S' TO WS-ANO-E-BISSEXTO
007160     END-IF.
007170*    QUANTIDADE DE ANOS BISSEXTOS DESDE O ANO 1 ATE O ANO ANTERIOR
007180*    AO CORRENTE (WS-CALC-ANO - 1) - A FORMULA CLASSICA E
007190*    QUOCIENTE POR 4 MENOS QUOCIENTE POR 100 MAIS QUOCIENTE POR 400
007200     COMPUTE WS-ANO-MENOS-1 = WS-CALC-ANO - 1.
007210     DIVIDE WS-ANO-MENOS-1 BY 4   GIVING WS-QUOC-ANO4   REMAINDER WS-DESCARTE.
007220     DIVIDE WS-ANO-MENOS-1 BY 100 GIVING WS-QUOC-ANO100 REMAINDER WS-DESCARTE.
007230     DIVIDE WS-ANO-MENOS-1 BY 400 GIVING WS-QUOC-ANO400 REMAINDER WS-DESCARTE.
007240     COMPUTE WS-CALC-BISSEXTOS =
007250             WS-QUOC-ANO4 - WS-QUOC-ANO100 + WS-QUOC-ANO400.
007260*    SERIAL = ANOS COMPLETOS * 365 + BISSEXTOS ANTERIORES + DIAS
007270*    ACUMULADOS ATE O INICIO DO MES + DIA DO MES
007280     COMPUTE WS-CALC-SERIAL = (WS-CALC-ANO * 365) + WS-CALC-BISSEXTOS
007290             + WS-CUM-MES(WS-CALC-MES) + WS-CALC-DIA.
007300*    SO SOMA O DIA 29 DE FEVEREIRO SE A DATA CAI EM MARCO EM DIANTE
007310*    DO PROPRIO ANO BISSEXTO - FEVEREIRO E ANTES NUNCA PRECISAM DELE
007320     IF WS-CALC-MES > 2 AND ANO-E-BISSEXTO
007330         ADD 1 TO WS-CALC-SERIAL
007340     END-IF.
007350*     
007360 8500-CALC-SERIAL-F. EXIT.
007370*     
007380*------------------------------------------------------------------
007390 9999-FINAL-I.
007400*     
007410*    DDPARM SO E FECHADO SE CHEGOU A ABRIR COM SUCESSO - SE A
007420*    ABERTURA FALHOU EM 1000-INICIO NAO HA O QUE FECHAR
007430     IF FS-PARM = '00'
007440         CLOSE DDPARM
007450     END-IF.
007460*    DDSAID E DDLOG SEMPRE FORAM ABERTOS EM 1000-INICIO-I, POR
007470*    ISSO SAO FECHADOS SEM TESTE DE STATUS AQUI
007480     CLOSE DDSAID.
007490     CLOSE DDLOG.
007500*     
007510 9999-FINAL-F. EXIT.
