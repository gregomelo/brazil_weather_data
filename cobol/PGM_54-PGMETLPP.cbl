000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMETLPP.
000120 AUTHOR.        R FIGUEROA.
000130 INSTALLATION.  CONSORCIO DE PROCESAMIENTO DE DATOS SA - LOTES.
000140 DATE-WRITTEN.  20/06/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRINGIDO - CONTRATO INMET-94.
000170*     
000180*    ==========================================================
000190*    PGMETLPP
000200*    ORQUESTRADOR DO LOTE DE CARGA CLIMATICA - CHAMA EM SEQUENCIA
000210*    OS TRES PASSOS DO PROCESSAMENTO, NA MESMA ORDEM SEMPRE:
000220*       1) PGMANLIM  - VALIDA A LISTA DE ANOS DO CARTAO DDPARM
000230*       2) PGMESTCO  - EXTRAI AS ESTACOES DOS ARQUIVOS DO LOTE
000240*       3) PGMCLICO  - EXTRAI OS REGISTROS CLIMATICOS DOS MESMOS
000250*                      ARQUIVOS
000260*    SE UM PASSO TERMINA COM RETURN-CODE DE ABORTO (9999), OS
000270*    PASSOS SEGUINTES NAO SAO EXECUTADOS. A OBTENCAO DOS ARQUIVOS
000280*    DE ENTRADA (DOWNLOAD/DESCOMPACTACAO) E FEITA FORA DESTE
000290*    PROGRAMA, NUM PASSO ANTERIOR DA JCL.
000300*    ==========================================================
000310*                          HISTORICO DE ALTERACOES
000320*    ----------------------------------------------------------
000330*    20/06/94  RFI  0010   VERSAO INICIAL - CONTRATO INMET-94
000340*    03/08/94  RFI  0012   INCLUIDO CONTROLE DE ABORTO ENTRE
000350*                          ETAPAS VIA RETURN-CODE
000360*    23/08/98  MQU  0041   CORRECAO ANO 2000 - REVISADA ROTINA DE
000370*                          DISPLAY DA DATA DE EXECUCAO DO LOTE
000380*    11/01/99  RFI  0044   REVISAO POS-VIRADA DE SECULO - OK
000390*    30/09/07  LTZ  0070   PADRONIZADO FORMATO DO LOG DE RESUMO
000400*                          DA EXECUCAO DO LOTE
000410*    04/04/11  PSO  0082   NENHUMA ALTERACAO FUNCIONAL - REVISAO
000420*                          GERAL JUNTO COM OS DEMAIS PROGRAMAS
000430*                          DO CONTRATO INMET-94
000435*    19/08/11  PSO  0087   PASSOU A CHAMAR AS 3 ETAPAS COM AREA DE
000436*                          COMUNICACAO WS-LK-COMUNICACAO (DATA DO
000437*                          LOTE), NO MOLDE DO LK-COMUNICACION DO
000438*                          PGMB4CAF, EM VEZ DE CALL SEM PARAMETROS
000440*    ----------------------------------------------------------
000450*     
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500*     
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT DDLOG   ASSIGN TO DDLOG
000540            FILE STATUS IS FS-LOG.
000550*     
000560 DATA DIVISION.
000570 FILE SECTION.
000580*     
000590 FD  DDLOG
000600     BLOCK CONTAINS 0 RECORDS
000610     RECORDING MODE IS F.
000620 01  REG-LOG.
000630     03  LOG-TEXTO             PIC X(76).
000640     03  FILLER                PIC X(04)    VALUE SPACES.
000650*     
000660 WORKING-STORAGE SECTION.
000670*=======================*
000680 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000690*     
000700 77  FS-LOG                    PIC XX  VALUE SPACES.
000710 77  WS-IDX                    PIC 9(02)  COMP  VALUE ZEROS.
000720 77  WS-QTD-ETAPAS             PIC 9(02)  COMP  VALUE 3.
000730 77  WS-COD-RETORNO            PIC 9(04)  COMP  VALUE ZEROS.
000740 77  WS-LOTE-ABORTADO          PIC X(01)  VALUE 'N'.
000750     88  LOTE-FOI-ABORTADO                 VALUE 'S'.
000760*     
000770*----------- DATA DE EXECUCAO DO LOTE (PARA O LOG DE RESUMO) -------
000780 77  WS-DATA-HOJE              PIC 9(08)  VALUE ZEROS.
000790 01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE.
000800     03  WS-ANO-HOJE           PIC 9(04).
000810     03  WS-MES-HOJE           PIC 9(02).
000820     03  WS-DIA-HOJE           PIC 9(02).
000830 77  WS-DATA-EDITADA           PIC 9999/99/99.
000840*     
000850*----------- TABELA DAS 3 ETAPAS DO LOTE (NOME DO PROGRAMA E -------
000860*----------- DESCRICAO), CARREGADA VIA REDEFINES DE LITERAIS -------
000870 01  WS-TAB-PROGRAMAS-DADOS.
000880     03  FILLER  PIC X(08)  VALUE 'PGMANLIM'.
000890     03  FILLER  PIC X(08)  VALUE 'PGMESTCO'.
000900     03  FILLER  PIC X(08)  VALUE 'PGMCLICO'.
000910 01  WS-TAB-PROGRAMAS REDEFINES WS-TAB-PROGRAMAS-DADOS.
000920     03  WS-NOME-PROGRAMA OCCURS 3 TIMES PIC X(08).
000930*     
000940 01  WS-TAB-DESCRICOES-DADOS.
000950     03  FILLER  PIC X(40)  VALUE 'VALIDACAO DA LISTA DE ANOS'.
000960     03  FILLER  PIC X(40)  VALUE 'EXTRACAO DAS ESTACOES DO LOTE'.
000970     03  FILLER  PIC X(40)  VALUE 'EXTRACAO DOS REGISTROS CLIMATICOS'.
000980 01  WS-TAB-DESCRICOES REDEFINES WS-TAB-DESCRICOES-DADOS.
000990     03  WS-DESCRICAO-ETAPA OCCURS 3 TIMES PIC X(40).
000995*
000996*----------- AREA DE COMUNICACAO PASSADA A CADA ETAPA CHAMADA, NO --
000997*----------- MESMO MOLDE DO LK-COMUNICACION DO PGMB4CAF - EVITA --
000998*----------- QUE CADA ETAPA FACA SEU PROPRIO ACCEPT FROM DATE E --
000999*----------- CORRA O RISCO DE PEGAR DATAS DIFERENTES NUMA VIRADA --
001000*----------- DE MEIA-NOITE DURANTE O LOTE -----------------------
001001 01  WS-LK-COMUNICACAO.
001002     03  WS-LK-DATA-LOTE       PIC 9(08)   VALUE ZEROS.
001010 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001020*
001030 PROCEDURE DIVISION.
001040*     
001050 MAIN-PROGRAM-I.
001060*     
001070     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
001080     MOVE 1 TO WS-IDX.
001090     PERFORM 2000-EXECUTAR-ETAPA-I THRU 2000-EXECUTAR-ETAPA-F
001100         UNTIL WS-IDX > WS-QTD-ETAPAS OR LOTE-FOI-ABORTADO.
001110     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
001120*     
001130 MAIN-PROGRAM-F. GOBACK.
001140*     
001150*------------------------------------------------------------------
001160 1000-INICIO-I.
001170*     
001180     OPEN OUTPUT DDLOG.
001190     ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD.
001191     MOVE WS-DATA-HOJE TO WS-LK-DATA-LOTE.
001200     MOVE WS-DATA-HOJE TO WS-DATA-EDITADA.
001210     MOVE SPACES TO LOG-TEXTO.
001220     STRING 'INICIO DO LOTE INMET EM ' DELIMITED BY SIZE
001230             WS-DATA-EDITADA           DELIMITED BY SIZE
001240             INTO LOG-TEXTO.
001250     WRITE REG-LOG.
001260*     
001270 1000-INICIO-F. EXIT.
001280*     
001290*------------------------------------------------------------------
001300*    EXECUTA UMA ETAPA DO LOTE (CALL DINAMICO PELO NOME GUARDADO NA
001310*    TABELA) E INTERROMPE AS ETAPAS SEGUINTES SE O PROGRAMA CHAMADO
001320*    DEVOLVER RETURN-CODE DE ABORTO (9999)
001330*------------------------------------------------------------------
001340 2000-EXECUTAR-ETAPA-I.
001350*     
001360     MOVE SPACES TO LOG-TEXTO.
001370     STRING 'INICIANDO ETAPA ' DELIMITED BY SIZE
001380             WS-DESCRICAO-ETAPA(WS-IDX) DELIMITED BY SIZE
001390             INTO LOG-TEXTO.
001400     WRITE REG-LOG.
001410     MOVE ZEROS TO RETURN-CODE.
001420     CALL WS-NOME-PROGRAMA(WS-IDX) USING WS-LK-COMUNICACAO.
001430     MOVE RETURN-CODE TO WS-COD-RETORNO.
001440     IF WS-COD-RETORNO NOT = ZERO
001450         MOVE 'S' TO WS-LOTE-ABORTADO
001460         MOVE SPACES TO LOG-TEXTO
001470         STRING 'ETAPA ABORTADA - LOTE INTERROMPIDO: ' DELIMITED BY SIZE
001480                 WS-NOME-PROGRAMA(WS-IDX)               DELIMITED BY SIZE
001490                 INTO LOG-TEXTO
001500         WRITE REG-LOG
001510     END-IF.
001520     ADD 1 TO WS-IDX.
001530*     
001540 2000-EXECUTAR-ETAPA-F. EXIT.
001550*     
001560*------------------------------------------------------------------
001570 9999-FINAL-I.
001580*     
001590     IF LOTE-FOI-ABORTADO
001600         MOVE 'LOTE INMET TERMINADO COM ABORTO' TO LOG-TEXTO
001610         WRITE REG-LOG
001620         MOVE 9999 TO RETURN-CODE
001630     ELSE
001640         MOVE 'LOTE INMET TERMINADO COM SUCESSO' TO LOG-TEXTO
001650         WRITE REG-LOG
001660     END-IF.
001670     CLOSE DDLOG.
001680*     
001690 9999-FINAL-F. EXIT.
