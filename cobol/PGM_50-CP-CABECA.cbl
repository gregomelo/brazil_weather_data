000100*    CABECA
000110*    ==========================================================
000120*    LAYOUT BLOCO DE CABECALHO DO ARQUIVO ESTACAO/CLIMA
000130*    8 LINHAS ROTULO:VALOR NO INICIO DE CADA ARQUIVO DE ENTRADA
000140*    LARGO CAMPO = VARIAVEL POR ROTULO, VER POSICOES ABAIXO
000150*    ==========================================================
000160*    POS 1  REGIAO:              -> CAB-REGIAO-TXT
000170*    POS 2  UF:                  -> CAB-UF-TXT
000180*    POS 3  ESTACAO:             -> CAB-ESTACAO-TXT
000190*    POS 4  CODIGO (WMO):        -> CAB-CODIGO-TXT
000200*    POS 5  LATITUDE:            -> CAB-LATITUDE-TXT
000210*    POS 6  LONGITUDE:           -> CAB-LONGITUDE-TXT
000220*    POS 7  ALTITUDE:            -> CAB-ALTITUDE-TXT
000230*    POS 8  DATA DE FUNDACAO:    -> CAB-FUNDACAO-TXT
000240*    ==========================================================
000250 01  WS-CABECALHO.
000260     03  CAB-REGIAO-TXT        PIC X(02)     VALUE SPACES.
000270     03  CAB-UF-TXT            PIC X(02)     VALUE SPACES.
000280     03  CAB-ESTACAO-TXT       PIC X(30)     VALUE SPACES.
000290     03  CAB-CODIGO-TXT        PIC X(04)     VALUE SPACES.
000300     03  CAB-LATITUDE-TXT      PIC X(12)     VALUE SPACES.
000310     03  CAB-LONGITUDE-TXT     PIC X(12)     VALUE SPACES.
000320     03  CAB-ALTITUDE-TXT      PIC X(10)     VALUE SPACES.
000330     03  CAB-FUNDACAO-TXT      PIC X(10)     VALUE SPACES.
000340     03  FILLER                PIC X(18)     VALUE SPACES.
