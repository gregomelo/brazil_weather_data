000100*    CLIMA
000110*    ==========================================================
000120*    LAYOUT AREA DE TRABALHO - LINHA DE DETALHE BRUTA (19 CAMPOS
000130*    DELIMITADOS, LIDOS A PARTIR DA LINHA 10 DO ARQUIVO ENTRADA)
000140*    ==========================================================
000150 01  WS-DETALHE-BRUTO.
000160     03  DET-DATA-TXT          PIC X(10)     VALUE SPACES.
000170     03  DET-HORA-TXT          PIC X(12)     VALUE SPACES.
000180     03  DET-PRECIP-TXT        PIC X(10)     VALUE SPACES.
000190     03  DET-PRESSAO-TXT       PIC X(10)     VALUE SPACES.
000200     03  DET-PRESSAO-MAX-TXT   PIC X(10)     VALUE SPACES.
000210     03  DET-PRESSAO-MIN-TXT   PIC X(10)     VALUE SPACES.
000220     03  DET-RADIACAO-TXT      PIC X(10)     VALUE SPACES.
000230     03  DET-TEMP-SECA-TXT     PIC X(10)     VALUE SPACES.
000240     03  DET-TEMP-ORVA-TXT     PIC X(10)     VALUE SPACES.
000250     03  DET-TEMP-MAX-TXT      PIC X(10)     VALUE SPACES.
000260     03  DET-TEMP-MIN-TXT      PIC X(10)     VALUE SPACES.
000270     03  DET-TORVA-MAX-TXT     PIC X(10)     VALUE SPACES.
000280     03  DET-TORVA-MIN-TXT     PIC X(10)     VALUE SPACES.
000290     03  DET-UMID-MAX-TXT      PIC X(06)     VALUE SPACES.
000300     03  DET-UMID-MIN-TXT      PIC X(06)     VALUE SPACES.
000310     03  DET-UMID-TXT          PIC X(06)     VALUE SPACES.
000320     03  DET-VENTO-DIR-TXT     PIC X(06)     VALUE SPACES.
000330     03  DET-VENTO-RAJ-TXT     PIC X(10)     VALUE SPACES.
000340     03  DET-VENTO-VEL-TXT     PIC X(10)     VALUE SPACES.
000350     03  FILLER                PIC X(20)     VALUE SPACES.
000360*    ==========================================================
000370*    LAYOUT REGISTRO DE OBSERVACAO CLIMATICA VALIDADA
000380*    KC02787.ALU9999.MESTCLIM
000390*    CADA CAMPO NUMERICO ANULAVEL TRAZ UM INDICADOR PRESENTE/
000400*    AUSENTE (VALORES -9999 OU NEGATIVOS NAS FAMILIAS NAO-
000410*    NEGATIVAS SAO GRAVADOS COMO AUSENTES)
000420*    ==========================================================
000430 01  REG-CLIMA.
000440     03  CLI-CODIGO            PIC X(04)          VALUE SPACES.
000450     03  CLI-DATA              PIC 9(08)          VALUE ZEROS.
000460     03  CLI-DATA-R REDEFINES CLI-DATA.
000470         05  CLI-DATA-ANO      PIC 9(04).
000480         05  CLI-DATA-MES      PIC 9(02).
000490         05  CLI-DATA-DIA      PIC 9(02).
000500     03  CLI-HORA              PIC 9(04)          VALUE ZEROS.
000510     03  CLI-HORA-R REDEFINES CLI-HORA.
000520         05  CLI-HORA-HH       PIC 9(02).
000530         05  CLI-HORA-MM       PIC 9(02).
000540     03  CLI-PRECIPITACAO.
000550         05  CLI-PRECIP-VAL    PIC S9(04)V9(01)   VALUE ZEROS.
000560         05  CLI-PRECIP-IND    PIC X(01)          VALUE 'N'.
000570             88  CLI-PRECIP-PRESENTE               VALUE 'S'.
000580             88  CLI-PRECIP-AUSENTE                VALUE 'N'.
000590     03  CLI-PRESSAO-MAX.
000600         05  CLI-PRESMAX-VAL   PIC S9(04)V9(01)   VALUE ZEROS.
000610         05  CLI-PRESMAX-IND   PIC X(01)          VALUE 'N'.
000620             88  CLI-PRESMAX-PRESENTE               VALUE 'S'.
000630             88  CLI-PRESMAX-AUSENTE                VALUE 'N'.
000640     03  CLI-PRESSAO-MIN.
000650         05  CLI-PRESMIN-VAL   PIC S9(04)V9(01)   VALUE ZEROS.
000660         05  CLI-PRESMIN-IND   PIC X(01)          VALUE 'N'.
000670             88  CLI-PRESMIN-PRESENTE               VALUE 'S'.
000680             88  CLI-PRESMIN-AUSENTE                VALUE 'N'.
000690     03  CLI-RADIACAO.
000700         05  CLI-RADIA-VAL     PIC S9(05)V9(01)   VALUE ZEROS.
000710         05  CLI-RADIA-IND     PIC X(01)          VALUE 'N'.
000720             88  CLI-RADIA-PRESENTE                 VALUE 'S'.
000730             88  CLI-RADIA-AUSENTE                  VALUE 'N'.
000740     03  CLI-TEMP-SECA.
000750         05  CLI-TSECA-VAL     PIC S9(03)V9(01)   VALUE ZEROS.
000760         05  CLI-TSECA-IND     PIC X(01)          VALUE 'N'.
000770             88  CLI-TSECA-PRESENTE                 VALUE 'S'.
000780             88  CLI-TSECA-AUSENTE                  VALUE 'N'.
000790     03  CLI-TEMP-ORVALHO.
000800         05  CLI-TORVA-VAL     PIC S9(03)V9(01)   VALUE ZEROS.
000810         05  CLI-TORVA-IND     PIC X(01)          VALUE 'N'.
000820             88  CLI-TORVA-PRESENTE                 VALUE 'S'.
000830             88  CLI-TORVA-AUSENTE                  VALUE 'N'.
000840     03  CLI-TEMP-MAX.
000850         05  CLI-TMAX-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
000860         05  CLI-TMAX-IND      PIC X(01)          VALUE 'N'.
000870             88  CLI-TMAX-PRESENTE                  VALUE 'S'.
000880             88  CLI-TMAX-AUSENTE                   VALUE 'N'.
000890     03  CLI-TEMP-MIN.
000900         05  CLI-TMIN-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
000910         05  CLI-TMIN-IND      PIC X(01)          VALUE 'N'.
000920             88  CLI-TMIN-PRESENTE                  VALUE 'S'.
000930             88  CLI-TMIN-AUSENTE                   VALUE 'N'.
000940     03  CLI-TORVA-MAX.
000950         05  CLI-TORVMAX-VAL   PIC S9(03)V9(01)   VALUE ZEROS.
000960         05  CLI-TORVMAX-IND   PIC X(01)          VALUE 'N'.
000970             88  CLI-TORVMAX-PRESENTE               VALUE 'S'.
000980             88  CLI-TORVMAX-AUSENTE                VALUE 'N'.
000990     03  CLI-TORVA-MIN.
001000         05  CLI-TORVMIN-VAL   PIC S9(03)V9(01)   VALUE ZEROS.
001010         05  CLI-TORVMIN-IND   PIC X(01)          VALUE 'N'.
001020             88  CLI-TORVMIN-PRESENTE               VALUE 'S'.
001030             88  CLI-TORVMIN-AUSENTE                VALUE 'N'.
001040     03  CLI-UMID-MAX.
001050         05  CLI-UMAX-VAL      PIC 9(03)          VALUE ZEROS.
001060         05  CLI-UMAX-IND      PIC X(01)          VALUE 'N'.
001070             88  CLI-UMAX-PRESENTE                  VALUE 'S'.
001080             88  CLI-UMAX-AUSENTE                   VALUE 'N'.
001090     03  CLI-UMID-MIN.
001100         05  CLI-UMIN-VAL      PIC 9(03)          VALUE ZEROS.
001110         05  CLI-UMIN-IND      PIC X(01)          VALUE 'N'.
001120             88  CLI-UMIN-PRESENTE                  VALUE 'S'.
001130             88  CLI-UMIN-AUSENTE                   VALUE 'N'.
001140     03  CLI-UMIDADE.
001150         05  CLI-UMID-VAL      PIC 9(03)          VALUE ZEROS.
001160         05  CLI-UMID-IND      PIC X(01)          VALUE 'N'.
001170             88  CLI-UMID-PRESENTE                  VALUE 'S'.
001180             88  CLI-UMID-AUSENTE                   VALUE 'N'.
001190     03  CLI-VENTO-DIR.
001200         05  CLI-VDIR-VAL      PIC 9(03)          VALUE ZEROS.
001210         05  CLI-VDIR-IND      PIC X(01)          VALUE 'N'.
001220             88  CLI-VDIR-PRESENTE                  VALUE 'S'.
001230             88  CLI-VDIR-AUSENTE                   VALUE 'N'.
001240     03  CLI-VENTO-RAJADA.
001250         05  CLI-VRAJ-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
001260         05  CLI-VRAJ-IND      PIC X(01)          VALUE 'N'.
001270             88  CLI-VRAJ-PRESENTE                  VALUE 'S'.
001280             88  CLI-VRAJ-AUSENTE                   VALUE 'N'.
001290     03  CLI-VENTO-VEL.
001300         05  CLI-VVEL-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
001310         05  CLI-VVEL-IND      PIC X(01)          VALUE 'N'.
001320             88  CLI-VVEL-PRESENTE                  VALUE 'S'.
001330             88  CLI-VVEL-AUSENTE                   VALUE 'N'.
001340     03  FILLER                PIC X(03)          VALUE SPACES.
