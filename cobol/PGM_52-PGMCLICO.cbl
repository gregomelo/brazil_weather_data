000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMCLICO.
000120 AUTHOR.        R FIGUEROA.
000130 INSTALLATION.  CONSORCIO DE PROCESAMIENTO DE DATOS SA - LOTES.
000140 DATE-WRITTEN.  05/04/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRINGIDO - CONTRATO INMET-94.
000170*     
000180*    ==========================================================
000190*    PGMCLICO
000200*    EXTRAI OS REGISTROS DE OBSERVACAO CLIMATICA HORARIA (LINHA
000210*    10 EM DIANTE DE CADA ARQUIVO DE ENTRADA, APOS O CABECALHO
000220*    DE 8 LINHAS E A LINHA 9 DE TITULOS DE COLUNA). VALIDA E
000230*    LIMPA CADA CAMPO, ANEXA O CODIGO WMO DA ESTACAO TIRADO DO
000240*    CABECALHO DO PROPRIO ARQUIVO E GRAVA O ARQUIVO CONSOLIDADO
000250*    MESTCLIM (DDCLIMA). NAO HA ELIMINACAO DE DUPLICADOS AQUI.
000260*    ==========================================================
000270*                          HISTORICO DE ALTERACOES
000280*    ----------------------------------------------------------
000290*    05/04/94  RFI  0003   VERSAO INICIAL - CONTRATO INMET-94
000300*    20/06/94  RFI  0009   INCLUIDA VALIDACAO DO CONJUNTO DE
000310*                          TITULOS DE COLUNA (LINHA 9)
000320*    12/10/94  MQU  0014   INCLUIDA REGRA DO SENTINELA -9999 E DA
000330*                          FAMILIA DE CAMPOS NAO-NEGATIVOS
000340*    28/02/95  MQU  0020   CORRIGIDA VALIDACAO DE DATA BISSEXTA
000350*    23/08/98  MQU  0041   CORRECAO ANO 2000 - REVISADA ROTINA DE
000360*                          VALIDACAO DE ANO DA DATA DE OBSERVACAO
000370*    11/01/99  RFI  0044   REVISAO POS-VIRADA DE SECULO - OK
000380*    14/07/03  LTZ  0061   PADRONIZADO FORMATO DA MENSAGEM DE LOG
000390*                          DE REJEICAO
000400*    30/09/07  LTZ  0070   INCLUIDO CONTADOR DE ARQUIVOS RESTANTES
000410*                          NO DISPLAY DE ACOMPANHAMENTO DO LOTE
000420*    04/04/11  PSO  0082   REVISADO PARA NOVO LAYOUT DE CARTAO DDCTRL
000430*    19/08/11  PSO  0085   CODIGO WMO PASSA A SER NORMALIZADO PARA
000440*                          MAIUSCULAS ANTES DA CONFERENCIA DO
000450*                          PADRAO LETRA+3 DIGITOS
000460*    19/08/11  PSO  0090   PASSA A RECEBER LK-COMUNICACAO (DATA DO
000470*                          LOTE) NA CHAMADA DO PGMETLPP, NO MOLDE
000480*                          DO LK-COMUNICACION DO PGMB4CAF - CAMPO
000490*                          NAO USADO NA VALIDACAO DE CLIMA
000500*    ----------------------------------------------------------
000510*     
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS CLASSE-LETRA IS 'A' THRU 'Z'
000570     UPSI-0 ON  STATUS IS WS-MODO-DEBUG-LIGADO
000580            OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.
000590*     
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT DDCTRL  ASSIGN TO DDCTRL
000630            FILE STATUS IS FS-CTRL.
000640     SELECT DDENTRA ASSIGN TO WS-NOME-ARQ
000650            FILE STATUS IS FS-ENTRA.
000660     SELECT DDCLIMA ASSIGN TO DDCLIMA
000670            FILE STATUS IS FS-CLIMA.
000680     SELECT DDREJ   ASSIGN TO WS-NOME-REJ
000690            FILE STATUS IS FS-REJ.
000700     SELECT DDLOG   ASSIGN TO DDLOG
000710            FILE STATUS IS FS-LOG.
000720*     
000730 DATA DIVISION.
000740 FILE SECTION.
000750*     
000760*----------- DDCTRL - LISTA DE ARQUIVOS DE ENTRADA DO LOTE ----------
000770*    UMA LINHA POR ARQUIVO JA DESCOMPACTADO NUM PASSO ANTERIOR DA
000780*    JCL. CADA LINHA E O NOME DE UM ARQUIVO A SER LIDO POR DDENTRA.
000790 FD  DDCTRL
000800     BLOCK CONTAINS 0 RECORDS
000810     RECORDING MODE IS F.
000820 01  REG-CTRL.
000830     03  CTRL-NOME-ARQ         PIC X(44).
000840     03  FILLER                PIC X(36)    VALUE SPACES.
000850*     
000860*----------- DDENTRA - ARQUIVO DE ENTRADA CORRENTE DO LOTE ----------
000870*    ASSIGN DINAMICO (WS-NOME-ARQ) - REABERTO A CADA LINHA DE DDCTRL.
000880*    LAYOUT 200 POSICOES (LINHA DE DETALHE E MAIS LARGA QUE A DE
000890*    CABECALHO PORQUE TRAZ 19 CAMPOS DELIMITADOS POR PONTO-E-VIRGULA)
000900 FD  DDENTRA
000910     BLOCK CONTAINS 0 RECORDS
000920     RECORDING MODE IS F.
000930 01  REG-ENTRA                 PIC X(200).
000940*     
000950*    ---- COPIA MANUAL DO LAYOUT CLIMA (VER PGM_52-CP-CLIMA) ----------
000960 FD  DDCLIMA
000970     BLOCK CONTAINS 0 RECORDS
000980     RECORDING MODE IS F.
000990*        CODIGO+DATA+HORA IDENTIFICAM A OBSERVACAO - NUNCA NULOS,
001000*        JA VALIDADOS EM 4000/4100/4200 ANTES DE CHEGAR AQUI
001010 01  REG-CLIMA.
001020     03  CLI-CODIGO            PIC X(04)          VALUE SPACES.
001030     03  CLI-DATA              PIC 9(08)          VALUE ZEROS.
001040*        REDEFINE PARA EXPOR ANO/MES/DIA SEPARADOS AO CONSUMIDOR
001050     03  CLI-DATA-R REDEFINES CLI-DATA.
001060         05  CLI-DATA-ANO      PIC 9(04).
001070         05  CLI-DATA-MES      PIC 9(02).
001080         05  CLI-DATA-DIA      PIC 9(02).
001090     03  CLI-HORA              PIC 9(04)          VALUE ZEROS.
001100*        REDEFINE ANALOGA PARA HH/MM DA HORA UTC DE OBSERVACAO
001110     03  CLI-HORA-R REDEFINES CLI-HORA.
001120         05  CLI-HORA-HH       PIC 9(02).
001130         05  CLI-HORA-MM       PIC 9(02).
001140*        PRECIPITACAO - FAMILIA NAO-NEGATIVA (NEGATIVO VIRA NULO)
001150     03  CLI-PRECIPITACAO.
001160         05  CLI-PRECIP-VAL    PIC S9(04)V9(01)   VALUE ZEROS.
001170         05  CLI-PRECIP-IND    PIC X(01)          VALUE 'N'.
001180*            O VALOR NUMERICO SO E SIGNIFICATIVO QUANDO O
001190*            INDICADOR ESTA 'S'
001200             88  CLI-PRECIP-PRESENTE               VALUE 'S'.
001210             88  CLI-PRECIP-AUSENTE                VALUE 'N'.
001220*        PRESSAO MAX - FAMILIA NAO-NEGATIVA
001230     03  CLI-PRESSAO-MAX.
001240         05  CLI-PRESMAX-VAL   PIC S9(04)V9(01)   VALUE ZEROS.
001250         05  CLI-PRESMAX-IND   PIC X(01)          VALUE 'N'.
001260*            AUSENTE SIGNIFICA CAMPO VAZIO, NAO-NUMERICO OU
001270*            SENTINELA -9999
001280             88  CLI-PRESMAX-PRESENTE               VALUE 'S'.
001290             88  CLI-PRESMAX-AUSENTE                VALUE 'N'.
001300*        PRESSAO MIN - FAMILIA NAO-NEGATIVA
001310     03  CLI-PRESSAO-MIN.
001320         05  CLI-PRESMIN-VAL   PIC S9(04)V9(01)   VALUE ZEROS.
001330         05  CLI-PRESMIN-IND   PIC X(01)          VALUE 'N'.
001340*            MESMA CONVENCAO DE INDICADOR DA PRESSAO MAXIMA ACIMA
001350             88  CLI-PRESMIN-PRESENTE               VALUE 'S'.
001360             88  CLI-PRESMIN-AUSENTE                VALUE 'N'.
001370*        RADIACAO - FAMILIA NAO-NEGATIVA
001380     03  CLI-RADIACAO.
001390         05  CLI-RADIA-VAL     PIC S9(05)V9(01)   VALUE ZEROS.
001400         05  CLI-RADIA-IND     PIC X(01)          VALUE 'N'.
001410*            5 DIGITOS INTEIROS PORQUE A RADIACAO PODE PASSAR
001420*            DE 999
001430             88  CLI-RADIA-PRESENTE                 VALUE 'S'.
001440             88  CLI-RADIA-AUSENTE                  VALUE 'N'.
001450*        TEMPERATURA BULBO SECO - FAMILIA DE TEMPERATURA (NEGATIVO E VALIDO)
001460     03  CLI-TEMP-SECA.
001470         05  CLI-TSECA-VAL     PIC S9(03)V9(01)   VALUE ZEROS.
001480         05  CLI-TSECA-IND     PIC X(01)          VALUE 'N'.
001490*            NEGATIVO E TEMPERATURA VALIDA - SO O SENTINELA
001500*            -9999 VIRA NULO
001510             88  CLI-TSECA-PRESENTE                 VALUE 'S'.
001520             88  CLI-TSECA-AUSENTE                  VALUE 'N'.
001530*        TEMPERATURA PONTO DE ORVALHO - FAMILIA DE TEMPERATURA
001540     03  CLI-TEMP-ORVALHO.
001550         05  CLI-TORVA-VAL     PIC S9(03)V9(01)   VALUE ZEROS.
001560         05  CLI-TORVA-IND     PIC X(01)          VALUE 'N'.
001570*            MESMA REGRA DE SINAL DA TEMPERATURA SECA ACIMA
001580             88  CLI-TORVA-PRESENTE                 VALUE 'S'.
001590             88  CLI-TORVA-AUSENTE                  VALUE 'N'.
001600*        TEMPERATURA MAX - FAMILIA DE TEMPERATURA
001610     03  CLI-TEMP-MAX.
001620         05  CLI-TMAX-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
001630         05  CLI-TMAX-IND      PIC X(01)          VALUE 'N'.
001640*            MESMA REGRA DE SINAL DA FAMILIA DE TEMPERATURA
001650             88  CLI-TMAX-PRESENTE                  VALUE 'S'.
001660             88  CLI-TMAX-AUSENTE                   VALUE 'N'.
001670*        TEMPERATURA MIN - FAMILIA DE TEMPERATURA
001680     03  CLI-TEMP-MIN.
001690         05  CLI-TMIN-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
001700         05  CLI-TMIN-IND      PIC X(01)          VALUE 'N'.
001710*            MESMA REGRA DE SINAL DA FAMILIA DE TEMPERATURA
001720             88  CLI-TMIN-PRESENTE                  VALUE 'S'.
001730             88  CLI-TMIN-AUSENTE                   VALUE 'N'.
001740*        TEMPERATURA ORVALHO MAX - FAMILIA DE TEMPERATURA
001750     03  CLI-TORVA-MAX.
001760         05  CLI-TORVMAX-VAL   PIC S9(03)V9(01)   VALUE ZEROS.
001770         05  CLI-TORVMAX-IND   PIC X(01)          VALUE 'N'.
001780*            MESMA REGRA DE SINAL DA FAMILIA DE TEMPERATURA
001790             88  CLI-TORVMAX-PRESENTE               VALUE 'S'.
001800             88  CLI-TORVMAX-AUSENTE                VALUE 'N'.
001810*        TEMPERATURA ORVALHO MIN - FAMILIA DE TEMPERATURA
001820     03  CLI-TORVA-MIN.
001830         05  CLI-TORVMIN-VAL   PIC S9(03)V9(01)   VALUE ZEROS.
001840         05  CLI-TORVMIN-IND   PIC X(01)          VALUE 'N'.
001850*            MESMA REGRA DE SINAL DA FAMILIA DE TEMPERATURA
001860             88  CLI-TORVMIN-PRESENTE               VALUE 'S'.
001870             88  CLI-TORVMIN-AUSENTE                VALUE 'N'.
001880*        UMIDADE MAX - INTEIRO NAO-NEGATIVO (VER 8700-CONVERTER-INTEIRO)
001890     03  CLI-UMID-MAX.
001900         05  CLI-UMAX-VAL      PIC 9(03)          VALUE ZEROS.
001910         05  CLI-UMAX-IND      PIC X(01)          VALUE 'N'.
001920*            INTEIRO SEM SINAL - QUALQUER '-' NA ENTRADA VIRA
001930*            NULO
001940             88  CLI-UMAX-PRESENTE                  VALUE 'S'.
001950             88  CLI-UMAX-AUSENTE                   VALUE 'N'.
001960*        UMIDADE MIN - INTEIRO NAO-NEGATIVO
001970     03  CLI-UMID-MIN.
001980         05  CLI-UMIN-VAL      PIC 9(03)          VALUE ZEROS.
001990         05  CLI-UMIN-IND      PIC X(01)          VALUE 'N'.
002000*            MESMA REGRA DE SINAL DA UMIDADE MAXIMA ACIMA
002010             88  CLI-UMIN-PRESENTE                  VALUE 'S'.
002020             88  CLI-UMIN-AUSENTE                   VALUE 'N'.
002030*        UMIDADE RELATIVA - INTEIRO NAO-NEGATIVO
002040     03  CLI-UMIDADE.
002050         05  CLI-UMID-VAL      PIC 9(03)          VALUE ZEROS.
002060         05  CLI-UMID-IND      PIC X(01)          VALUE 'N'.
002070*            MESMA REGRA DE SINAL DA UMIDADE MAXIMA ACIMA
002080             88  CLI-UMID-PRESENTE                  VALUE 'S'.
002090             88  CLI-UMID-AUSENTE                   VALUE 'N'.
002100*        DIRECAO DO VENTO EM GRAUS - INTEIRO NAO-NEGATIVO
002110     03  CLI-VENTO-DIR.
002120         05  CLI-VDIR-VAL      PIC 9(03)          VALUE ZEROS.
002130         05  CLI-VDIR-IND      PIC X(01)          VALUE 'N'.
002140*            GRAUS DE 0 A 359 - VALIDACAO DE FAIXA NAO E FEITA
002150*            AQUI
002160             88  CLI-VDIR-PRESENTE                  VALUE 'S'.
002170             88  CLI-VDIR-AUSENTE                   VALUE 'N'.
002180*        RAJADA DE VENTO - FAMILIA NAO-NEGATIVA
002190     03  CLI-VENTO-RAJADA.
002200         05  CLI-VRAJ-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
002210         05  CLI-VRAJ-IND      PIC X(01)          VALUE 'N'.
002220*            VENTO NAO TEM SINAL NA PRATICA, MAS O CAMPO ADMITE
002230*            NEGATIVO
002240             88  CLI-VRAJ-PRESENTE                  VALUE 'S'.
002250             88  CLI-VRAJ-AUSENTE                   VALUE 'N'.
002260*        VELOCIDADE DO VENTO - FAMILIA NAO-NEGATIVA
002270     03  CLI-VENTO-VEL.
002280         05  CLI-VVEL-VAL      PIC S9(03)V9(01)   VALUE ZEROS.
002290         05  CLI-VVEL-IND      PIC X(01)          VALUE 'N'.
002300*            ULTIMO CAMPO DA FAMILIA NAO-NEGATIVA DO REGISTRO
002310*            DE CLIMA
002320             88  CLI-VVEL-PRESENTE                  VALUE 'S'.
002330             88  CLI-VVEL-AUSENTE                   VALUE 'N'.
002340     03  FILLER                PIC X(03)          VALUE SPACES.
002350*     
002360*    ---- COPIA MANUAL DO LAYOUT REJEIT (VER PGM_53-CP-REJEIT) --------
002370 FD  DDREJ
002380     BLOCK CONTAINS 0 RECORDS
002390     RECORDING MODE IS F.
002400 01  REG-REJEICAO.
002410     03  REJ-ARQUIVO           PIC X(44)     VALUE SPACES.
002420     03  REJ-NUM-REG           PIC 9(07)     VALUE ZEROS.
002430     03  REJ-MENSAGEM          PIC X(80)     VALUE SPACES.
002440     03  FILLER                PIC X(04)     VALUE SPACES.
002450*     
002460 FD  DDLOG
002470     BLOCK CONTAINS 0 RECORDS
002480     RECORDING MODE IS F.
002490 01  REG-LOG.
002500     03  LOG-TEXTO             PIC X(76).
002510     03  FILLER                PIC X(04)    VALUE SPACES.
002520*     
002530 WORKING-STORAGE SECTION.
002540*=======================*
002550 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
002560*     
002570*----------- ARCHIVOS ----------------------------------------------
002580 77  FS-CTRL                  PIC XX      VALUE SPACES.
002590*    '00' = LEITURA OK, '10' = FIM DE ARQUIVO (VER 88 ABAIXO)
002600     88  FS-CTRL-FIM                      VALUE '10'.
002610 77  FS-ENTRA                 PIC XX      VALUE SPACES.
002620     88  FS-ENTRA-FIM                     VALUE '10'.
002630*    CLIMA E REJ SO SAO GRAVADOS, NUNCA LIDOS NESTE PASSO
002640 77  FS-CLIMA                 PIC XX      VALUE SPACES.
002650*    DDREJ E DE ASSIGN DINAMICO (WS-NOME-REJ) - SO EXISTE QUANDO
002660*    A PRIMEIRA REJEICAO DO ARQUIVO OCORRE, VER 7000-GRAVAR-REJEICAO
002670 77  FS-REJ                   PIC XX      VALUE SPACES.
002680 77  FS-LOG                   PIC XX      VALUE SPACES.
002690*    NOME DO ARQUIVO DE ENTRADA CORRENTE, TIRADO DE CTRL-NOME-ARQ
002700 77  WS-NOME-ARQ               PIC X(44)  VALUE SPACES.
002710*    NOME DO ARQUIVO DE REJEICAO, MONTADO EM 7000-GRAVAR-REJEICAO
002720 77  WS-NOME-REJ               PIC X(48)  VALUE SPACES.
002730*    NOME BASE (SEM SUFIXO) USADO PARA MONTAR WS-NOME-REJ
002740 77  WS-NOME-BASE              PIC X(44)  VALUE SPACES.
002750 77  WS-REJ-ABERTO             PIC X(01)  VALUE 'N'.
002760     88  REJ-ESTA-ABERTO                  VALUE 'S'.
002770     88  REJ-ESTA-FECHADO                 VALUE 'N'.
002780 77  WS-ABORTAR-LOTE           PIC X(01)  VALUE 'N'.
002790     88  ABORTAR-O-LOTE                   VALUE 'S'.
002800*     
002810*----------- CONTADORES E INDICES (COMP) ---------------------------
002820*    ARQ-TOTAL/PROC/REST SO ALIMENTAM O DISPLAY DE ACOMPANHAMENTO
002830 77  WS-QTD-ARQ-TOTAL          PIC 9(04)  COMP  VALUE ZEROS.
002840 77  WS-QTD-ARQ-PROC           PIC 9(04)  COMP  VALUE ZEROS.
002850 77  WS-QTD-ARQ-REST           PIC 9(04)  COMP  VALUE ZEROS.
002860*    WS-IDX-CAB PERCORRE AS 8 LINHAS DO CABECALHO; WS-IDX E USADO
002870*    NA CONFERENCIA DE TITULOS (2350/2360)
002880 77  WS-IDX-CAB                PIC 9(02)  COMP  VALUE ZEROS.
002890 77  WS-IDX                    PIC 9(04)  COMP  VALUE ZEROS.
002900*    QTD-VALIDOS/REJEITADOS SAO OS TOTAIS DO PASSO INTEIRO (LOTE);
002910*    WS-NUM-REG-ARQ E O NUMERO DA LINHA DE DETALHE DENTRO DO ARQUIVO
002920*    ATUAL, USADO NO REJ PARA APONTAR A LINHA REJEITADA
002930 77  WS-QTD-VALIDOS            PIC 9(07)  COMP  VALUE ZEROS.
002940 77  WS-QTD-REJEITADOS         PIC 9(07)  COMP  VALUE ZEROS.
002950 77  WS-NUM-REG-ARQ            PIC 9(07)  COMP  VALUE ZEROS.
002960*    CAMPO DE EDICAO SO PARA AS MENSAGENS NUMERICAS DO DDLOG
002970 77  WS-QTD-EDIT               PIC ZZZZZZ9.
002980*     
002990*----------- LAYOUT DA LINHA DE CABECALHO (VER PGM_50-CP-CABECA) ----
003000 77  WS-ROTULO-LIDO            PIC X(20)  VALUE SPACES.
003010 77  WS-VALOR-LIDO             PIC X(60)  VALUE SPACES.
003020*    CODIGO WMO TIRADO DA LINHA 4 DO CABECALHO (VER 2250) - ANEXADO
003030*    A TODO REGISTRO DE DETALHE DESTE ARQUIVO EM 5000-CONVERTER
003040 77  WS-CODIGO-ATUAL           PIC X(04)  VALUE SPACES.
003050*----------- AREA DE TRABALHO PARA NORMALIZACAO DE MAIUSCULAS -------
003060 77  WS-MINUSCULAS   PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
003070 77  WS-MAIUSCULAS   PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003080*     
003090*----------- CONJUNTO PADRAO DE TITULOS DE COLUNA (LINHA 9) ---------
003100*    OS 19 TITULOS ABAIXO PRECISAM APARECER, NESTA ORDEM EXATA, NA
003110*    LINHA 9 DE TODOS OS ARQUIVOS DO LOTE - VER 2300/2350/2360
003120 01  WS-TAB-TITULOS-DADOS.
003130*    1A COLUNA - CORRESPONDE A DET-DATA-TXT
003140     03  FILLER  PIC X(30)  VALUE 'DATA'.
003150*    2A COLUNA - CORRESPONDE A DET-HORA-TXT
003160     03  FILLER  PIC X(30)  VALUE 'HORA UTC'.
003170*    3A COLUNA - CORRESPONDE A DET-PRECIP-TXT
003180     03  FILLER  PIC X(30)  VALUE 'PRECIPITACAO'.
003190*    4A COLUNA - CORRESPONDE A DET-PRESSAO-TXT
003200     03  FILLER  PIC X(30)  VALUE 'PRESSAO'.
003210*    5A COLUNA - CORRESPONDE A DET-PRESSAO-MAX-TXT
003220     03  FILLER  PIC X(30)  VALUE 'PRESSAO MAX'.
003230*    6A COLUNA - CORRESPONDE A DET-PRESSAO-MIN-TXT
003240     03  FILLER  PIC X(30)  VALUE 'PRESSAO MIN'.
003250*    7A COLUNA - CORRESPONDE A DET-RADIACAO-TXT
003260     03  FILLER  PIC X(30)  VALUE 'RADIACAO'.
003270*    8A COLUNA - CORRESPONDE A DET-TEMP-SECA-TXT
003280     03  FILLER  PIC X(30)  VALUE 'TEMP BULBO SECO'.
003290*    9A COLUNA - CORRESPONDE A DET-TEMP-ORVA-TXT
003300     03  FILLER  PIC X(30)  VALUE 'TEMP PONTO ORVALHO'.
003310*    10A COLUNA - CORRESPONDE A DET-TEMP-MAX-TXT
003320     03  FILLER  PIC X(30)  VALUE 'TEMP MAX'.
003330*    11A COLUNA - CORRESPONDE A DET-TEMP-MIN-TXT
003340     03  FILLER  PIC X(30)  VALUE 'TEMP MIN'.
003350*    12A COLUNA - CORRESPONDE A DET-TORVA-MAX-TXT
003360     03  FILLER  PIC X(30)  VALUE 'TEMP ORVALHO MAX'.
003370*    13A COLUNA - CORRESPONDE A DET-TORVA-MIN-TXT
003380     03  FILLER  PIC X(30)  VALUE 'TEMP ORVALHO MIN'.
003390*    14A COLUNA - CORRESPONDE A DET-UMID-MAX-TXT
003400     03  FILLER  PIC X(30)  VALUE 'UMID MAX'.
003410*    15A COLUNA - CORRESPONDE A DET-UMID-MIN-TXT
003420     03  FILLER  PIC X(30)  VALUE 'UMID MIN'.
003430*    16A COLUNA - CORRESPONDE A DET-UMID-TXT
003440     03  FILLER  PIC X(30)  VALUE 'UMIDADE'.
003450*    17A COLUNA - CORRESPONDE A DET-VENTO-DIR-TXT
003460     03  FILLER  PIC X(30)  VALUE 'VENTO DIRECAO'.
003470*    18A COLUNA - CORRESPONDE A DET-VENTO-RAJ-TXT
003480     03  FILLER  PIC X(30)  VALUE 'VENTO RAJADA MAX'.
003490*    19A COLUNA, ULTIMA - CORRESPONDE A DET-VENTO-VEL-TXT
003500     03  FILLER  PIC X(30)  VALUE 'VENTO VELOCIDADE'.
003510 01  WS-TAB-TITULOS REDEFINES WS-TAB-TITULOS-DADOS.
003520     03  WS-TITULO-PADRAO OCCURS 19 TIMES PIC X(30).
003530*     
003540*    19 TITULOS LIDOS DO ARQUIVO CORRENTE (LINHA 9) - CADA UM E
003550*    PROCURADO NA TABELA PADRAO ACIMA, SEM DEPENDER DE ORDEM
003560 01  WS-TAB-TITULOS-ARQ.
003570     03  WS-TITULO-LIDO OCCURS 19 TIMES PIC X(30).
003580     03  FILLER                PIC X(01)   VALUE SPACE.
003590*    QTD-TITULOS-OK CONTA QUANTOS DOS 19 TITULOS LIDOS BATERAM COM O
003600*    PADRAO - SE NAO FOR 19 NO FINAL, O LOTE E ABORTADO EM 2300
003610 77  WS-QTD-TITULOS-OK         PIC 9(02)  COMP  VALUE ZEROS.
003620 77  WS-IDX3                   PIC 9(02)  COMP  VALUE ZEROS.
003630 77  WS-ACHOU-TITULO           PIC X(01)  VALUE 'N'.
003640     88  ACHOU-O-TITULO                   VALUE 'S'.
003650*     
003660*----------- LINHA DE DETALHE BRUTA (VER PGM_52-CP-CLIMA) -----------
003670*    OS 19 CAMPOS TEXTO ABAIXO SAO PREENCHIDOS PELO UNSTRING DE
003680*    3000-LER-DETALHE, NA MESMA ORDEM DAS COLUNAS DO ARQUIVO DE
003690*    ENTRADA - AINDA CRUS, SEM CONVERSAO DE TIPO
003700 01  WS-DETALHE-BRUTO.
003710*        DATA DA OBSERVACAO, FORMATO AAAA/MM/DD
003720     03  DET-DATA-TXT          PIC X(10)     VALUE SPACES.
003730*        HORA UTC DA OBSERVACAO, FORMATO HHMM UTC
003740     03  DET-HORA-TXT          PIC X(12)     VALUE SPACES.
003750*        PRECIPITACAO, FAMILIA NAO-NEGATIVA
003760     03  DET-PRECIP-TXT        PIC X(10)     VALUE SPACES.
003770*        PRESSAO ATMOSFERICA, NAO USADA NA SAIDA (SO AS DERIVADAS)
003780     03  DET-PRESSAO-TXT       PIC X(10)     VALUE SPACES.
003790*        PRESSAO MAXIMA, FAMILIA NAO-NEGATIVA
003800     03  DET-PRESSAO-MAX-TXT   PIC X(10)     VALUE SPACES.
003810*        PRESSAO MINIMA, FAMILIA NAO-NEGATIVA
003820     03  DET-PRESSAO-MIN-TXT   PIC X(10)     VALUE SPACES.
003830*        RADIACAO SOLAR, FAMILIA NAO-NEGATIVA
003840     03  DET-RADIACAO-TXT      PIC X(10)     VALUE SPACES.
003850*        TEMPERATURA BULBO SECO, FAMILIA TEMPERATURA
003860     03  DET-TEMP-SECA-TXT     PIC X(10)     VALUE SPACES.
003870*        TEMPERATURA PONTO DE ORVALHO, FAMILIA TEMPERATURA
003880     03  DET-TEMP-ORVA-TXT     PIC X(10)     VALUE SPACES.
003890*        TEMPERATURA MAXIMA, FAMILIA TEMPERATURA
003900     03  DET-TEMP-MAX-TXT      PIC X(10)     VALUE SPACES.
003910*        TEMPERATURA MINIMA, FAMILIA TEMPERATURA
003920     03  DET-TEMP-MIN-TXT      PIC X(10)     VALUE SPACES.
003930*        TEMPERATURA ORVALHO MAXIMA, FAMILIA TEMPERATURA
003940     03  DET-TORVA-MAX-TXT     PIC X(10)     VALUE SPACES.
003950*        TEMPERATURA ORVALHO MINIMA, FAMILIA TEMPERATURA
003960     03  DET-TORVA-MIN-TXT     PIC X(10)     VALUE SPACES.
003970*        UMIDADE MAXIMA, INTEIRO NAO-NEGATIVO
003980     03  DET-UMID-MAX-TXT      PIC X(06)     VALUE SPACES.
003990*        UMIDADE MINIMA, INTEIRO NAO-NEGATIVO
004000     03  DET-UMID-MIN-TXT      PIC X(06)     VALUE SPACES.
004010*        UMIDADE RELATIVA, INTEIRO NAO-NEGATIVO
004020     03  DET-UMID-TXT          PIC X(06)     VALUE SPACES.
004030*        DIRECAO DO VENTO EM GRAUS, INTEIRO NAO-NEGATIVO
004040     03  DET-VENTO-DIR-TXT     PIC X(06)     VALUE SPACES.
004050*        RAJADA DE VENTO, FAMILIA NAO-NEGATIVA
004060     03  DET-VENTO-RAJ-TXT     PIC X(10)     VALUE SPACES.
004070*        VELOCIDADE DO VENTO, FAMILIA NAO-NEGATIVA
004080     03  DET-VENTO-VEL-TXT     PIC X(10)     VALUE SPACES.
004090     03  FILLER                PIC X(20)     VALUE SPACES.
004100*     
004110 77  WS-REGISTRO-VALIDO        PIC X(01)  VALUE 'S'.
004120     88  REGISTRO-E-VALIDO                 VALUE 'S'.
004130*    MONTADA PELO PRIMEIRO TESTE QUE FALHAR EM 4000-VALIDAR-DETALHE
004140 77  WS-MSG-REJEICAO           PIC X(80)  VALUE SPACES.
004150*     
004160*----------- AREA DE TRABALHO PARA VALIDACAO DE DATA ----------------
004170*    AREA DE TRABALHO DE 4100-VALIDAR-DATA - TXT SAO OS PEDACOS
004180*    QUEBRADOS PELO UNSTRING, NUM AS VERSOES JA CONVERTIDAS
004190 77  WS-DATA-ANO-TXT           PIC X(04)  VALUE SPACES.
004200 77  WS-DATA-MES-TXT           PIC X(02)  VALUE SPACES.
004210 77  WS-DATA-DIA-TXT           PIC X(02)  VALUE SPACES.
004220 77  WS-DATA-ANO-NUM           PIC 9(04)  VALUE ZEROS.
004230 77  WS-DATA-MES-NUM           PIC 9(02)  VALUE ZEROS.
004240 77  WS-DATA-DIA-NUM           PIC 9(02)  VALUE ZEROS.
004250 77  WS-DATA-VALIDA            PIC X(01)  VALUE 'S'.
004260     88  DATA-E-VALIDA                    VALUE 'S'.
004270*    RESTOS DAS DIVISOES POR 4/100/400 - REGRA CLASSICA DE ANO
004280*    BISSEXTO (DIVISIVEL POR 4 E (NAO POR 100 OU POR 400))
004290 77  WS-RESTO-ANO4             PIC 9(04)  COMP  VALUE ZEROS.
004300 77  WS-RESTO-ANO100           PIC 9(04)  COMP  VALUE ZEROS.
004310 77  WS-RESTO-ANO400           PIC 9(04)  COMP  VALUE ZEROS.
004320 77  WS-DIAS-MAX-MES           PIC 9(02)  VALUE ZEROS.
004330*     
004340*    QUANTIDADE DE DIAS DE CADA MES (FEVEREIRO AJUSTADO PARA 29 EM
004350*    ANO BISSEXTO, VER 4100-VALIDAR-DATA)
004360 01  WS-TAB-DIAS-MES-DADOS.
004370*    JANEIRO
004380     03  FILLER  PIC 9(02)  VALUE 31.
004390*    FEVEREIRO - AJUSTADO PARA 29 QUANDO O ANO E BISSEXTO
004400     03  FILLER  PIC 9(02)  VALUE 28.
004410*    MARCO
004420     03  FILLER  PIC 9(02)  VALUE 31.
004430*    ABRIL
004440     03  FILLER  PIC 9(02)  VALUE 30.
004450*    MAIO
004460     03  FILLER  PIC 9(02)  VALUE 31.
004470*    JUNHO
004480     03  FILLER  PIC 9(02)  VALUE 30.
004490*    JULHO
004500     03  FILLER  PIC 9(02)  VALUE 31.
004510*    AGOSTO
004520     03  FILLER  PIC 9(02)  VALUE 31.
004530*    SETEMBRO
004540     03  FILLER  PIC 9(02)  VALUE 30.
004550*    OUTUBRO
004560     03  FILLER  PIC 9(02)  VALUE 31.
004570*    NOVEMBRO
004580     03  FILLER  PIC 9(02)  VALUE 30.
004590*    DEZEMBRO
004600     03  FILLER  PIC 9(02)  VALUE 31.
004610 01  WS-TAB-DIAS-MES REDEFINES WS-TAB-DIAS-MES-DADOS.
004620     03  WS-DIAS-DO-MES OCCURS 12 TIMES PIC 9(02).
004630*     
004640*----------- AREA DE TRABALHO PARA VALIDACAO DE HORA ----------------
004650*    TOKEN E O HHMM ANTES DO ESPACO, RESTO E O LITERAL 'UTC' QUE
004660*    DEVE SEGUI-LO - VER 4200-VALIDAR-HORA
004670 77  WS-HORA-TOKEN             PIC X(06)  VALUE SPACES.
004680 77  WS-HORA-RESTO             PIC X(06)  VALUE SPACES.
004690 77  WS-HORA-HH-NUM            PIC 9(02)  VALUE ZEROS.
004700 77  WS-HORA-MM-NUM            PIC 9(02)  VALUE ZEROS.
004710 77  WS-HORA-VALIDA            PIC X(01)  VALUE 'S'.
004720     88  HORA-E-VALIDA                    VALUE 'S'.
004730*     
004740*----------- AREA DE TRABALHO PARA CONVERSAO DE CAMPOS DECIMAIS -----
004750*    AREA GENERICA REUTILIZADA PELAS 12 CONVERSOES DECIMAIS DE
004760*    5000-CONVERTER-CAMPOS - WS-DEC-NEGOK DECIDE SE O NEGATIVO E
004770*    MANTIDO (FAMILIA TEMPERATURA) OU VIRA NULO (DEMAIS MEDIDAS)
004780 77  WS-DEC-BRUTO              PIC X(10)  VALUE SPACES.
004790 77  WS-DEC-NEGOK              PIC X(01)  VALUE 'N'.
004800 77  WS-DEC-SINAL              PIC X(01)  VALUE '+'.
004810 77  WS-DEC-INT-TXT            PIC X(06)  VALUE SPACES.
004820 77  WS-DEC-DEC-TXT            PIC X(04)  VALUE SPACES.
004830 77  WS-DEC-INT-NUM            PIC 9(05)  COMP  VALUE ZEROS.
004840 77  WS-DEC-DEC-NUM            PIC 9(01)  COMP  VALUE ZEROS.
004850 77  WS-DEC-RESULTADO          PIC S9(05)V9(01) COMP VALUE ZEROS.
004860 77  WS-DEC-IND-RESULT         PIC X(01)  VALUE 'N'.
004870     88  DEC-TEM-VALOR                    VALUE 'S'.
004880*     
004890*----------- AREA DE TRABALHO PARA CONVERSAO DE CAMPOS INTEIROS -----
004900*    AREA GENERICA DAS 4 CONVERSOES INTEIRAS (SEMPRE NAO-NEGATIVAS)
004910*    DE 5000-CONVERTER-CAMPOS
004920 77  WS-INT-BRUTO              PIC X(06)  VALUE SPACES.
004930 77  WS-INT-NUM                PIC 9(03)  COMP  VALUE ZEROS.
004940 77  WS-INT-IND-RESULT         PIC X(01)  VALUE 'N'.
004950     88  INT-TEM-VALOR                    VALUE 'S'.
004960*     
004970 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
004980*     
004990 LINKAGE SECTION.
005000*----------- AREA DE COMUNICACAO RECEBIDA DO PGMETLPP - DATA DO ---
005010*----------- LOTE (NAO USADA NA VALIDACAO DE CLIMA, MAS RECEBIDA --
005020*----------- PARA MANTER O MESMO PROTOCOLO DE CALL DAS DEMAIS -----
005030*----------- ETAPAS DO LOTE) --------------------------------------
005040 01  LK-COMUNICACAO.
005050     03  LK-DATA-LOTE          PIC 9(08).
005060*     
005070 PROCEDURE DIVISION USING LK-COMUNICACAO.
005080*     
005090 MAIN-PROGRAM-I.
005100*     
005110*    ABRE OS ARQUIVOS DE CONTROLE E SAIDA DO LOTE. SE A ABERTURA
005120*    FALHAR NADA MAIS RODA - O SINALIZADOR ABORTAR-O-LOTE E CHECADO
005130*    LOGO ABAIXO ANTES DE QUALQUER OUTRO PASSO.
005140     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F.
005150     IF NOT ABORTAR-O-LOTE
005160*        CONTAGEM PRELIMINAR DOS ARQUIVOS DO LOTE (PRECISA REABRIR
005170*        DDCTRL DEPOIS, POIS A LEITURA DE CONTAGEM CONSOME O ARQUIVO)
005180         PERFORM 1050-CONTAR-ARQ-I THRU 1050-CONTAR-ARQ-F
005190*        UM PASSE POR CADA ARQUIVO LISTADO EM DDCTRL
005200         PERFORM 2000-LER-CTRL-I   THRU 2000-LER-CTRL-F
005210             UNTIL FS-CTRL-FIM OR ABORTAR-O-LOTE
005220         IF NOT ABORTAR-O-LOTE
005230*            LOTE SEM NENHUM REGISTRO VALIDO E TRATADO COMO ERRO
005240             IF WS-QTD-VALIDOS = ZERO
005250                 DISPLAY '* NENHUM REGISTRO CLIMATICO VALIDO FOI GRAVADO'
005260                 MOVE 'NENHUM REGISTRO VALIDO EM TODOS OS ARQUIVOS'
005270                     TO LOG-TEXTO
005280                 WRITE REG-LOG
005290                 MOVE 9999 TO RETURN-CODE
005300             ELSE
005310*                LOG COM O TOTAL DE REGISTROS GRAVADOS NO PASSO
005320                 MOVE WS-QTD-VALIDOS TO WS-QTD-EDIT
005330                 MOVE SPACES TO LOG-TEXTO
005340                 STRING 'REGISTROS CLIMATICOS GRAVADOS: ' DELIMITED BY SIZE
005350                         WS-QTD-EDIT                       DELIMITED BY SIZE
005360                         INTO LOG-TEXTO
005370                 WRITE REG-LOG
005380*                LOG COM O TOTAL DE REGISTROS REJEITADOS NO PASSO
005390                 MOVE WS-QTD-REJEITADOS TO WS-QTD-EDIT
005400                 MOVE SPACES TO LOG-TEXTO
005410                 STRING 'REGISTROS CLIMATICOS REJEITADOS: ' DELIMITED BY SIZE
005420                         WS-QTD-EDIT                         DELIMITED BY SIZE
005430                         INTO LOG-TEXTO
005440                 WRITE REG-LOG
005450             END-IF
005460         ELSE
005470*            CABECALHO OU TITULOS DIVERGENTES ABORTARAM O LOTE
005480*            DENTRO DE 2000-LER-CTRL - O ERRO JA FOI EXIBIDO NA
005490*            PROPRIA ROTINA QUE FALHOU
005500             MOVE 9999 TO RETURN-CODE
005510         END-IF
005520     ELSE
005530*        DDCTRL NAO ABRIU - NEM CHEGA A CONTAR OU PROCESSAR ARQUIVOS
005540         MOVE 9999 TO RETURN-CODE
005550     END-IF.
005560     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
005570*     
005580*    RETURN-CODE JA FOI POSICIONADO ANTES DESTE PONTO SE ALGUMA
005590*    ETAPA DO PASSO FALHOU
005600 MAIN-PROGRAM-F. GOBACK.
005610*     
005620*------------------------------------------------------------------
005630*    ABERTURA DOS ARQUIVOS FIXOS DO PASSO - DDCTRL (LISTA DE
005640*    ARQUIVOS A PROCESSAR), DDCLIMA (SAIDA VALIDADA) E DDLOG
005650*    (LOG DE PROGRESSO). DDENTRA E DDREJ SAO ABERTOS MAIS TARDE,
005660*    UM DE CADA VEZ, POR ARQUIVO DE ENTRADA DO LOTE.
005670 1000-INICIO-I.
005680*     
005690     OPEN INPUT DDCTRL.
005700     IF FS-CTRL NOT = '00'
005710         DISPLAY '* ERRO NA ABERTURA DE DDCTRL = ' FS-CTRL
005720         MOVE 'S' TO WS-ABORTAR-LOTE
005730     ELSE
005740         OPEN OUTPUT DDCLIMA
005750         OPEN OUTPUT DDLOG
005760     END-IF.
005770*     
005780 1000-INICIO-F. EXIT.
005790*     
005800*------------------------------------------------------------------
005810*    CONTA QUANTOS ARQUIVOS EXISTEM NO LOTE, SO PARA PODER EXIBIR
005820*    'ARQUIVOS RESTANTES' NO DISPLAY DE PROGRESSO DE 2000-LER-CTRL-I.
005830*    DDCTRL PRECISA SER FECHADO E REABERTO PARA VOLTAR AO INICIO,
005840*    POIS O ARQUIVO E SEQUENCIAL E NAO ADMITE REPOSICIONAMENTO.
005850 1050-CONTAR-ARQ-I.
005860*     
005870     PERFORM 1060-CONTAR-UM-I THRU 1060-CONTAR-UM-F
005880         UNTIL FS-CTRL-FIM.
005890*    A CONTAGEM PRELIMINAR NAO SERVE PARA NADA ALEM DO DISPLAY DE
005900*    PROGRESSO - NAO ALIMENTA REGRA DE NEGOCIO ALGUMA
005910     CLOSE DDCTRL.
005920     OPEN INPUT DDCTRL.
005930     IF FS-CTRL NOT = '00'
005940         DISPLAY '* ERRO NA REABERTURA DE DDCTRL = ' FS-CTRL
005950         MOVE 'S' TO WS-ABORTAR-LOTE
005960     END-IF.
005970*     
005980 1050-CONTAR-ARQ-F. EXIT.
005990*     
006000*    LE E DESCARTA UMA LINHA DE DDCTRL, SO PARA CONTAR - O
006010*    PROCESSAMENTO REAL DO ARQUIVO ACONTECE DEPOIS, NA SEGUNDA
006020*    PASSADA FEITA POR 2000-LER-CTRL-I.
006030 1060-CONTAR-UM-I.
006040*     
006050     READ DDCTRL INTO REG-CTRL
006060     IF FS-CTRL NOT = '00'
006070         GO TO 1060-CONTAR-UM-F
006080     END-IF
006090     ADD 1 TO WS-QTD-ARQ-TOTAL.
006100*     
006110 1060-CONTAR-UM-F. EXIT.
006120*     
006130*------------------------------------------------------------------
006140*    LACO PRINCIPAL DO PASSO - UMA VOLTA POR ARQUIVO LISTADO EM
006150*    DDCTRL. O DISPLAY DE PROGRESSO USA A CONTAGEM PRELIMINAR
006160*    FEITA EM 1050-CONTAR-ARQ-I PARA MOSTRAR QUANTOS FALTAM.
006170 2000-LER-CTRL-I.
006180*     
006190     READ DDCTRL INTO REG-CTRL
006200     IF FS-CTRL NOT = '00'
006210         GO TO 2000-LER-CTRL-F
006220     END-IF
006230     ADD 1 TO WS-QTD-ARQ-PROC
006240     COMPUTE WS-QTD-ARQ-REST = WS-QTD-ARQ-TOTAL - WS-QTD-ARQ-PROC
006250     DISPLAY '* PROCESSANDO ' CTRL-NOME-ARQ
006260             ' - ARQUIVOS RESTANTES APOS ESTE: ' WS-QTD-ARQ-REST
006270     PERFORM 2100-PROCESSAR-UM-ARQ-I THRU 2100-PROCESSAR-UM-ARQ-F.
006280*     
006290 2000-LER-CTRL-F. EXIT.
006300*     
006310*------------------------------------------------------------------
006320*    ABRE UM ARQUIVO DE ENTRADA DO LOTE E CONDUZ O SEU CICLO
006330*    COMPLETO - CABECALHO, TITULOS DE COLUNA E DETALHE. O CONTADOR
006340*    DE LINHA (WS-NUM-REG-ARQ) E O SINALIZADOR DE REJEICAO ABERTA
006350*    SAO REINICIADOS A CADA ARQUIVO, POIS SAO POR ARQUIVO E NAO
006360*    ACUMULAM ENTRE OS ARQUIVOS DO LOTE.
006370 2100-PROCESSAR-UM-ARQ-I.
006380*     
006390*    O SINALIZADOR DE REJEICAO ABERTA E O CONTADOR DE LINHA SAO
006400*    ZERADOS AQUI PORQUE VALEM SO PARA O ARQUIVO CORRENTE
006410     MOVE CTRL-NOME-ARQ TO WS-NOME-ARQ.
006420     MOVE 'N' TO WS-REJ-ABERTO.
006430     MOVE ZEROS TO WS-NUM-REG-ARQ.
006440     OPEN INPUT DDENTRA.
006450     IF FS-ENTRA NOT = '00'
006460         DISPLAY '* ERRO NA ABERTURA DE ' WS-NOME-ARQ ' = ' FS-ENTRA
006470         MOVE 'S' TO WS-ABORTAR-LOTE
006480     ELSE
006490*        SE O CABECALHO OU OS TITULOS FALHAREM O LOTE E ABORTADO E
006500*        O DETALHE SEQUER CHEGA A SER LIDO PARA ESTE ARQUIVO
006510         PERFORM 2200-PULAR-CABECALHO-I THRU 2200-PULAR-CABECALHO-F
006520         IF NOT ABORTAR-O-LOTE
006530             PERFORM 2300-LER-TITULOS-I THRU 2300-LER-TITULOS-F
006540             IF NOT ABORTAR-O-LOTE
006550                 PERFORM 3000-LER-DETALHE-I THRU 3000-LER-DETALHE-F
006560                     UNTIL FS-ENTRA-FIM
006570             END-IF
006580         END-IF
006590         CLOSE DDENTRA
006600*        DDREJ SO EXISTIU SE ALGUM REGISTRO DESTE ARQUIVO FOI
006610*        REJEITADO - FECHA SOMENTE NESSE CASO
006620         IF REJ-ESTA-ABERTO
006630             CLOSE DDREJ
006640         END-IF
006650     END-IF.
006660*     
006670 2100-PROCESSAR-UM-ARQ-F. EXIT.
006680*     
006690*------------------------------------------------------------------
006700*    PULA AS 8 LINHAS DO CABECALHO, GUARDANDO O CODIGO WMO (LINHA 4,
006710*    ROTULO CODIGO (WMO):) PARA ANEXAR A CADA REGISTRO DE DETALHE.
006720*------------------------------------------------------------------
006730 2200-PULAR-CABECALHO-I.
006740*     
006750     MOVE 1 TO WS-IDX-CAB.
006760     PERFORM 2250-LER-UMA-LINHA-CAB-I THRU 2250-LER-UMA-LINHA-CAB-F
006770         UNTIL WS-IDX-CAB > 8 OR ABORTAR-O-LOTE.
006780*     
006790 2200-PULAR-CABECALHO-F. EXIT.
006800*     
006810 2250-LER-UMA-LINHA-CAB-I.
006820*     
006830     READ DDENTRA INTO REG-ENTRA
006840     IF FS-ENTRA NOT = '00'
006850         DISPLAY '* CABECALHO INCOMPLETO EM ' WS-NOME-ARQ
006860         MOVE 'S' TO WS-ABORTAR-LOTE
006870         GO TO 2250-LER-UMA-LINHA-CAB-F
006880     END-IF
006890*    A LINHA 4 DO CABECALHO E O ROTULO 'CODIGO (WMO):' - O VALOR
006900*    APOS OS DOIS-PONTOS E O CODIGO DA ESTACAO, USADO PARA ANEXAR
006910*    A TODOS OS REGISTROS DE DETALHE DESTE ARQUIVO
006920     IF WS-IDX-CAB = 4
006930         UNSTRING REG-ENTRA DELIMITED BY ':'
006940             INTO WS-ROTULO-LIDO WS-VALOR-LIDO
006950         MOVE WS-VALOR-LIDO(1:4) TO WS-CODIGO-ATUAL
006960     END-IF.
006970*    AS DEMAIS 7 LINHAS DO CABECALHO (NOME DA ESTACAO, REGIAO,
006980*    ETC) NAO SAO USADAS POR ESTE PROGRAMA - SO PGMESTCO AS LE
006990     ADD 1 TO WS-IDX-CAB.
007000*     
007010 2250-LER-UMA-LINHA-CAB-F. EXIT.
007020*     
007030*------------------------------------------------------------------
007040*    LE A LINHA 9 (TITULOS DE COLUNA) E CONFERE O CONJUNTO CONTRA O
007050*    PADRAO DE 19 COLUNAS - COMPARA-SE SEMPRE CONTRA O PADRAO FIXO,
007060*    NUNCA CONTRA O ARQUIVO ANTERIOR, PARA QUE UM ARQUIVO DEFEITUOSO
007070*    NO COMECO DO LOTE NAO CONTAMINE A REFERENCIA DE COMPARACAO.
007080*------------------------------------------------------------------
007090 2300-LER-TITULOS-I.
007100*     
007110     READ DDENTRA INTO REG-ENTRA
007120     IF FS-ENTRA NOT = '00'
007130         DISPLAY '* LINHA DE TITULOS AUSENTE EM ' WS-NOME-ARQ
007140         MOVE 'S' TO WS-ABORTAR-LOTE
007150         GO TO 2300-LER-TITULOS-F
007160     END-IF
007170     UNSTRING REG-ENTRA DELIMITED BY ';'
007180         INTO WS-TITULO-LIDO(1)  WS-TITULO-LIDO(2)  WS-TITULO-LIDO(3)
007190              WS-TITULO-LIDO(4)  WS-TITULO-LIDO(5)  WS-TITULO-LIDO(6)
007200              WS-TITULO-LIDO(7)  WS-TITULO-LIDO(8)  WS-TITULO-LIDO(9)
007210              WS-TITULO-LIDO(10) WS-TITULO-LIDO(11) WS-TITULO-LIDO(12)
007220              WS-TITULO-LIDO(13) WS-TITULO-LIDO(14) WS-TITULO-LIDO(15)
007230              WS-TITULO-LIDO(16) WS-TITULO-LIDO(17) WS-TITULO-LIDO(18)
007240              WS-TITULO-LIDO(19).
007250     MOVE ZEROS TO WS-QTD-TITULOS-OK.
007260     MOVE 1 TO WS-IDX3.
007270     PERFORM 2350-CONFERIR-TITULO-I THRU 2350-CONFERIR-TITULO-F
007280         UNTIL WS-IDX3 > 19.
007290     IF WS-QTD-TITULOS-OK NOT = 19
007300         DISPLAY '* CONJUNTO DE TITULOS DIVERGENTE EM ' WS-NOME-ARQ
007310         MOVE 'S' TO WS-ABORTAR-LOTE
007320         MOVE 'SUBLISTS DO NOT HAVE THE SAME ELEMENTS' TO LOG-TEXTO
007330         WRITE REG-LOG
007340     END-IF.
007350*     
007360 2300-LER-TITULOS-F. EXIT.
007370*     
007380*    PROCURA O TITULO LIDO NA POSICAO WS-IDX3 EM QUALQUER POSICAO
007390*    DO PADRAO - A ORDEM DAS COLUNAS NO ARQUIVO NAO PRECISA SER A
007400*    MESMA DO PADRAO, SO O CONJUNTO DE 19 TITULOS PRECISA BATER
007410 2350-CONFERIR-TITULO-I.
007420*     
007430     MOVE 'N' TO WS-ACHOU-TITULO.
007440     MOVE 1 TO WS-IDX.
007450     PERFORM 2360-COMPARAR-PADRAO-I THRU 2360-COMPARAR-PADRAO-F
007460         UNTIL WS-IDX > 19 OR ACHOU-O-TITULO.
007470     IF ACHOU-O-TITULO
007480         ADD 1 TO WS-QTD-TITULOS-OK
007490     END-IF.
007500*    AVANCA PARA O PROXIMO TITULO LIDO, INDEPENDENTE DE TER
007510*    ACHADO CORRESPONDENCIA OU NAO
007520     ADD 1 TO WS-IDX3.
007530*     
007540 2350-CONFERIR-TITULO-F. EXIT.
007550*     
007560*    COMPARACAO DE UM PAR DE TITULOS - QUANDO BATE, MARCA E A
007570*    VOLTA DE 2350 PARA - A BUSCA NAO PRECISA VARRER O RESTO
007580 2360-COMPARAR-PADRAO-I.
007590*     
007600     IF WS-TITULO-LIDO(WS-IDX3) = WS-TITULO-PADRAO(WS-IDX)
007610         MOVE 'S' TO WS-ACHOU-TITULO
007620     END-IF.
007630*    PERCORRE O PADRAO DA PRIMEIRA A ULTIMA POSICAO ATE ACHAR
007640*    OU ESGOTAR AS 19 ENTRADAS
007650     ADD 1 TO WS-IDX.
007660*     
007670 2360-COMPARAR-PADRAO-F. EXIT.
007680*     
007690*------------------------------------------------------------------
007700 3000-LER-DETALHE-I.
007710*     
007720     READ DDENTRA INTO REG-ENTRA
007730     IF FS-ENTRA NOT = '00'
007740         GO TO 3000-LER-DETALHE-F
007750     END-IF
007760*    A NUMERACAO DA LINHA DE DETALHE E POR ARQUIVO (REINICIADA EM
007770*    2100-PROCESSAR-UM-ARQ-I) - E ELA QUE VAI PARA O LOG DE REJEICAO
007780     ADD 1 TO WS-NUM-REG-ARQ
007790     UNSTRING REG-ENTRA DELIMITED BY ';'
007800         INTO DET-DATA-TXT        DET-HORA-TXT       DET-PRECIP-TXT
007810              DET-PRESSAO-TXT     DET-PRESSAO-MAX-TXT DET-PRESSAO-MIN-TXT
007820              DET-RADIACAO-TXT    DET-TEMP-SECA-TXT  DET-TEMP-ORVA-TXT
007830              DET-TEMP-MAX-TXT    DET-TEMP-MIN-TXT   DET-TORVA-MAX-TXT
007840              DET-TORVA-MIN-TXT   DET-UMID-MAX-TXT   DET-UMID-MIN-TXT
007850              DET-UMID-TXT        DET-VENTO-DIR-TXT  DET-VENTO-RAJ-TXT
007860              DET-VENTO-VEL-TXT.
007870     PERFORM 4000-VALIDAR-DETALHE-I THRU 4000-VALIDAR-DETALHE-F
007880*    SO CONVERTE E GRAVA SE PASSOU EM TODAS AS VALIDACOES - CAMPO
007890*    INVALIDO REJEITA O REGISTRO INTEIRO, NUNCA GRAVA PARCIAL
007900     IF REGISTRO-E-VALIDO
007910         PERFORM 5000-CONVERTER-CAMPOS-I THRU 5000-CONVERTER-CAMPOS-F
007920         WRITE REG-CLIMA
007930         ADD 1 TO WS-QTD-VALIDOS
007940     ELSE
007950         ADD 1 TO WS-QTD-REJEITADOS
007960         PERFORM 7000-GRAVAR-REJEICAO-I THRU 7000-GRAVAR-REJEICAO-F
007970     END-IF.
007980*     
007990 3000-LER-DETALHE-F. EXIT.
008000*     
008010*------------------------------------------------------------------
008020*    VALIDA CODIGO, DATA E HORA - QUALQUER FALHA REJEITA O REGISTRO
008030*------------------------------------------------------------------
008040 4000-VALIDAR-DETALHE-I.
008050*     
008060*    O REGISTRO COMECA VALIDO E SO VIRA INVALIDO SE ALGUMA DAS
008070*    TRES CHECAGENS ABAIXO FALHAR (CODIGO, DATA, HORA)
008080     MOVE 'S' TO WS-REGISTRO-VALIDO.
008090     MOVE SPACES TO WS-MSG-REJEICAO.
008100*     
008110*    CODIGO WMO E NORMALIZADO PARA MAIUSCULAS ANTES DA CONFERENCIA
008120*    DO PADRAO, DO MESMO JEITO QUE O PGMCONSU FAZ NA CONSULTA
008130     INSPECT WS-CODIGO-ATUAL CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS.
008140     IF WS-CODIGO-ATUAL(1:1) NOT CLASSE-LETRA
008150             OR WS-CODIGO-ATUAL(2:3) NOT NUMERIC
008160         MOVE 'N' TO WS-REGISTRO-VALIDO
008170         MOVE 'CODIGO WMO DA ESTACAO INVALIDO' TO WS-MSG-REJEICAO
008180     END-IF.
008190     IF REGISTRO-E-VALIDO
008200         PERFORM 4100-VALIDAR-DATA-I THRU 4100-VALIDAR-DATA-F
008210         IF NOT DATA-E-VALIDA
008220             MOVE 'N' TO WS-REGISTRO-VALIDO
008230             MOVE 'DATA DE OBSERVACAO INVALIDA' TO WS-MSG-REJEICAO
008240         END-IF
008250     END-IF.
008260     IF REGISTRO-E-VALIDO
008270         PERFORM 4200-VALIDAR-HORA-I THRU 4200-VALIDAR-HORA-F
008280         IF NOT HORA-E-VALIDA
008290             MOVE 'N' TO WS-REGISTRO-VALIDO
008300             MOVE 'HORA DE OBSERVACAO INVALIDA' TO WS-MSG-REJEICAO
008310         END-IF
008320     END-IF.
008330*     
008340 4000-VALIDAR-DETALHE-F. EXIT.
008350*     
008360*------------------------------------------------------------------
008370*    VALIDACAO DA DATA (AAAA/MM/DD) COM CHECAGEM DE ANO BISSEXTO
008380*------------------------------------------------------------------
008390 4100-VALIDAR-DATA-I.
008400*     
008410     MOVE 'S' TO WS-DATA-VALIDA.
008420*    QUEBRA A DATA EM ANO/MES/DIA E CONFERE SE OS TRES TOKENS SAO
008430*    NUMERICOS ANTES DE QUALQUER OUTRA CHECAGEM
008440     UNSTRING DET-DATA-TXT DELIMITED BY '/'
008450         INTO WS-DATA-ANO-TXT WS-DATA-MES-TXT WS-DATA-DIA-TXT.
008460     IF WS-DATA-ANO-TXT NOT NUMERIC OR WS-DATA-MES-TXT NOT NUMERIC
008470             OR WS-DATA-DIA-TXT NOT NUMERIC
008480         MOVE 'N' TO WS-DATA-VALIDA
008490     ELSE
008500         MOVE WS-DATA-ANO-TXT TO WS-DATA-ANO-NUM
008510         MOVE WS-DATA-MES-TXT TO WS-DATA-MES-NUM
008520         MOVE WS-DATA-DIA-TXT TO WS-DATA-DIA-NUM
008530         IF WS-DATA-MES-NUM < 1 OR WS-DATA-MES-NUM > 12
008540             MOVE 'N' TO WS-DATA-VALIDA
008550         ELSE
008560*            TABELA WS-TAB-DIAS-MES TRAZ 28 PARA FEVEREIRO - SO
008570*            SOBE PARA 29 QUANDO O ANO E BISSEXTO PELA REGRA
008580*            GREGORIANA (DIVISIVEL POR 4, EXCETO SECULARES NAO
008590*            DIVISIVEIS POR 400)
008600             MOVE WS-DIAS-DO-MES(WS-DATA-MES-NUM) TO WS-DIAS-MAX-MES
008610             IF WS-DATA-MES-NUM = 2
008620                 DIVIDE WS-DATA-ANO-NUM BY 4   GIVING WS-IDX  REMAINDER WS-RESTO-ANO4
008630                 DIVIDE WS-DATA-ANO-NUM BY 100 GIVING WS-IDX  REMAINDER WS-RESTO-ANO100
008640                 DIVIDE WS-DATA-ANO-NUM BY 400 GIVING WS-IDX  REMAINDER WS-RESTO-ANO400
008650                 IF WS-RESTO-ANO4 = ZERO
008660                         AND (WS-RESTO-ANO100 NOT = ZERO OR WS-RESTO-ANO400 = ZERO)
008670                     MOVE 29 TO WS-DIAS-MAX-MES
008680                 END-IF
008690             END-IF
008700             IF WS-DATA-DIA-NUM < 1 OR WS-DATA-DIA-NUM > WS-DIAS-MAX-MES
008710                 MOVE 'N' TO WS-DATA-VALIDA
008720             END-IF
008730         END-IF
008740     END-IF.
008750*     
008760 4100-VALIDAR-DATA-F. EXIT.
008770*     
008780*------------------------------------------------------------------
008790*    VALIDACAO DA HORA (EX. "0100 UTC") - PRIMEIRO TOKEN HHMM,
008800*    SEGUNDO TOKEN DEVE SER O LITERAL UTC
008810*------------------------------------------------------------------
008820 4200-VALIDAR-HORA-I.
008830*     
008840     MOVE 'S' TO WS-HORA-VALIDA.
008850*    PRIMEIRO TOKEN E O HHMM DE 4 DIGITOS, SEGUNDO PRECISA SER
008860*    LITERALMENTE 'UTC' - QUALQUER OUTRO SUFIXO REJEITA A HORA
008870     UNSTRING DET-HORA-TXT DELIMITED BY SPACE
008880         INTO WS-HORA-TOKEN WS-HORA-RESTO.
008890     IF WS-HORA-RESTO(1:3) NOT = 'UTC'
008900         MOVE 'N' TO WS-HORA-VALIDA
008910     ELSE
008920         IF WS-HORA-TOKEN(1:4) NOT NUMERIC
008930             MOVE 'N' TO WS-HORA-VALIDA
008940         ELSE
008950*            HH VAI DE 00 A 23, MM DE 00 A 59 - FORA DISSO E HORA
008960*            INVALIDA MESMO SENDO NUMERICA
008970             MOVE WS-HORA-TOKEN(1:2) TO WS-HORA-HH-NUM
008980             MOVE WS-HORA-TOKEN(3:2) TO WS-HORA-MM-NUM
008990             IF WS-HORA-HH-NUM > 23 OR WS-HORA-MM-NUM > 59
009000                 MOVE 'N' TO WS-HORA-VALIDA
009010             END-IF
009020         END-IF
009030     END-IF.
009040*     
009050 4200-VALIDAR-HORA-F. EXIT.
009060*     
009070*------------------------------------------------------------------
009080*    MONTA O REGISTRO DE SAIDA VALIDADO A PARTIR DOS CAMPOS BRUTOS
009090*------------------------------------------------------------------
009100 5000-CONVERTER-CAMPOS-I.
009110*     
009120*    OS CAMPOS-CHAVE (CODIGO, DATA, HORA) JA FORAM VALIDADOS EM
009130*    4000/4100/4200 E SO PRECISAM SER MOVIDOS, SEM NOVA CONVERSAO
009140     MOVE WS-CODIGO-ATUAL   TO CLI-CODIGO.
009150     MOVE WS-DATA-ANO-NUM   TO CLI-DATA-ANO.
009160     MOVE WS-DATA-MES-NUM   TO CLI-DATA-MES.
009170     MOVE WS-DATA-DIA-NUM   TO CLI-DATA-DIA.
009180     MOVE WS-HORA-HH-NUM    TO CLI-HORA-HH.
009190     MOVE WS-HORA-MM-NUM    TO CLI-HORA-MM.
009200*     
009210*    OS 16 CAMPOS ABAIXO (12 DECIMAIS + 4 INTEIROS) SAO
009220*    NULIFICAVEIS - CADA UM PASSA PELA CONVERSAO GENERICA (8600
009230*    OU 8700) ANTES DE SER GRAVADO NO REGISTRO DE SAIDA, JUNTO
009240*    COM SEU INDICADOR DE PRESENCA
009250*    PRECIPITACAO - NAO-NEGATIVA
009260     MOVE DET-PRECIP-TXT TO WS-DEC-BRUTO. MOVE 'N' TO WS-DEC-NEGOK.
009270     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
009280*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
009290*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
009300     IF DEC-TEM-VALOR
009310         MOVE WS-DEC-RESULTADO TO CLI-PRECIP-VAL  MOVE 'S' TO CLI-PRECIP-IND
009320     ELSE
009330         MOVE 'N' TO CLI-PRECIP-IND
009340     END-IF.
009350*     
009360*    PRESSAO MAXIMA - NAO-NEGATIVA
009370     MOVE DET-PRESSAO-MAX-TXT TO WS-DEC-BRUTO. MOVE 'N' TO WS-DEC-NEGOK.
009380     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
009390*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
009400*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
009410     IF DEC-TEM-VALOR
009420         MOVE WS-DEC-RESULTADO TO CLI-PRESMAX-VAL  MOVE 'S' TO CLI-PRESMAX-IND
009430     ELSE
009440         MOVE 'N' TO CLI-PRESMAX-IND
009450     END-IF.
009460*     
009470*    PRESSAO MINIMA - NAO-NEGATIVA
009480     MOVE DET-PRESSAO-MIN-TXT TO WS-DEC-BRUTO. MOVE 'N' TO WS-DEC-NEGOK.
009490     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
009500*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
009510*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
009520     IF DEC-TEM-VALOR
009530         MOVE WS-DEC-RESULTADO TO CLI-PRESMIN-VAL  MOVE 'S' TO CLI-PRESMIN-IND
009540     ELSE
009550         MOVE 'N' TO CLI-PRESMIN-IND
009560     END-IF.
009570*     
009580*    RADIACAO - NAO-NEGATIVA
009590     MOVE DET-RADIACAO-TXT TO WS-DEC-BRUTO. MOVE 'N' TO WS-DEC-NEGOK.
009600     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
009610*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
009620*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
009630     IF DEC-TEM-VALOR
009640         MOVE WS-DEC-RESULTADO TO CLI-RADIA-VAL  MOVE 'S' TO CLI-RADIA-IND
009650     ELSE
009660         MOVE 'N' TO CLI-RADIA-IND
009670     END-IF.
009680*     
009690*    TEMPERATURA BULBO SECO - NEGATIVO E VALIDO
009700     MOVE DET-TEMP-SECA-TXT TO WS-DEC-BRUTO. MOVE 'S' TO WS-DEC-NEGOK.
009710     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
009720*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
009730*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
009740     IF DEC-TEM-VALOR
009750         MOVE WS-DEC-RESULTADO TO CLI-TSECA-VAL  MOVE 'S' TO CLI-TSECA-IND
009760     ELSE
009770         MOVE 'N' TO CLI-TSECA-IND
009780     END-IF.
009790*     
009800*    TEMPERATURA PONTO DE ORVALHO - NEGATIVO E VALIDO
009810     MOVE DET-TEMP-ORVA-TXT TO WS-DEC-BRUTO. MOVE 'S' TO WS-DEC-NEGOK.
009820     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
009830*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
009840*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
009850     IF DEC-TEM-VALOR
009860         MOVE WS-DEC-RESULTADO TO CLI-TORVA-VAL  MOVE 'S' TO CLI-TORVA-IND
009870     ELSE
009880         MOVE 'N' TO CLI-TORVA-IND
009890     END-IF.
009900*     
009910*    TEMPERATURA MAXIMA - NEGATIVO E VALIDO
009920     MOVE DET-TEMP-MAX-TXT TO WS-DEC-BRUTO. MOVE 'S' TO WS-DEC-NEGOK.
009930     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
009940*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
009950*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
009960     IF DEC-TEM-VALOR
009970         MOVE WS-DEC-RESULTADO TO CLI-TMAX-VAL  MOVE 'S' TO CLI-TMAX-IND
009980     ELSE
009990         MOVE 'N' TO CLI-TMAX-IND
010000     END-IF.
010010*     
010020*    TEMPERATURA MINIMA - NEGATIVO E VALIDO
010030     MOVE DET-TEMP-MIN-TXT TO WS-DEC-BRUTO. MOVE 'S' TO WS-DEC-NEGOK.
010040     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
010050*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
010060*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
010070     IF DEC-TEM-VALOR
010080         MOVE WS-DEC-RESULTADO TO CLI-TMIN-VAL  MOVE 'S' TO CLI-TMIN-IND
010090     ELSE
010100         MOVE 'N' TO CLI-TMIN-IND
010110     END-IF.
010120*     
010130*    TEMPERATURA ORVALHO MAXIMA - NEGATIVO E VALIDO
010140     MOVE DET-TORVA-MAX-TXT TO WS-DEC-BRUTO. MOVE 'S' TO WS-DEC-NEGOK.
010150     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
010160*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
010170*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
010180     IF DEC-TEM-VALOR
010190         MOVE WS-DEC-RESULTADO TO CLI-TORVMAX-VAL  MOVE 'S' TO CLI-TORVMAX-IND
010200     ELSE
010210         MOVE 'N' TO CLI-TORVMAX-IND
010220     END-IF.
010230*     
010240*    TEMPERATURA ORVALHO MINIMA - NEGATIVO E VALIDO
010250     MOVE DET-TORVA-MIN-TXT TO WS-DEC-BRUTO. MOVE 'S' TO WS-DEC-NEGOK.
010260     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
010270*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
010280*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
010290     IF DEC-TEM-VALOR
010300         MOVE WS-DEC-RESULTADO TO CLI-TORVMIN-VAL  MOVE 'S' TO CLI-TORVMIN-IND
010310     ELSE
010320         MOVE 'N' TO CLI-TORVMIN-IND
010330     END-IF.
010340*     
010350*    RAJADA DE VENTO - NAO-NEGATIVA
010360     MOVE DET-VENTO-RAJ-TXT TO WS-DEC-BRUTO. MOVE 'N' TO WS-DEC-NEGOK.
010370     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
010380*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
010390*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
010400     IF DEC-TEM-VALOR
010410         MOVE WS-DEC-RESULTADO TO CLI-VRAJ-VAL  MOVE 'S' TO CLI-VRAJ-IND
010420     ELSE
010430         MOVE 'N' TO CLI-VRAJ-IND
010440     END-IF.
010450*     
010460*    VELOCIDADE DO VENTO - NAO-NEGATIVA
010470     MOVE DET-VENTO-VEL-TXT TO WS-DEC-BRUTO. MOVE 'N' TO WS-DEC-NEGOK.
010480     PERFORM 8600-CONVERTER-DECIMAL-I THRU 8600-CONVERTER-DECIMAL-F.
010490*    GRAVA O VALOR CONVERTIDO E MARCA O INDICADOR SO SE A CONVERSAO
010500*    RESULTOU EM DADO PRESENTE - SENAO GRAVA SO O INDICADOR 'N'
010510     IF DEC-TEM-VALOR
010520         MOVE WS-DEC-RESULTADO TO CLI-VVEL-VAL  MOVE 'S' TO CLI-VVEL-IND
010530     ELSE
010540         MOVE 'N' TO CLI-VVEL-IND
010550     END-IF.
010560*     
010570*    UMIDADE MAXIMA - INTEIRO NAO-NEGATIVO
010580     MOVE DET-UMID-MAX-TXT TO WS-INT-BRUTO.
010590     PERFORM 8700-CONVERTER-INTEIRO-I THRU 8700-CONVERTER-INTEIRO-F.
010600*    MESMA REGRA DE GRAVACAO CONDICIONAL AO INDICADOR DE PRESENCA
010610     IF INT-TEM-VALOR
010620         MOVE WS-INT-NUM TO CLI-UMAX-VAL  MOVE 'S' TO CLI-UMAX-IND
010630     ELSE
010640         MOVE 'N' TO CLI-UMAX-IND
010650     END-IF.
010660*     
010670*    UMIDADE MINIMA - INTEIRO NAO-NEGATIVO
010680     MOVE DET-UMID-MIN-TXT TO WS-INT-BRUTO.
010690     PERFORM 8700-CONVERTER-INTEIRO-I THRU 8700-CONVERTER-INTEIRO-F.
010700*    MESMA REGRA DE GRAVACAO CONDICIONAL AO INDICADOR DE PRESENCA
010710     IF INT-TEM-VALOR
010720         MOVE WS-INT-NUM TO CLI-UMIN-VAL  MOVE 'S' TO CLI-UMIN-IND
010730     ELSE
010740         MOVE 'N' TO CLI-UMIN-IND
010750     END-IF.
010760*     
010770*    UMIDADE RELATIVA - INTEIRO NAO-NEGATIVO
010780     MOVE DET-UMID-TXT TO WS-INT-BRUTO.
010790     PERFORM 8700-CONVERTER-INTEIRO-I THRU 8700-CONVERTER-INTEIRO-F.
010800*    MESMA REGRA DE GRAVACAO CONDICIONAL AO INDICADOR DE PRESENCA
010810     IF INT-TEM-VALOR
010820         MOVE WS-INT-NUM TO CLI-UMID-VAL  MOVE 'S' TO CLI-UMID-IND
010830     ELSE
010840         MOVE 'N' TO CLI-UMID-IND
010850     END-IF.
010860*     
010870*    DIRECAO DO VENTO EM GRAUS - INTEIRO NAO-NEGATIVO
010880     MOVE DET-VENTO-DIR-TXT TO WS-INT-BRUTO.
010890     PERFORM 8700-CONVERTER-INTEIRO-I THRU 8700-CONVERTER-INTEIRO-F.
010900*    MESMA REGRA DE GRAVACAO CONDICIONAL AO INDICADOR DE PRESENCA
010910     IF INT-TEM-VALOR
010920         MOVE WS-INT-NUM TO CLI-VDIR-VAL  MOVE 'S' TO CLI-VDIR-IND
010930     ELSE
010940         MOVE 'N' TO CLI-VDIR-IND
010950     END-IF.
010960*     
010970 5000-CONVERTER-CAMPOS-F. EXIT.
010980*     
010990*------------------------------------------------------------------
011000*    CONVERSAO GENERICA DE UM CAMPO DECIMAL (1 CASA), SEPARADOR
011010*    PONTO OU VIRGULA. WS-DEC-NEGOK = 'S' MANTEM NEGATIVOS (FAMILIA
011020*    DE TEMPERATURAS), = 'N' DESCARTA NEGATIVOS (DEMAIS MEDIDAS).
011030*    O SENTINELA -9999 E OS CAMPOS VAZIOS RESULTAM SEMPRE EM NULO.
011040*------------------------------------------------------------------
011050 8600-CONVERTER-DECIMAL-I.
011060*     
011070*    ESTA ROTINA E CHAMADA 12 VEZES POR REGISTRO DE DETALHE, UMA
011080*    PARA CADA CAMPO DECIMAL NULIFICAVEL - VER 5000-CONVERTER-CAMPOS
011090     MOVE 'S' TO WS-DEC-IND-RESULT.
011100     MOVE ZEROS TO WS-DEC-RESULTADO.
011110*    VAZIO OU SENTINELA -9999 (COM OU SEM SINAL) VIRAM NULO DE
011120*    IMEDIATO, ANTES DE QUALQUER TENTATIVA DE QUEBRA DO NUMERO
011130     IF WS-DEC-BRUTO = SPACES OR WS-DEC-BRUTO(1:5) = '-9999'
011140         MOVE 'N' TO WS-DEC-IND-RESULT
011150     ELSE
011160*        O SINAL E RETIRADO ANTES DO UNSTRING PARA QUE A PARTE
011170*        INTEIRA FIQUE SEMPRE NUMERICA, INDEPENDENTE DO SINAL
011180         IF WS-DEC-BRUTO(1:1) = '-'
011190             MOVE '-' TO WS-DEC-SINAL
011200             UNSTRING WS-DEC-BRUTO(2:9) DELIMITED BY '.' OR ','
011210                 INTO WS-DEC-INT-TXT WS-DEC-DEC-TXT
011220         ELSE
011230             MOVE '+' TO WS-DEC-SINAL
011240             UNSTRING WS-DEC-BRUTO DELIMITED BY '.' OR ','
011250                 INTO WS-DEC-INT-TXT WS-DEC-DEC-TXT
011260         END-IF
011270         IF WS-DEC-INT-TXT NOT NUMERIC OR WS-DEC-DEC-TXT(1:1) NOT NUMERIC
011280             MOVE 'N' TO WS-DEC-IND-RESULT
011290         ELSE
011300*            SO A PRIMEIRA CASA DECIMAL E USADA - O ARQUIVO DE
011310*            ORIGEM NUNCA TRAZ MAIS DE UMA CASA NESTES CAMPOS
011320             MOVE WS-DEC-INT-TXT TO WS-DEC-INT-NUM
011330             MOVE WS-DEC-DEC-TXT(1:1) TO WS-DEC-DEC-NUM
011340             COMPUTE WS-DEC-RESULTADO = WS-DEC-INT-NUM + (WS-DEC-DEC-NUM / 10)
011350*            SO REAPLICA O SINAL NEGATIVO SE A FAMILIA PERMITE
011360*            (WS-DEC-NEGOK = 'S') - SENAO O REGISTRO VAI PARA NULO
011370             IF WS-DEC-SINAL = '-'
011380                 IF WS-DEC-NEGOK = 'N'
011390                     MOVE 'N' TO WS-DEC-IND-RESULT
011400                 ELSE
011410                     COMPUTE WS-DEC-RESULTADO = WS-DEC-RESULTADO * -1
011420                 END-IF
011430             END-IF
011440         END-IF
011450     END-IF.
011460*     
011470 8600-CONVERTER-DECIMAL-F. EXIT.
011480*     
011490*------------------------------------------------------------------
011500*    CONVERSAO GENERICA DE UM CAMPO INTEIRO NAO-NEGATIVO (UMIDADE,
011510*    DIRECAO DO VENTO). NEGATIVO, VAZIO OU SENTINELA -9999 = NULO.
011520*------------------------------------------------------------------
011530 8700-CONVERTER-INTEIRO-I.
011540*     
011550*    ESTA ROTINA E CHAMADA 4 VEZES POR REGISTRO DE DETALHE, UMA
011560*    PARA CADA CAMPO INTEIRO NULIFICAVEL - VER 5000-CONVERTER-CAMPOS
011570     MOVE 'S' TO WS-INT-IND-RESULT.
011580     MOVE ZEROS TO WS-INT-NUM.
011590*    OS CAMPOS DESTA FAMILIA NUNCA TEM SINAL VALIDO - UM '-' NA
011600*    FRENTE (FORA DO SENTINELA -9999) JA REJEITA O VALOR PARA NULO
011610     IF WS-INT-BRUTO = SPACES OR WS-INT-BRUTO(1:5) = '-9999'
011620         MOVE 'N' TO WS-INT-IND-RESULT
011630     ELSE
011640         IF WS-INT-BRUTO(1:1) = '-'
011650             MOVE 'N' TO WS-INT-IND-RESULT
011660         ELSE
011670             IF WS-INT-BRUTO NOT NUMERIC
011680                 MOVE 'N' TO WS-INT-IND-RESULT
011690             ELSE
011700                 MOVE WS-INT-BRUTO TO WS-INT-NUM
011710             END-IF
011720         END-IF
011730     END-IF.
011740*     
011750 8700-CONVERTER-INTEIRO-F. EXIT.
011760*     
011770*------------------------------------------------------------------
011780*    GRAVA A REJEICAO NO LOG PROPRIO DO ARQUIVO DE ENTRADA (UM POR
011790*    ARQUIVO, ABERTO SOMENTE QUANDO HA A PRIMEIRA REJEICAO)
011800*------------------------------------------------------------------
011810 7000-GRAVAR-REJEICAO-I.
011820*     
011830*    O NOME DO ARQUIVO DE REJEICAO E DERIVADO DO NOME DO ARQUIVO
011840*    DE ENTRADA COM SUFIXO .REJ - SO E CRIADO QUANDO HA REJEICAO,
011850*    NUNCA UM PARA CADA ARQUIVO DE ENTRADA INDEPENDENTE DO RESULTADO
011860     IF NOT REJ-ESTA-ABERTO
011870         UNSTRING WS-NOME-ARQ DELIMITED BY SPACE INTO WS-NOME-BASE
011880         STRING WS-NOME-BASE DELIMITED BY SPACE
011890                '.REJ'        DELIMITED BY SIZE
011900                INTO WS-NOME-REJ
011910         OPEN OUTPUT DDREJ
011920         IF FS-REJ NOT = '00'
011930             DISPLAY '* ERRO NA ABERTURA DE ' WS-NOME-REJ ' = ' FS-REJ
011940         ELSE
011950             MOVE 'S' TO WS-REJ-ABERTO
011960         END-IF
011970     END-IF.
011980*    SO GRAVA A LINHA DE REJEICAO SE A ABERTURA DO ARQUIVO ACIMA
011990*    DEU CERTO - SE NAO DEU, O ERRO JA FOI EXIBIDO E O PROCESSO
012000*    SEGUE SEM PARAR O LOTE POR CAUSA DE UMA REJEICAO SO
012010     IF REJ-ESTA-ABERTO
012020         MOVE WS-NOME-ARQ      TO REJ-ARQUIVO
012030         MOVE WS-NUM-REG-ARQ   TO REJ-NUM-REG
012040         MOVE WS-MSG-REJEICAO  TO REJ-MENSAGEM
012050         WRITE REG-REJEICAO
012060     END-IF.
012070*     
012080 7000-GRAVAR-REJEICAO-F. EXIT.
012090*     
012100*------------------------------------------------------------------
012110*    FECHAMENTO FINAL DO PASSO - DDCTRL SO E FECHADO SE CHEGOU A
012120*    SER ABERTO COM SUCESSO (FS-CTRL = '00') OU JA ESTA NO FIM DE
012130*    ARQUIVO; SE A ABERTURA FALHOU LA EM 1000-INICIO-I NAO HA O
012140*    QUE FECHAR. DDCLIMA E DDLOG FICAM ABERTOS ATE AQUI EM QUALQUER
012150*    CENARIO PARA GARANTIR QUE O RESUMO DE CONTADORES SEJA GRAVADO.
012160 9999-FINAL-I.
012170*     
012180     IF FS-CTRL = '00' OR FS-CTRL-FIM
012190         CLOSE DDCTRL
012200     END-IF.
012210*    DDCLIMA E DDLOG FICAM ABERTOS DO INICIO AO FIM DO PASSO
012220*    INTEIRO, DIFERENTE DE DDENTRA E DDREJ QUE SAO REABERTOS A
012230*    CADA ARQUIVO DO LOTE
012240     CLOSE DDCLIMA.
012250     CLOSE DDLOG.
012260*     
012270 9999-FINAL-F. EXIT.
